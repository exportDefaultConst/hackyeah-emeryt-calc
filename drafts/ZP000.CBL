*****************************************************************
*                                                                *
*                 ZUS PENSION PROJECTION BATCH                  *
*        MAIN DRIVER - VALID/CALC/SANITY/FORMAT/STORE           *
*                                                                *
*****************************************************************
*
 IDENTIFICATION           DIVISION.
*================================
*
 PROGRAM-ID.               ZP000.
 AUTHOR.                   K SIKORA.
 INSTALLATION.             ZUS DATA PROCESSING CENTRE, WARSZAWA.
 DATE-WRITTEN.             15/01/1988.
 DATE-COMPILED.
 SECURITY.                 CONFIDENTIAL - ZUS INTERNAL USE ONLY.
*
*    REMARKS.              READS THE VALORIZATION TABLE AND THE
*                          APPLICANT FILE, VALIDATES, PROJECTS
*                          AND GRADES EACH APPLICANT, WRITES THE
*                          RESULTS AND HISTORY FILES AND PRINTS
*                          THE PENSION PROJECTION REPORT.  USES
*                          REPORT WRITER FOR THE 132 COLUMN PRINT
*                          FILE.
*
*    CALLED MODULES.       ZP100 - VALIDATE ONE APPLICANT.
*                          ZP200 - PROJECT ONE APPLICANT.
*                          ZP300 - GRADE ONE RESULT.
*
*    FILES USED.           ZPVALTB - VALORIZATION INDEX TABLE.
*                          ZPAPPL  - APPLICANT INPUT.
*                          ZPRSLTS - RESULT RECORDS, ONE PER
*                                    APPLICANT.
*                          ZPHIST  - CALCULATION HISTORY, APPEND
*                                    ONLY.
*                          ZPPRINT - 132 COLUMN PROJECTION REPORT.
*
*    ERROR MESSAGES USED.  ZP001 THRU ZP005 - SEE WSZPMSG.COB.
*
* CHANGES:
* 15/01/88 KS  -        CREATED - ORIGINAL MONOLITHIC PROGRAM,
*                       VALIDATE/PROJECT/GRADE PARAGRAPHS ALL
*                       CODED DIRECTLY IN THIS PROGRAM.
* 02/09/89 TW  -    .01 ZP-EDIT CONSISTENCY CHECK ADDED (AGE V
*                       START YEAR) - AUDIT FINDING AR-14.
* 19/06/91 RZ  -    .02 ZP-EDIT WORK END YEAR VALIDATION ADDED.
* 23/11/93 RZ  -    .03 ZP-PROJECT SICK LEAVE FACTOR ADDED.
* 11/01/95 RZ  -    .04 ZP-EDIT SICK LEAVE DAY LIMITS ADDED.
* 20/03/95 AK  -    .05 ZP-GRADE PENSION-ABOVE-SALARY CHECK ADDED
*                       AFTER COMPLAINT REF Z-1447.
* 19/02/99 AK  -    .06 YEAR 2000 REVIEW - ALL YEAR FIELDS IN THIS
*                       PROGRAM AND ITS FILES CONFIRMED FULL 4
*                       DIGIT CENTURY, RUN CLEARED FOR 2000 ON.
* 07/05/03 AK  -    .07 ZUS ACCOUNT SPLIT INTO MAIN/SUB BALANCES
*                       PER THE 1999 REFORM - RECORD LAYOUTS AND
*                       REPORT COLUMNS CHANGED THROUGHOUT.
* 08/06/04 AK  -    .08 REPLACEMENT RATE AND YEARS-LONGER TARGET
*                       ADDED TO ZP-PROJECT AND THE REPORT.
* 12/07/06 MN  -    .09 ZP-GRADE TOTAL CAPITAL BAND ADDED.
* 17/10/11 MN  -    .10 ZP-EDIT VERY-HIGH-BALANCE WARNINGS ADDED.
* 08/11/14 MN  -    .11 ZP-GRADE ESCALATE-ONLY RULE MADE EXPLICIT.
* 30/03/17 MN  -    .12 MAJOR REBUILD - VALIDATE/PROJECT/GRADE
*                       PARAGRAPHS SPLIT OUT INTO THE STANDALONE
*                       CALLED MODULES ZP100/ZP200/ZP300.  THIS
*                       PROGRAM NOW ONLY DRIVES THE FILES, THE
*                       REPORT AND THE CONTROL TOTALS.
* 20/11/25 TW      1.13 NEW WSZPCONS/WSZPTAB CONSTANTS AND TABLE
*                       COPYBOOKS BUILT FOR THE ANNUAL RATE AND
*                       INDEX REFRESH - TICKET ZP-118.
* 09/12/25 TW      1.14 GENDER NORMALISATION NARROWED TO SINGLE
*                       CHARACTER INPUT - TICKET ZP-107.
* 10/12/25 TW      1.15 MAIN/SUB CAPITAL INTERMEDIATES WIDENED TO
*                       4 DECIMALS - TICKET ZP-124.
* 18/12/25 TW      1.16 BASELINE "WITHIN NORMAL BOUNDS" SANITY
*                       MESSAGE ADDED - TICKET ZP-120.
* 15/01/26 TW      1.17 RESULT RECORD PADDED TO 120 BYTES FOR A
*                       FUTURE CURRENCY-CODE FIELD.
* 10/02/26 TW      1.18 ZP-PROJECT DERIVED RETIREMENT YEAR BEFORE
*                       WORK START YEAR NOW REJECTED THE SAME AS A
*                       VALIDATION ERROR, INSTEAD OF WRITING A "V"
*                       RESULT FROM THE PRIOR APPLICANT'S LINKAGE.
*                       AUDIT FINDING AR-31.
* 10/02/26 TW      1.19 MAIN/SUB CAPITAL NOW ROUNDED, NOT CHOPPED,
*                       WHEN NARROWED FROM THE 4 DECIMAL CALC
*                       INTERMEDIATE TO THE 2 DECIMAL RESULT.
*                       AUDIT FINDING AR-31.
* 03/03/26 TW      1.20 REPORT NOW PRINTS ALL 12 POSSIBLE ERROR
*                       SLOTS INSTEAD OF STOPPING AT 4, PRINTS
*                       WARNINGS FOR ACCEPTED AND REJECTED
*                       APPLICANTS ALIKE, AND SHOWS "-" FOR A ZERO
*                       MIN-GAP OR SICK-IMPACT FIGURE - AUDIT
*                       FINDING AR-33.
* 17/03/26 TW      1.21 REMARKS ADDED THROUGHOUT AA0/BB0 AND THE
*                       REPORT SECTION AT THE SITE STANDARDS
*                       REVIEWER'S REQUEST - NO LOGIC CHANGED,
*                       TICKET ZP-131.
*
 ENVIRONMENT              DIVISION.
*================================
*
 CONFIGURATION            SECTION.
 SPECIAL-NAMES.
     C01                  IS TOP-OF-FORM.
*
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     COPY "SELZPVAL.COB".
     COPY "SELZPAPL.COB".
     COPY "SELZPRES.COB".
     COPY "SELZPHIS.COB".
     COPY "SELZPRPT.COB".
*
 DATA                     DIVISION.
*================================
*
 FILE                     SECTION.
*-------------------------------
     COPY "FDZPVAL.COB".
     COPY "FDZPAPL.COB".
     COPY "FDZPRES.COB".
     COPY "FDZPHIS.COB".
*
 FD  ZP-PRINT-FILE
     REPORTS ARE ZP-PENSION-REPORT.
*
 WORKING-STORAGE          SECTION.
*-------------------------------
 77  WS-PROG-NAME         PIC X(15)  VALUE "ZP000  (1.21)".
*
 01  WS-FILE-CONTROL.
     03  ZP-VAL-STATUS         PIC XX.
     03  ZP-APL-STATUS         PIC XX.
     03  ZP-RES-STATUS         PIC XX.
     03  ZP-HIS-STATUS         PIC XX.
     03  ZP-RPT-STATUS         PIC XX.
     03  WS-VALTAB-EOF         PIC X     VALUE "N".
         88  VALTAB-EOF                  VALUE "Y".
     03  WS-APPLICANT-EOF      PIC X     VALUE "N".
         88  APPLICANT-EOF               VALUE "Y".
     03  FILLER                PIC X(04).
*
 01  WS-CONTROL-TOTALS.
     03  WS-RECS-READ          PIC 9(6)       COMP.
     03  WS-RECS-REJECTED      PIC 9(6)       COMP.
     03  WS-RECS-CALCULATED    PIC 9(6)       COMP.
     03  WS-SUM-PENSION        PIC S9(9)V99   COMP-3.
     03  WS-AVG-PENSION        PIC S9(7)V99   COMP-3.
     03  WS-SUM-CAPITAL        PIC S9(12)V99  COMP-3.
     03  WS-MIN-GUAR-CNT       PIC 9(6)       COMP.
     03  WS-SANITY-OK-CNT      PIC 9(6)       COMP.
     03  WS-SANITY-WARN-CNT    PIC 9(6)       COMP.
     03  WS-SANITY-UNCTN-CNT   PIC 9(6)       COMP.
     03  WS-HIS-SEQ-NO         PIC 9(6)       COMP.
     03  FILLER                PIC X(06).
*
*    RUN PARAMETERS - CURRENT-YEAR ITSELF LIVES IN WSZPCONS.COB
*    SO IT IS SET ONCE FOR ALL FOUR PROGRAMS; THE RUN DATE
*    KEPT HERE IS USED ONLY FOR THE REPORT HEADING AND THE
*    HISTORY RECORD.  NEITHER IS TAKEN FROM THE SYSTEM CLOCK -
*    SEE THE REMARKS ABOVE - BOTH ARE RE-CODED AT YEAR END.
*
 01  WS-RUN-PARMS.
     03  WS-RUN-DATE-PARTS.
         05  WS-RUN-YEAR-DISPLAY   PIC 9(4)  VALUE 2025.
         05  WS-RUN-YEAR-ALPHA REDEFINES
                               WS-RUN-YEAR-DISPLAY  PIC X(4).
         05  WS-RUN-MONTH          PIC 99    VALUE 12.
         05  WS-RUN-DAY            PIC 99    VALUE 31.
     03  WS-RUN-DATE           REDEFINES
                               WS-RUN-DATE-PARTS       PIC X(8).
     03  WS-PAGE-LINES         PIC 999   COMP  VALUE 58.
     03  FILLER                PIC X(06).
*
*    FIRST BYTE OF THE SANITY STATUS TEXT IS USED TO BUMP THE
*    RIGHT CONTROL-TOTAL COUNTER WITHOUT AN EXTRA EVALUATE.
*
 01  WS-SANITY-TRACE.
     03  WS-SANITY-STATUS-ECHO PIC X(9)  VALUE SPACES.
     03  WS-SANITY-STATUS-PARTS REDEFINES
                               WS-SANITY-STATUS-ECHO.
         05  WS-SANITY-STATUS-CODE PIC X.
         05  FILLER                PIC X(8).
     03  FILLER                PIC X(03).
*
*    MAIN/SUB CAPITAL ARE CARRIED THROUGH ZP200 AT 4 DECIMALS
*    (SEE WSZPCLK.COB, TICKET ZP-124) BUT THE RESULTS FILE ONLY
*    HOLDS 2 - ROUNDED HERE RATHER THAN LEFT TO A PLAIN MOVE,
*    WHICH WOULD JUST CHOP THE LOW-ORDER DIGITS. AUDIT FINDING
*    AR-31, SEE CHANGE .19 ABOVE.
*
 01  WS-RESULT-ROUNDING.
     03  WS-MAIN-CAPITAL-2DP   PIC S9(9)V99  COMP-3.
     03  WS-SUB-CAPITAL-2DP    PIC S9(9)V99  COMP-3.
     03  FILLER                PIC X(04).
*
 COPY "WSZPCONS.COB".
 COPY "WSZPTAB.COB".
 COPY "WSZPMSG.COB".
 COPY "WSZPVLK.COB".
 COPY "WSZPCLK.COB".
 COPY "WSZPSLK.COB".
*
 PROCEDURE DIVISION.
*===================
*
 AA000-MAIN.
*
*    TOP LEVEL OF THE RUN - OPEN, LOAD THE VALORIZATION TABLE INTO
*    MEMORY, ZERO THE CONTROL TOTALS, THEN DRIVE ONE APPLICANT AT
*    A TIME THROUGH AA050 UNTIL THE INPUT FILE IS EXHAUSTED.  THE
*    REPORT IS INITIATED/TERMINATED HERE RATHER THAN IN AA010/
*    AA090 SO THE PAGE HEADING DOES NOT FIRE UNTIL THE FILES ARE
*    ACTUALLY OPEN AND READY.
*
     PERFORM  AA010-OPEN-FILES        THRU AA010-EXIT.
     PERFORM  AA020-LOAD-VALTAB       THRU AA020-EXIT.
     PERFORM  AA030-INITIALIZE-TOTALS THRU AA030-EXIT.
     INITIATE ZP-PENSION-REPORT.
     PERFORM  AA040-READ-APPLICANT    THRU AA040-EXIT.
     PERFORM  AA050-PROCESS-APPLICANTS THRU AA050-EXIT
              UNTIL APPLICANT-EOF.
     PERFORM  AA085-COMPUTE-AVERAGE   THRU AA085-EXIT.
     TERMINATE ZP-PENSION-REPORT.
     PERFORM  AA090-CLOSE-DOWN        THRU AA090-EXIT.
     STOP     RUN.
*
 AA010-OPEN-FILES.
*
*    OPENS THE FIVE FILES IN A FIXED ORDER - VALTAB AND APPLICANT
*    INPUT FIRST, THEN THE TWO OUTPUT FILES, THEN THE PRINT FILE
*    LAST SO IT IS NOT LEFT OPEN IF AN EARLIER OPEN FAILS.  EACH
*    FILE STATUS IS CHECKED AND A BAD STATUS SENDS US STRAIGHT TO
*    ZZ090-ABEND - THERE IS NO POINT CONTINUING A RUN THAT CANNOT
*    READ ITS OWN VALORIZATION TABLE OR INPUT.
*
     OPEN     INPUT  ZP-VALTAB-FILE.
     IF       ZP-VAL-STATUS NOT = "00"
              DISPLAY ZP001 ZP-VAL-STATUS
              GO TO ZZ090-ABEND.
     OPEN     INPUT  ZP-APPLICANT-FILE.
     IF       ZP-APL-STATUS NOT = "00"
              DISPLAY ZP002 ZP-APL-STATUS
              GO TO ZZ090-ABEND.
     OPEN     OUTPUT ZP-RESULTS-FILE.
     IF       ZP-RES-STATUS NOT = "00"
              DISPLAY ZP003 ZP-RES-STATUS
              GO TO ZZ090-ABEND.
     OPEN     EXTEND ZP-HISTORY-FILE.
     IF       ZP-HIS-STATUS NOT = "00"
              DISPLAY ZP004 ZP-HIS-STATUS
              GO TO ZZ090-ABEND.
     OPEN     OUTPUT ZP-PRINT-FILE.
*
 AA010-EXIT.
     EXIT.
*
 AA020-LOAD-VALTAB.
*
*    READS THE ENTIRE VALORIZATION TABLE FILE INTO THE WSZPTAB.COB
*    OCCURS 120 IN-MEMORY TABLE BEFORE THE FIRST APPLICANT IS EVEN
*    READ - THE TABLE IS SMALL (ONE ROW PER CALENDAR YEAR) AND IS
*    RE-SEARCHED BY ZP200/ZP300 FOR EVERY SINGLE APPLICANT, SO IT
*    IS FAR CHEAPER TO HOLD IT IN WORKING STORAGE THAN TO RE-OPEN
*    AND RE-READ THE VALTAB FILE PER APPLICANT.
*
     MOVE     ZERO  TO ZP-TB-ENTRY-CNT.
     PERFORM  BB005-READ-VALTAB THRU BB005-EXIT.
     PERFORM  BB006-STORE-VALTAB-ENTRY THRU BB006-EXIT
              UNTIL VALTAB-EOF.
     CLOSE    ZP-VALTAB-FILE.
*
 AA020-EXIT.
     EXIT.
*
 BB005-READ-VALTAB.
*
*    ONE READ OF THE VALTAB FILE - CALLED ONCE BEFORE THE LOOP
*    STARTS AND ONCE MORE AT THE BOTTOM OF BB006 SO EACH PASS OF
*    THE LOOP ALWAYS HAS THE NEXT RECORD ALREADY IN HAND.
*
     READ     ZP-VALTAB-FILE
         AT END SET VALTAB-EOF TO TRUE.
 BB005-EXIT.
     EXIT.
*
 BB006-STORE-VALTAB-ENTRY.
*
*    COPIES THE CURRENT VALTAB RECORD INTO THE NEXT FREE SLOT OF
*    THE ZP-TB-ENTRY TABLE.  120 SLOTS COVERS A FULL WORKING
*    CAREER PLUS PROJECTION YEARS WITH ROOM TO SPARE - IF THE
*    VALTAB FILE EVER GREW BEYOND THAT ZP005 IS LOGGED AND THE
*    OVERFLOW ROWS ARE SIMPLY DROPPED RATHER THAN ABENDING THE
*    RUN.
*
     IF       ZP-TB-ENTRY-CNT < 120
              ADD  1 TO ZP-TB-ENTRY-CNT
              SET  ZP-TB-IDX TO ZP-TB-ENTRY-CNT
              MOVE VAL-YEAR TO ZP-TB-YEAR (ZP-TB-IDX)
              MOVE VAL-INDEX-MAIN
                             TO ZP-TB-INDEX-MAIN (ZP-TB-IDX)
              MOVE VAL-INDEX-SUB
                             TO ZP-TB-INDEX-SUB  (ZP-TB-IDX)
     ELSE
              DISPLAY ZP005.
     PERFORM  BB005-READ-VALTAB THRU BB005-EXIT.
 BB006-EXIT.
     EXIT.
*
 AA030-INITIALIZE-TOTALS.
*
*    ZEROES EVERY CONTROL-TOTAL COUNTER AND ACCUMULATOR BEFORE THE
*    FIRST APPLICANT IS PROCESSED - RUN ONCE, FROM AA000, NEVER
*    RE-ENTERED.  WS-HIS-SEQ-NO IS RESET HERE TOO EVEN THOUGH THE
*    HISTORY FILE IS OPENED EXTEND, SINCE THE SEQUENCE NUMBER IS
*    PER-RUN, NOT PER-FILE.
*
     MOVE     ZERO  TO WS-RECS-READ       WS-RECS-REJECTED
                        WS-RECS-CALCULATED
                        WS-SUM-PENSION    WS-SUM-CAPITAL
                        WS-MIN-GUAR-CNT
                        WS-SANITY-OK-CNT  WS-SANITY-WARN-CNT
                        WS-SANITY-UNCTN-CNT
                        WS-HIS-SEQ-NO.
*
 AA030-EXIT.
     EXIT.
*
 AA040-READ-APPLICANT.
*
*    CALLED ONCE BEFORE THE AA050 LOOP STARTS AND ONCE MORE AT THE
*    BOTTOM OF AA050 - THE USUAL "PRIME THE PUMP" READ-AHEAD
*    PATTERN SO THE UNTIL APPLICANT-EOF TEST IN AA000 SEES THE
*    CORRECT STATE AS SOON AS THE LAST RECORD HAS BEEN PROCESSED.
*
     READ     ZP-APPLICANT-FILE
         AT END SET APPLICANT-EOF TO TRUE.
 AA040-EXIT.
     EXIT.
*
 AA050-PROCESS-APPLICANTS.
*
*    ONE PASS OF THIS PARAGRAPH PER APPLICANT RECORD - RUNS THE
*    FULL VALID/CALC/SANITY/FORMAT/STORE/ACCUMULATE/PRINT CHAIN
*    AND THEN READS THE NEXT RECORD.  ZP-VL-ERR-COUNT IS THE
*    SWITCH THAT DECIDES WHETHER AN APPLICANT IS "CALCULATED" OR
*    "REJECTED" AND IS TESTED THREE TIMES BELOW BECAUSE IT CAN BE
*    RAISED AT TWO DIFFERENT POINTS - BY ZP100 DURING VALIDATION,
*    OR BY THIS PARAGRAPH ITSELF STRAIGHT AFTER THE ZP200 CALL.
*
     ADD      1 TO WS-RECS-READ.
     PERFORM  BB010-VALIDATE-APPLICANT THRU BB010-EXIT.
     IF       ZP-VL-ERR-COUNT = ZERO
              PERFORM BB020-CALC-APPLICANT THRU BB020-EXIT.
*
*    BB020 CAN STILL RAISE ZP-VL-ERR-COUNT ITSELF, IF ZP200 COULD
*    NOT DERIVE A USABLE RETIREMENT YEAR - RE-TESTED HERE RATHER
*    THAN ASSUMED, SEE AUDIT FINDING AR-31 (CHANGE .18 ABOVE).
*
     IF       ZP-VL-ERR-COUNT = ZERO
              PERFORM BB030-SANITY-APPLICANT THRU BB030-EXIT
              ADD 1 TO WS-RECS-CALCULATED
     ELSE
              ADD 1 TO WS-RECS-REJECTED.
     PERFORM  BB040-FORMAT-RESULT   THRU BB040-EXIT.
     IF       ZP-VL-ERR-COUNT = ZERO
              PERFORM BB050-STORE-HISTORY THRU BB050-EXIT.
     PERFORM  BB060-ACCUMULATE-TOTALS THRU BB060-EXIT.
     PERFORM  BB070-PRINT-DETAIL      THRU BB070-EXIT.
     PERFORM  AA040-READ-APPLICANT    THRU AA040-EXIT.
*
 AA050-EXIT.
     EXIT.
*
 BB010-VALIDATE-APPLICANT.
*
*    COPIES THE RAW APPLICANT FIELDS INTO THE ZP-VALID-LINKAGE
*    GROUP (WSZPVLK.COB) AND CALLS ZP100, WHICH RUNS THE FULL
*    SET OF EDIT-ERROR AND EDIT-WARNING RULES AGAINST THEM AND
*    HANDS BACK ZP-VL-ERR-COUNT/ZP-VL-ERR-MSG AND ZP-VL-WARN-
*    COUNT/ZP-VL-WARN-MSG.  THE CURRENT YEAR IS SUPPLIED FROM
*    WSZPCONS.COB RATHER THAN THE SYSTEM CLOCK - SEE THE REMARKS
*    THERE - SO ONE RUN'S "TODAY" NEVER DRIFTS ACROSS A RE-RUN.
*
     MOVE     APPL-AGE              TO ZP-VL-AGE.
     MOVE     APPL-GENDER           TO ZP-VL-GENDER-RAW.
     MOVE     APPL-GROSS-SALARY     TO ZP-VL-GROSS-SALARY.
     MOVE     APPL-WORK-START-YEAR  TO ZP-VL-WORK-START-YEAR.
     MOVE     APPL-WORK-END-YEAR    TO ZP-VL-WORK-END-YEAR.
     MOVE     APPL-ZUS-MAIN-BAL     TO ZP-VL-ZUS-MAIN-BAL.
     MOVE     APPL-ZUS-SUB-BAL      TO ZP-VL-ZUS-SUB-BAL.
     MOVE     APPL-SICK-DAYS        TO ZP-VL-SICK-DAYS.
     MOVE     ZP-CN-CURRENT-YEAR    TO ZP-VL-CURRENT-YEAR.
     CALL     "ZP100" USING ZP-VALID-LINKAGE.
*
 BB010-EXIT.
     EXIT.
*
 BB020-CALC-APPLICANT.
*
*    ONLY REACHED WHEN ZP100 FOUND NO EDIT ERRORS.  COPIES THE
*    APPLICANT FIELDS INTO THE ZP-CALC-LINKAGE GROUP (WSZPCLK.COB)
*    AND LOADS THE VALORIZATION TABLE INTO THAT LINKAGE VIA BB025
*    (SEE THE REMARK THERE FOR WHY IT IS COPIED RATHER THAN
*    REFERENCED), AND CALLS ZP200 TO RUN THE YEAR-BY-YEAR
*    PROJECTION AND THE PENSION FORMULA.
*
     MOVE     APPL-AGE              TO ZP-CL-AGE.
     MOVE     ZP-VL-NORM-GENDER     TO ZP-CL-GENDER.
     MOVE     APPL-GROSS-SALARY     TO ZP-CL-GROSS-SALARY.
     MOVE     APPL-WORK-START-YEAR  TO ZP-CL-WORK-START-YEAR.
     MOVE     APPL-WORK-END-YEAR    TO ZP-CL-WORK-END-YEAR-IN.
     MOVE     APPL-ZUS-MAIN-BAL     TO ZP-CL-ZUS-MAIN-BAL.
     MOVE     APPL-ZUS-SUB-BAL      TO ZP-CL-ZUS-SUB-BAL.
     MOVE     APPL-SICK-DAYS        TO ZP-CL-SICK-DAYS.
     MOVE     ZP-CN-CURRENT-YEAR    TO ZP-CL-CURRENT-YEAR.
     MOVE     ZP-TB-ENTRY-CNT       TO ZP-CL-TABLE-CNT.
     PERFORM  BB025-COPY-TABLE-ENTRY THRU BB025-EXIT
              VARYING ZP-TB-IDX FROM 1 BY 1
                UNTIL ZP-TB-IDX > ZP-TB-ENTRY-CNT.
     CALL     "ZP200" USING ZP-CALC-LINKAGE.
*
*    ZP200 CANNOT PROJECT A CAREER WHOSE DERIVED RETIREMENT YEAR
*    FALLS BEFORE THE WORK START YEAR - TREATED AS A VALIDATION
*    ERROR HERE SO BB040/BB050/BB060 ALL FALL INTO THE SAME
*    REJECT PATH AS A ZP100 EDIT FAILURE. AUDIT FINDING AR-31.
*
     IF       ZP-CL-END-YEAR-BAD = "Y"
       AND    ZP-VL-ERR-COUNT < 12
              ADD  1    TO ZP-VL-ERR-COUNT
              MOVE ZE08 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
*
 BB020-EXIT.
     EXIT.
*
*    THE TABLE IS COPIED INTO THE CALC LINKAGE RATHER THAN
*    PASSED BY REFERENCE STRAIGHT FROM WSZPTAB - ZP200 ONLY
*    EVER SEES ITS OWN COPY, SEE THE REMARK IN WSZPCLK.COB.
*
 BB025-COPY-TABLE-ENTRY.
     SET      ZP-CL-IDX TO ZP-TB-IDX.
     MOVE     ZP-TB-YEAR       (ZP-TB-IDX)
                             TO ZP-CL-TB-YEAR       (ZP-CL-IDX).
     MOVE     ZP-TB-INDEX-MAIN (ZP-TB-IDX)
                             TO ZP-CL-TB-INDEX-MAIN (ZP-CL-IDX).
     MOVE     ZP-TB-INDEX-SUB  (ZP-TB-IDX)
                             TO ZP-CL-TB-INDEX-SUB  (ZP-CL-IDX).
 BB025-EXIT.
     EXIT.
*
 BB030-SANITY-APPLICANT.
*
*    ONLY REACHED WHEN THE APPLICANT SURVIVED BOTH VALID AND CALC
*    - REJECTED APPLICANTS ARE NEVER SANITY-CHECKED, THERE IS
*    NOTHING SENSIBLE TO GRADE.  COPIES THE PROJECTED FIGURES AND
*    THE REFERENCE AVERAGE/REALISTIC-BAND CONSTANTS (LOADED FROM
*    WSZPTAB.COB AT START-UP) INTO ZP-SANITY-LINKAGE AND CALLS
*    ZP300 TO RUN THE ESCALATE-ONLY GRADING LATTICE.
*
     MOVE     ZP-CL-PENSION-PAID     TO ZP-SL-PENSION-PAID.
     MOVE     ZP-CL-REPLACEMENT-RATE TO ZP-SL-REPLACEMENT-RATE.
     MOVE     ZP-CL-FINAL-SALARY     TO ZP-SL-FINAL-SALARY.
     MOVE     ZP-CL-TOTAL-CAPITAL    TO ZP-SL-TOTAL-CAPITAL.
     MOVE     ZP-CL-GENDER           TO ZP-SL-GENDER.
     MOVE     ZP-RV-AVG-PENSION-MALE
                             TO ZP-SL-AVG-PENSION-MALE.
     MOVE     ZP-RV-AVG-PENSION-FEMALE
                             TO ZP-SL-AVG-PENSION-FEM.
     MOVE     ZP-RV-MAX-REALISTIC    TO ZP-SL-MAX-REALISTIC.
     MOVE     ZP-RV-MIN-REALISTIC    TO ZP-SL-MIN-REALISTIC.
     CALL     "ZP300" USING ZP-SANITY-LINKAGE.
*
 BB030-EXIT.
     EXIT.
*
 BB040-FORMAT-RESULT.
*
*    BUILDS AND WRITES ONE ZP-RESULT-RECORD FOR EVERY APPLICANT -
*    CALCULATED OR REJECTED ALIKE, SO THE RESULTS FILE ALWAYS HAS
*    EXACTLY ONE OUTPUT ROW PER INPUT ROW (SEE THE FILES REMARKS
*    IN WSZPCONS.COB).  A REJECTED APPLICANT GETS ZEROES IN EVERY
*    MONEY/RATE/YEAR FIELD AND "ERROR    " IN THE SANITY-STATUS
*    COLUMN RATHER THAN BEING LEFT WITH WHATEVER THE PRIOR
*    APPLICANT'S LINKAGE HAPPENED TO STILL HOLD.
*
     MOVE     APPL-ID   TO RES-APPL-ID.
     IF       ZP-VL-ERR-COUNT = ZERO
*                                  ROUNDED, NOT MOVED STRAIGHT -
*                                  SEE WS-RESULT-ROUNDING REMARKS.
              COMPUTE WS-MAIN-CAPITAL-2DP ROUNDED =
                      ZP-CL-MAIN-CAPITAL
              COMPUTE WS-SUB-CAPITAL-2DP  ROUNDED =
                      ZP-CL-SUB-CAPITAL
              MOVE "V"                    TO RES-STATUS
              MOVE ZP-CL-PENSION-PAID     TO RES-MONTHLY-PENSION
              MOVE ZP-CL-PENSION-GROSS    TO RES-PENSION-GROSS
              MOVE WS-MAIN-CAPITAL-2DP    TO RES-MAIN-CAPITAL
              MOVE WS-SUB-CAPITAL-2DP     TO RES-SUB-CAPITAL
              MOVE ZP-CL-TOTAL-CAPITAL    TO RES-TOTAL-CAPITAL
              MOVE ZP-CL-FINAL-SALARY     TO RES-FINAL-SALARY
              MOVE ZP-CL-REPLACEMENT-RATE
                                    TO RES-REPLACEMENT-RATE
              MOVE ZP-CL-MIN-GAP          TO RES-MIN-GAP
              MOVE ZP-CL-SICK-IMPACT      TO RES-SICK-IMPACT
              MOVE ZP-CL-YEARS-LONGER     TO RES-YEARS-LONGER
              MOVE ZP-SL-STATUS           TO RES-SANITY-STATUS
              MOVE ZP-CL-RETIRE-YEAR      TO RES-RETIRE-YEAR
     ELSE
              MOVE "E"       TO RES-STATUS
              MOVE ZERO      TO RES-MONTHLY-PENSION
                                RES-PENSION-GROSS
                                RES-MAIN-CAPITAL
                                RES-SUB-CAPITAL
                                RES-TOTAL-CAPITAL
                                RES-FINAL-SALARY
                                RES-REPLACEMENT-RATE
                                RES-MIN-GAP
                                RES-SICK-IMPACT
                                RES-YEARS-LONGER
                                RES-RETIRE-YEAR
              MOVE "ERROR    "  TO RES-SANITY-STATUS.
     MOVE     ZP-VL-ERR-COUNT   TO RES-ERROR-COUNT.
     MOVE     ZP-VL-WARN-COUNT  TO RES-WARN-COUNT.
     WRITE    ZP-RESULT-RECORD.
*
 BB040-EXIT.
     EXIT.
*
 BB050-STORE-HISTORY.
*
*    ONLY CALCULATED (NOT REJECTED) RECORDS ARE STORED - SEE
*    THE STORE REMARKS IN THE WSZPCONS.COB BANNER.  THE HISTORY
*    FILE IS OPENED EXTEND SO EVERY RUN'S CALCULATED APPLICANTS
*    ARE APPENDED TO THE SAME AUDIT TRAIL RATHER THAN OVERWRITING
*    IT - WS-HIS-SEQ-NO NUMBERS THIS RUN'S RECORDS ONLY, IT DOES
*    NOT CARRY OVER FROM WHATEVER IS ALREADY ON THE FILE.
*
     ADD      1                    TO WS-HIS-SEQ-NO.
     MOVE     WS-HIS-SEQ-NO        TO HIS-SEQ-NO.
     MOVE     APPL-ID              TO HIS-APPL-ID.
     MOVE     APPL-AGE             TO HIS-AGE.
     MOVE     ZP-CL-GENDER         TO HIS-GENDER.
     MOVE     APPL-GROSS-SALARY    TO HIS-GROSS-SALARY.
     MOVE     APPL-WORK-START-YEAR TO HIS-WORK-START-YEAR.
     MOVE     ZP-CL-RETIRE-YEAR    TO HIS-WORK-END-YEAR.
     MOVE     ZP-CL-PENSION-PAID   TO HIS-MONTHLY-PENSION.
     MOVE     ZP-CL-REPLACEMENT-RATE
                                TO HIS-REPLACEMENT-RATE.
     MOVE     "LOCAL"              TO HIS-CALC-METHOD.
     MOVE     ZP-SL-STATUS         TO HIS-SANITY-STATUS.
     MOVE     WS-RUN-DATE          TO HIS-CALC-DATE.
     WRITE    ZP-HISTORY-RECORD.
*
 BB050-EXIT.
     EXIT.
*
 BB060-ACCUMULATE-TOTALS.
*
*    ROLLS THE CALCULATED APPLICANT INTO THE RUN-WIDE CONTROL
*    TOTALS PRINTED BY THE CONTROL FOOTING FINAL BLOCK BELOW -
*    SUM OF PENSION, SUM OF CAPITAL, THE MINIMUM-GUARANTEE CASE
*    COUNT, AND A BREAKDOWN OF SANITY STATUS INTO OK/WARN/UNCTN
*    BUCKETS.  REJECTED APPLICANTS CONTRIBUTE NOTHING HERE - THEY
*    ARE COUNTED SEPARATELY IN WS-RECS-REJECTED BACK IN AA050.
*    THE FIRST BYTE OF THE SANITY STATUS TEXT DECIDES THE BUCKET -
*    SEE THE WS-SANITY-TRACE REMARKS IN WORKING STORAGE.
*
     IF       ZP-VL-ERR-COUNT = ZERO
              ADD  ZP-CL-PENSION-PAID  TO WS-SUM-PENSION
              ADD  ZP-CL-TOTAL-CAPITAL TO WS-SUM-CAPITAL
              IF   ZP-CL-MIN-GAP > ZERO
                   ADD 1 TO WS-MIN-GUAR-CNT
              MOVE ZP-SL-STATUS TO WS-SANITY-STATUS-ECHO
              IF   WS-SANITY-STATUS-CODE = "O"
                   ADD 1 TO WS-SANITY-OK-CNT
              ELSE
                IF WS-SANITY-STATUS-CODE = "W"
                   ADD 1 TO WS-SANITY-WARN-CNT
                ELSE
                   ADD 1 TO WS-SANITY-UNCTN-CNT.
*
 BB060-EXIT.
     EXIT.
*
 BB070-PRINT-DETAIL.
*
*    ONE OF THE TWO GENERATE VERBS ACTUALLY FIRES PER APPLICANT -
*    REPORT WRITER EVALUATES EACH TYPE DETAIL GROUP'S OWN PRESENT
*    WHEN CLAUSE AGAINST RES-STATUS, SO ONLY ONE OF ZP-RPT-DETAIL-
*    OK / ZP-RPT-DETAIL-REJECT ACTUALLY PRINTS A LINE.  BOTH ARE
*    CALLED UNCONDITIONALLY HERE - THE FILTERING LIVES ENTIRELY IN
*    THE REPORT SECTION BELOW, NOT IN THIS PARAGRAPH.
*
     GENERATE ZP-RPT-DETAIL-OK.
     GENERATE ZP-RPT-DETAIL-REJECT.
*
 BB070-EXIT.
     EXIT.
*
 AA085-COMPUTE-AVERAGE.
*
*    RUN ONCE, AFTER THE LAST APPLICANT HAS BEEN PROCESSED AND
*    BEFORE THE REPORT'S CONTROL FOOTING FINAL FIRES - DIVIDES THE
*    RUNNING PENSION TOTAL BY THE CALCULATED-RECORD COUNT TO GIVE
*    THE "AVERAGE PENSION" FIGURE ON THE SUMMARY LINE.  GUARDED
*    AGAINST A ZERO DIVISOR FOR THE (ADMITTEDLY UNLIKELY) CASE OF
*    A RUN WHERE EVERY SINGLE APPLICANT WAS REJECTED.
*
     IF       WS-RECS-CALCULATED > ZERO
              COMPUTE WS-AVG-PENSION ROUNDED =
                      WS-SUM-PENSION / WS-RECS-CALCULATED
     ELSE
              MOVE ZERO TO WS-AVG-PENSION.
*
 AA085-EXIT.
     EXIT.
*
 AA090-CLOSE-DOWN.
*
*    NORMAL END OF RUN - CLOSES THE FOUR FILES STILL OPEN AT THIS
*    POINT.  ZP-VALTAB-FILE IS NOT LISTED, IT WAS ALREADY CLOSED
*    BACK IN AA020 ONCE THE TABLE WAS LOADED INTO MEMORY.
*
     CLOSE    ZP-APPLICANT-FILE
              ZP-RESULTS-FILE
              ZP-HISTORY-FILE
              ZP-PRINT-FILE.
*
 AA090-EXIT.
     EXIT.
*
 ZZ090-ABEND.
*
*    REACHED ONLY FROM AA010 WHEN ONE OF THE FOUR OPENS FAILS -
*    NO FILES ARE CLOSED HERE, THE RUN JUST STOPS.  THE OFFENDING
*    FILE STATUS WAS ALREADY DISPLAYED BY THE PARAGRAPH THAT
*    BRANCHED HERE, SO OPERATIONS CAN TELL FROM THE JOB LOG WHICH
*    OF ZPVALTB/ZPAPPL/ZPRSLTS/ZPHIST WAS THE ONE THAT WOULD NOT
*    OPEN.
*
     STOP     RUN.
*
 REPORT                   SECTION.
*=================================
*
 RD  ZP-PENSION-REPORT
     CONTROL      FINAL
     PAGE LIMIT   WS-PAGE-LINES
     HEADING      1
     FIRST DETAIL 4
     LAST  DETAIL WS-PAGE-LINES.
*
*    132 COLUMN LANDSCAPE REPORT, WS-PAGE-LINES (58) LINES PER
*    PAGE.  CONTROL FINAL MEANS THE ONLY BREAK LEVEL IS THE WHOLE
*    RUN - THERE IS NO INTERMEDIATE CONTROL BREAK BY GENDER, AGE
*    BAND OR ANYTHING ELSE, SO THE CONTROL FOOTING FINAL GROUP AT
*    THE BOTTOM OF THIS SECTION FIRES EXACTLY ONCE, AFTER THE
*    LAST GENERATE, WHEN AA000-MAIN ISSUES THE TERMINATE.
*
 01  ZP-RPT-PAGE-HEAD     TYPE PAGE HEADING.
*
*    PRINTED AT THE TOP OF EVERY PAGE - RUN YEAR/RUN DATE FROM
*    WS-RUN-PARMS, PAGE-COUNTER IS A REPORT WRITER SPECIAL
*    REGISTER MAINTAINED AUTOMATICALLY, NOT A WORKING-STORAGE
*    FIELD OF OURS.  LINE 3 IS THE COLUMN HEADING ROW MATCHING
*    THE DETAIL LAYOUT BELOW.
*
     03  LINE 1.
         05  COL   1  PIC X(29)  VALUE
                       "ZUS PENSION PROJECTION BATCH".
         05  COL  50  PIC X(9)   VALUE "RUN YEAR ".
         05  COL  59  PIC X(4)   SOURCE WS-RUN-YEAR-ALPHA.
         05  COL 100  PIC X(9)   VALUE "RUN DATE ".
         05  COL 109  PIC X(8)   SOURCE WS-RUN-DATE.
         05  COL 122  PIC X(5)   VALUE "PAGE ".
         05  COL 127  PIC ZZ9    SOURCE PAGE-COUNTER.
     03  LINE 3.
         05  COL   1  PIC X(7)   VALUE "APPL-ID".
         05  COL  10  PIC X(3)   VALUE "AGE".
         05  COL  14  PIC X(1)   VALUE "G".
         05  COL  16  PIC X(6)   VALUE "SALARY".
         05  COL  30  PIC X(11)  VALUE "WORK YEARS".
         05  COL  45  PIC X(6)   VALUE "STATUS".
         05  COL  52  PIC X(4)   VALUE "MAIN".
         05  COL  63  PIC X(3)   VALUE "SUB".
         05  COL  74  PIC X(5)   VALUE "TOTAL".
         05  COL  85  PIC X(6)   VALUE "PENSION".
         05  COL  96  PIC X(4)   VALUE "RTE%".
         05  COL 102  PIC X(6)   VALUE "SANITY".
*
 01  ZP-RPT-DETAIL-OK     TYPE DETAIL
                          PRESENT WHEN RES-STATUS = "V".
*
*    ONE BLOCK PER CALCULATED APPLICANT, TWO TO FIVE PRINT LINES
*    DEPENDING ON HOW MANY SANITY MESSAGES/WARNINGS ARE PRESENT -
*    LINE 1 IS THE MAIN FIGURES ROW (SALARY/WORK YEARS/CAPITAL
*    SPLIT/PENSION/RATE/SANITY STATUS), LINE 2 IS THE MIN-GAP,
*    SICK-IMPACT AND YEARS-LONGER GRADING DETAIL PLUS THE FIRST
*    SANITY MESSAGE, AND THE REMAINING LINES ARE THE VALIDATION
*    WARNING BLOCK (SEE THE REMARK BELOW).
*
     03  LINE + 2.
         05  COL   1  PIC X(8)      SOURCE RES-APPL-ID.
         05  COL  10  PIC ZZ9       SOURCE APPL-AGE.
         05  COL  14  PIC X         SOURCE ZP-CL-GENDER.
         05  COL  16  PIC Z(5)9.99  SOURCE APPL-GROSS-SALARY.
         05  COL  30  PIC 9(4)      SOURCE APPL-WORK-START-YEAR.
         05  COL  35  PIC X         VALUE "-".
         05  COL  36  PIC 9(4)      SOURCE RES-RETIRE-YEAR.
         05  COL  45  PIC X(6)      VALUE "CALCD".
         05  COL  52  PIC Z(6)9.99  SOURCE RES-MAIN-CAPITAL.
         05  COL  63  PIC Z(6)9.99  SOURCE RES-SUB-CAPITAL.
         05  COL  74  PIC Z(7)9.99  SOURCE RES-TOTAL-CAPITAL.
         05  COL  85  PIC ZZ,ZZ9.99 SOURCE RES-MONTHLY-PENSION.
         05  COL  96  PIC ZZ9.99    SOURCE RES-REPLACEMENT-RATE.
         05  COL 102  PIC X(9)      SOURCE RES-SANITY-STATUS.
*
*    A ZERO MIN-GAP OR SICK-IMPACT MEANS THE RULE SIMPLY DID NOT
*    APPLY TO THIS APPLICANT (NO MINIMUM-GUARANTEE TOP-UP, NO
*    SICK-LEAVE PENALTY) - PRINTED AS A DASH RATHER THAN "0.00" SO
*    THE READER IS NOT LEFT WONDERING WHETHER A GENUINE ZERO-VALUE
*    RESULT WAS CALCULATED.  AUDIT FINDING AR-33.
*
     03  LINE + 1.
         05  COL  10  PIC X(19)     VALUE
                       "MIN-GAP/SICK-IMPACT".
         05  COL  30  PIC ZZ,ZZ9.99 SOURCE RES-MIN-GAP
                       PRESENT WHEN RES-MIN-GAP > ZERO.
         05  COL  30  PIC X(9)      VALUE "        -"
                       PRESENT WHEN RES-MIN-GAP = ZERO.
         05  COL  45  PIC ZZ,ZZ9.99 SOURCE RES-SICK-IMPACT
                       PRESENT WHEN RES-SICK-IMPACT > ZERO.
         05  COL  45  PIC X(9)      VALUE "        -"
                       PRESENT WHEN RES-SICK-IMPACT = ZERO.
         05  COL  60  PIC X(13)     VALUE "YEARS LONGER ".
         05  COL  73  PIC ZZ9       SOURCE RES-YEARS-LONGER.
         05  COL  85  PIC X(40)     SOURCE ZP-SL-MSG (1).
     03  LINE + 1.
         05  COL  85  PIC X(40)     SOURCE ZP-SL-MSG (2)
                       PRESENT WHEN ZP-SL-MSG-CNT > 1.
*
*    VALIDATION WARNINGS APPLY TO ACCEPTED APPLICANTS TOO (ZP100
*    RUNS BB020-EDIT-WARNINGS REGARDLESS OF THE ERROR COUNT) - ALL
*    12 POSSIBLE SLOTS ARE GATED HERE SO NONE ARE EVER SILENTLY
*    DROPPED FROM THE REPORT. AUDIT FINDING AR-33.
*
     03  LINE + 1.
         05  COL   1  PIC X(9)      VALUE "WARNING -"
                       PRESENT WHEN ZP-VL-WARN-COUNT > 0.
         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (1)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 0.
     03  LINE + 1.
         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (2)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 1.
     03  LINE + 1.
         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (3)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 2.
     03  LINE + 1.
         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (4)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 3.
     03  LINE + 1.
         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (5)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 4.
     03  LINE + 1.
         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (6)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 5.
     03  LINE + 1.
         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (7)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 6.
     03  LINE + 1.
         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (8)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 7.
     03  LINE + 1.
         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (9)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 8.
     03  LINE + 1.
         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (10)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 9.
     03  LINE + 1.
         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (11)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 10.
     03  LINE + 1.
         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (12)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 11.
*
 01  ZP-RPT-DETAIL-REJECT TYPE DETAIL
                          PRESENT WHEN RES-STATUS = "E".
*
*    ONE BLOCK PER REJECTED APPLICANT - LINE 1 IS THE "REJECTED"
*    BANNER WITH THE ERROR COUNT, FOLLOWED BY ONE LINE PER EDIT
*    ERROR MESSAGE (SEE THE REMARK FURTHER DOWN) AND THEN ANY
*    WARNING LINES.  UNLIKE THE ACCEPTED-DETAIL BLOCK THERE IS NO
*    MAIN/SUB CAPITAL OR PENSION FIGURE TO PRINT - REJECTED
*    APPLICANTS WERE NEVER PROJECTED, RES-MAIN-CAPITAL AND ITS
*    NEIGHBOURS WERE ALL FORCED TO ZERO BY BB040-FORMAT-RESULT.
*
     03  LINE + 2.
         05  COL   1  PIC X(8)   SOURCE RES-APPL-ID.
         05  COL  10  PIC ZZ9    SOURCE APPL-AGE.
         05  COL  14  PIC X      SOURCE APPL-GENDER.
         05  COL  45  PIC X(8)   VALUE "REJECTED".
         05  COL  54  PIC X(11)  VALUE "ERROR CNT =".
         05  COL  66  PIC Z9     SOURCE RES-ERROR-COUNT.
*
*    ALL 12 POSSIBLE ERROR SLOTS ARE PRINTED, NOT JUST THE FIRST
*    FEW - SEVERAL ZP100 EDIT RULES CAN FIRE TOGETHER ON ONE
*    GARBAGE APPLICANT AND THE OLD 4-LINE CUTOFF SILENTLY DROPPED
*    THE REST WITH NO "+N MORE" INDICATION. AUDIT FINDING AR-33.
*
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (1).
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (2)
                       PRESENT WHEN ZP-VL-ERR-COUNT > 1.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (3)
                       PRESENT WHEN ZP-VL-ERR-COUNT > 2.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (4)
                       PRESENT WHEN ZP-VL-ERR-COUNT > 3.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (5)
                       PRESENT WHEN ZP-VL-ERR-COUNT > 4.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (6)
                       PRESENT WHEN ZP-VL-ERR-COUNT > 5.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (7)
                       PRESENT WHEN ZP-VL-ERR-COUNT > 6.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (8)
                       PRESENT WHEN ZP-VL-ERR-COUNT > 7.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (9)
                       PRESENT WHEN ZP-VL-ERR-COUNT > 8.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (10)
                       PRESENT WHEN ZP-VL-ERR-COUNT > 9.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (11)
                       PRESENT WHEN ZP-VL-ERR-COUNT > 10.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (12)
                       PRESENT WHEN ZP-VL-ERR-COUNT > 11.
*
*    REJECTED APPLICANTS CAN STILL CARRY VALIDATION WARNINGS
*    ALONGSIDE THE ERRORS THAT SANK THEM - SHOWN HERE THE SAME
*    WAY AS THE ACCEPTED-DETAIL BLOCK ABOVE. AUDIT FINDING AR-33.
*
     03  LINE + 1.
         05  COL   1  PIC X(9)   VALUE "WARNING -"
                       PRESENT WHEN ZP-VL-WARN-COUNT > 0.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (1)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 0.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (2)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 1.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (3)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 2.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (4)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 3.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (5)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 4.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (6)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 5.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (7)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 6.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (8)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 7.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (9)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 8.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (10)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 9.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (11)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 10.
     03  LINE + 1.
         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (12)
                       PRESENT WHEN ZP-VL-WARN-COUNT > 11.
*
 01  TYPE CONTROL FOOTING FINAL.
*
*    PRINTS ONCE, AFTER THE VERY LAST GENERATE, WHEN AA000-MAIN
*    ISSUES THE TERMINATE ZP-PENSION-REPORT.  EVERY FIGURE HERE IS
*    SOURCED STRAIGHT FROM WS-CONTROL-TOTALS - NOTHING IS
*    RECOMPUTED IN THE REPORT SECTION ITSELF, BB060-ACCUMULATE-
*    TOTALS AND AA085-COMPUTE-AVERAGE DO ALL THE ARITHMETIC BACK
*    IN THE PROCEDURE DIVISION.
*
     03  LINE + 3.
         05  COL   1  PIC X(29)  VALUE
                       "ZUS PROJECTION - RUN SUMMARY".
*
*    RECORDS READ = RECORDS CALCULATED + RECORDS REJECTED, ALWAYS
*    - A USEFUL CROSS-CHECK FOR OPERATIONS WHEN COMPARING THIS
*    REPORT AGAINST THE RESULTS FILE RECORD COUNT.
*
     03  LINE + 2.
         05  COL   1  PIC X(19)  VALUE "RECORDS READ .....".
         05  COL  22  PIC ZZZ,ZZ9    SOURCE WS-RECS-READ.
         05  COL  40  PIC X(19)  VALUE "RECORDS REJECTED ..".
         05  COL  61  PIC ZZZ,ZZ9    SOURCE WS-RECS-REJECTED.
     03  LINE + 1.
         05  COL   1  PIC X(19)  VALUE "RECORDS CALCULATED.".
         05  COL  22  PIC ZZZ,ZZ9    SOURCE WS-RECS-CALCULATED.
         05  COL  40  PIC X(19)  VALUE "MINIMUM-GUAR. CASES".
         05  COL  61  PIC ZZZ,ZZ9    SOURCE WS-MIN-GUAR-CNT.
     03  LINE + 2.
         05  COL   1  PIC X(21)  VALUE "TOTAL MONTHLY PENSION".
         05  COL  23  PIC Z,ZZZ,ZZ9.99
                                     SOURCE WS-SUM-PENSION.
         05  COL  45  PIC X(19)  VALUE "AVERAGE PENSION ...".
         05  COL  66  PIC ZZ,ZZ9.99  SOURCE WS-AVG-PENSION.
     03  LINE + 1.
         05  COL   1  PIC X(21)  VALUE "TOTAL PENSION CAPITAL".
         05  COL  23  PIC ZZ,ZZZ,ZZZ,ZZ9.99
                                     SOURCE WS-SUM-CAPITAL.
     03  LINE + 2.
         05  COL   1  PIC X(24)  VALUE
                       "SANITY OK / WARN / UNCTN".
         05  COL  26  PIC ZZZ,ZZ9    SOURCE WS-SANITY-OK-CNT.
         05  COL  35  PIC ZZZ,ZZ9    SOURCE WS-SANITY-WARN-CNT.
         05  COL  44  PIC ZZZ,ZZ9    SOURCE WS-SANITY-UNCTN-CNT.
*
