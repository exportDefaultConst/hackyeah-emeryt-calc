*    SELECT FOR THE HISTORY (AUDIT) FILE - SEE FDZPHIS
*     OPENED EXTEND - APPEND ONLY, NEVER RE-WRITTEN.
* 26/11/25 VBC - CREATED.
*
     SELECT  ZP-HISTORY-FILE  ASSIGN       ZPHIST
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS ZP-HIS-STATUS.
*
