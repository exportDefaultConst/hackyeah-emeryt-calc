*****************************************************************
*                                                                *
*                 APPLICANT DATA VALIDATION                     *
*           CALLED FROM ZP000 - ONE APPLICANT PER CALL          *
*                                                                *
*****************************************************************
*
 IDENTIFICATION           DIVISION.
*================================
*
 PROGRAM-ID.               ZP100.
 AUTHOR.                   T WOJCIK.
 INSTALLATION.             ZUS DATA PROCESSING CENTRE, WARSZAWA.
 DATE-WRITTEN.             14/03/1988.
 DATE-COMPILED.
 SECURITY.                 CONFIDENTIAL - ZUS INTERNAL USE ONLY.
*
*    REMARKS.              EDITS ONE APPLICANT-RECORD ON BEHALF
*                          OF ZP000, RETURNING ERROR/WARNING
*                          MESSAGE LISTS AND THE NORMALISED
*                          GENDER CODE VIA ZP-VALID-LINKAGE.
*
*    CALLED MODULES.       NONE.
*
*    ERROR MESSAGES USED.  ZE01 THRU ZE12, ZW01 THRU ZW12 -
*                          SEE WSZPMSG.COB.
*
* CHANGES:
* 14/03/88 TW  -        CREATED FOR THE FIRST ZUS PROJECTION RUN.
* 02/09/89 TW  -    .01 ADDED CONSISTENCY CHECK (AGE V START YEAR)
*                       AFTER AUDIT FINDING AR-14.
* 19/06/91 RZ  -    .02 WORK END YEAR VALIDATION ADDED - PROJECT
*                       COULD NOT REJECT A PAST RETIREMENT DATE.
* 11/01/95 RZ  -    .03 SICK LEAVE DAY LIMITS ADDED (0-250).
* 21/02/99 AK  -    .04 YEAR 2000 REVIEW - WORK START/END YEAR
*                       FIELDS CONFIRMED FULL 4 DIGIT CENTURY,
*                       NO 2-DIGIT YEAR EXPOSURE FOUND HERE.
* 07/05/03 AK  -    .05 BALANCE FIELDS WIDENED FOR ACCOUNT SPLIT
*                       INTO MAIN/SUB PER THE 1999 REFORM.
* 17/10/11 MN  -    .06 ADDED VERY-HIGH-BALANCE WARNINGS AND THE
*                       MAIN/SUB PROPORTION WARNING.
* 30/03/17 MN  -    .07 REBUILT AS A STANDALONE CALLED MODULE OUT
*                       OF THE OLD MONOLITHIC ZP-EDIT PARAGRAPH.
* 09/12/25 TW  -    .08 GENDER NORMALISATION TIGHTENED TO SINGLE
*                       CHARACTER INPUT - TICKET ZP-107.
* 04/12/25 TW      1.09 EARLY/LATE RETIREMENT WARNING RE-WORDED.
* 17/03/26 TW      1.10 REMARKS ADDED THROUGHOUT AT THE SITE
*                       STANDARDS REVIEWER'S REQUEST - NO LOGIC
*                       CHANGED, TICKET ZP-131.
*
 ENVIRONMENT              DIVISION.
*================================
*
 CONFIGURATION            SECTION.
 SPECIAL-NAMES.
     C01                  IS TOP-OF-FORM.
*
 DATA                     DIVISION.
*================================
*
 WORKING-STORAGE          SECTION.
*-------------------------------
 77  WS-PROG-NAME         PIC X(15)  VALUE "ZP100  (1.10)".
*
 01  WS-EDIT-WORK-AREAS.
*                          RETIREMENT AGE COMPARE (BB030).
     03  WS-RETIRE-AGE-CHECK       PIC S9(3)   COMP.
     03  WS-RETIRE-AGE-NORM        PIC S9(3)   COMP.
*                          CENTURY-SPLIT TRACE FIELDS RETAINED
*                          FROM THE 1999 YEAR-2000 REVIEW (SEE
*                          CHANGE .04) - POPULATED FOR AUDIT
*                          TRACE ONLY, NOT TESTED BY THIS EDIT.
     03  WS-CURR-YEAR-BROKEN.
         05  WS-CURR-CENTURY       PIC 99.
         05  WS-CURR-YY            PIC 99.
     03  WS-CURR-YEAR-WHOLE   REDEFINES
                               WS-CURR-YEAR-BROKEN  PIC 9(4).
     03  WS-START-YEAR-BROKEN.
         05  WS-START-CENTURY      PIC 99.
         05  WS-START-YY           PIC 99.
     03  WS-START-YEAR-WHOLE  REDEFINES
                               WS-START-YEAR-BROKEN PIC 9(4).
     03  WS-END-YEAR-BROKEN.
         05  WS-END-CENTURY        PIC 99.
         05  WS-END-YY             PIC 99.
     03  WS-END-YEAR-WHOLE    REDEFINES
                               WS-END-YEAR-BROKEN   PIC 9(4).
     03  FILLER                    PIC X(04).
*
 COPY "WSZPCONS.COB".
 COPY "WSZPMSG.COB".
*
 LINKAGE                  SECTION.
*================================
*
 COPY "WSZPVLK.COB".
*
 PROCEDURE DIVISION       USING ZP-VALID-LINKAGE.
*================================================
*
 AA010-MAIN.
*
*    ENTRY POINT - CLEARS DOWN THE ERROR/WARNING COUNTERS AND THE
*    FIRST MESSAGE SLOT OF EACH (ZP000 ONLY EVER SEES WHATEVER IS
*    LEFT BEHIND BY THE PREVIOUS CALL OTHERWISE), NORMALISES THE
*    RAW GENDER CODE TO A SINGLE "M"/"F", THEN RUNS THE FULL SET
*    OF ERROR EDITS FOLLOWED BY THE FULL SET OF WARNING EDITS.
*    BOTH RUN REGARDLESS OF WHAT THE OTHER FOUND - A REJECTED
*    APPLICANT CAN STILL CARRY WARNINGS, SEE ZP000'S REPORT
*    SECTION.
*
     MOVE     ZERO         TO ZP-VL-ERR-COUNT
                              ZP-VL-WARN-COUNT.
     MOVE     SPACES       TO ZP-VL-ERR-MSG (1)
                              ZP-VL-WARN-MSG (1).
     MOVE     "M"          TO ZP-VL-NORM-GENDER.
*
     MOVE     ZP-VL-CURRENT-YEAR     TO WS-CURR-YEAR-WHOLE.
     MOVE     ZP-VL-WORK-START-YEAR  TO WS-START-YEAR-WHOLE.
     MOVE     ZP-VL-WORK-END-YEAR    TO WS-END-YEAR-WHOLE.
*
*    GENDER IS ACCEPTED AS "M"/"m" OR THE POLISH "K"/"k" AS WELL
*    AS "F"/"f" - NORMALISED TO A SINGLE CHARACTER "M"/"F" FOR
*    ZP200/ZP300, ANYTHING ELSE IS AN EDIT ERROR (ZE03).
*
     IF       ZP-VL-GENDER-RAW = "M" OR ZP-VL-GENDER-RAW = "m"
              MOVE "M"     TO ZP-VL-NORM-GENDER
     ELSE
       IF     ZP-VL-GENDER-RAW = "K" OR ZP-VL-GENDER-RAW = "k"
              OR ZP-VL-GENDER-RAW = "F" OR ZP-VL-GENDER-RAW = "f"
              MOVE "F"     TO ZP-VL-NORM-GENDER
       ELSE
              PERFORM      BB090-ADD-ERROR
              MOVE ZE03    TO ZP-VL-ERR-MSG
                             (ZP-VL-ERR-COUNT).
*
     PERFORM  BB010-EDIT-ERRORS   THRU BB010-EXIT.
     PERFORM  BB020-EDIT-WARNINGS THRU BB020-EXIT.
*
 AA010-EXIT.
     EXIT     PROGRAM.
*
 BB010-EDIT-ERRORS.
*
*    HARD REJECT RULES - ANY ONE OF THESE FIRING SENDS THE
*    APPLICANT DOWN THE REJECT PATH IN ZP000 (RES-STATUS = "E",
*    NO CALC, NO SANITY, NO HISTORY WRITE).  EVERY TEST RUNS
*    REGARDLESS OF WHETHER AN EARLIER ONE ALREADY FIRED, SO A
*    SINGLE GARBAGE RECORD CAN CARRY SEVERAL ERROR MESSAGES AT
*    ONCE - ALL OF THEM ARE NOW PRINTED, SEE ZP000'S REPORT
*    SECTION, AUDIT FINDING AR-33.
*
*    AGE RANGE.
*
     IF       ZP-VL-AGE < 18
              PERFORM BB090-ADD-ERROR
              MOVE ZE01 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
     IF       ZP-VL-AGE > 67
              PERFORM BB090-ADD-ERROR
              MOVE ZE02 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
*
*    GROSS SALARY.
*
     IF       ZP-VL-GROSS-SALARY NOT > ZERO
              PERFORM BB090-ADD-ERROR
              MOVE ZE04 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
*
*    WORK START YEAR.
*
     IF       ZP-VL-WORK-START-YEAR < 1970
              PERFORM BB090-ADD-ERROR
              MOVE ZE05 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
     IF       ZP-VL-WORK-START-YEAR > ZP-VL-CURRENT-YEAR
              PERFORM BB090-ADD-ERROR
              MOVE ZE06 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
*
*    AGE V START YEAR CONSISTENCY.
*
     IF       (ZP-VL-CURRENT-YEAR - ZP-VL-WORK-START-YEAR)
                                        > ZP-VL-AGE
              PERFORM BB090-ADD-ERROR
              MOVE ZE07 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
*
*    WORK END YEAR, IF SUPPLIED.
*
     IF       ZP-VL-WORK-END-YEAR > ZERO
       AND    ZP-VL-WORK-END-YEAR < ZP-VL-WORK-START-YEAR
              PERFORM BB090-ADD-ERROR
              MOVE ZE08 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
*
*    ZUS BALANCES - MAY NOT BE NEGATIVE.
*
     IF       ZP-VL-ZUS-MAIN-BAL < ZERO
              PERFORM BB090-ADD-ERROR
              MOVE ZE09 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
     IF       ZP-VL-ZUS-SUB-BAL < ZERO
              PERFORM BB090-ADD-ERROR
              MOVE ZE10 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
*
*    SICK LEAVE DAYS.
*
     IF       ZP-VL-SICK-DAYS < ZERO
              PERFORM BB090-ADD-ERROR
              MOVE ZE11 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
     IF       ZP-VL-SICK-DAYS > 250
              PERFORM BB090-ADD-ERROR
              MOVE ZE12 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
*
 BB010-EXIT.
     EXIT.
*
 BB020-EDIT-WARNINGS.
*
*    SOFT RULES - NONE OF THESE REJECT THE APPLICANT, THEY ONLY
*    FLAG SOMETHING WORTH A HUMAN LOOK (VERY LOW/HIGH SALARY, A
*    SHORT APPARENT CAREER, A LAPSED OR FAR-FUTURE END YEAR, AN
*    UNUSUALLY LARGE BALANCE OR SICK-DAY COUNT).  RUNS FOR
*    ACCEPTED AND REJECTED APPLICANTS ALIKE - THERE IS NO
*    ZP-VL-ERR-COUNT TEST GUARDING THIS PARAGRAPH.
*
     IF       ZP-VL-AGE < 20
              PERFORM BB095-ADD-WARNING
              MOVE ZW01 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
     IF       ZP-VL-GROSS-SALARY > ZERO
       AND    ZP-VL-GROSS-SALARY < 3000
              PERFORM BB095-ADD-WARNING
              MOVE ZW02 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
     IF       ZP-VL-GROSS-SALARY > 100000
              PERFORM BB095-ADD-WARNING
              MOVE ZW03 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
     IF       (ZP-VL-AGE - (ZP-VL-CURRENT-YEAR -
                            ZP-VL-WORK-START-YEAR)) < 18
              PERFORM BB095-ADD-WARNING
              MOVE ZW04 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
     IF       ZP-VL-WORK-END-YEAR > ZERO
       AND    ZP-VL-WORK-END-YEAR < ZP-VL-CURRENT-YEAR
              PERFORM BB095-ADD-WARNING
              MOVE ZW05 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
     IF       ZP-VL-WORK-END-YEAR > ZP-VL-CURRENT-YEAR + 50
              PERFORM BB095-ADD-WARNING
              MOVE ZW06 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
*
*    RETIREMENT AGE V NORMAL, ONLY WHEN END YEAR SUPPLIED.
*
     IF       ZP-VL-WORK-END-YEAR > ZERO
              PERFORM BB030-EDIT-RETIRE-AGE
                 THRU BB030-EXIT.
*
     IF       ZP-VL-ZUS-MAIN-BAL > 5000000
              PERFORM BB095-ADD-WARNING
              MOVE ZW09 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
     IF       ZP-VL-ZUS-SUB-BAL > 2000000
              PERFORM BB095-ADD-WARNING
              MOVE ZW10 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
     IF       ZP-VL-ZUS-MAIN-BAL > ZERO
       AND    ZP-VL-ZUS-SUB-BAL  > ZERO
       AND    ZP-VL-ZUS-SUB-BAL  > ZP-VL-ZUS-MAIN-BAL
              PERFORM BB095-ADD-WARNING
              MOVE ZW11 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
     IF       ZP-VL-SICK-DAYS > 100
              PERFORM BB095-ADD-WARNING
              MOVE ZW12 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
*
 BB020-EXIT.
     EXIT.
*
 BB030-EDIT-RETIRE-AGE.
*****************************************
*
*    AGE-AT-RETIREMENT = AGE + (END YEAR - CURRENT YEAR),
*    COMPARED TO THE STATUTORY AGE FOR THE NORMALISED GENDER.
*
     MOVE     ZP-VL-AGE + (ZP-VL-WORK-END-YEAR -
                            ZP-VL-CURRENT-YEAR)
                          TO WS-RETIRE-AGE-CHECK.
     IF       ZP-VL-NORM-GENDER = "M"
              MOVE ZP-CN-RETIRE-AGE-MALE   TO WS-RETIRE-AGE-NORM
     ELSE
              MOVE ZP-CN-RETIRE-AGE-FEMALE TO WS-RETIRE-AGE-NORM.
*
     IF       WS-RETIRE-AGE-CHECK < WS-RETIRE-AGE-NORM - 10
              PERFORM BB095-ADD-WARNING
              MOVE ZW07 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT)
     ELSE
       IF     WS-RETIRE-AGE-CHECK > WS-RETIRE-AGE-NORM + 5
              PERFORM BB095-ADD-WARNING
              MOVE ZW08 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
*
 BB030-EXIT.
     EXIT.
*
 BB090-ADD-ERROR.
*
*    BUMPS THE ERROR COUNTER BEFORE THE CALLER MOVES ITS MESSAGE
*    LITERAL INTO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT) - CAPPED AT 12,
*    THE SIZE OF THE OCCURS TABLE IN WSZPVLK.COB, SO A RECORD
*    FAILING MORE THAN 12 RULES SIMPLY STOPS GAINING NEW SLOTS
*    RATHER THAN SUBSCRIPTING OUT OF BOUNDS.
*
     IF       ZP-VL-ERR-COUNT < 12
              ADD 1 TO ZP-VL-ERR-COUNT.
*
 BB095-ADD-WARNING.
*
*    SAME PATTERN AS BB090 ABOVE, FOR THE WARNING TABLE.
*
     IF       ZP-VL-WARN-COUNT < 12
              ADD 1 TO ZP-VL-WARN-COUNT.
*
