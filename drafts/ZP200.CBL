*****************************************************************
*                                                                *
*                 PENSION CAPITAL PROJECTION                    *
*           CALLED FROM ZP000 - ONE APPLICANT PER CALL          *
*                                                                *
*****************************************************************
*
 IDENTIFICATION           DIVISION.
*================================
*
 PROGRAM-ID.               ZP200.
 AUTHOR.                   A KAMINSKI.
 INSTALLATION.             ZUS DATA PROCESSING CENTRE, WARSZAWA.
 DATE-WRITTEN.             30/06/1988.
 DATE-COMPILED.
 SECURITY.                 CONFIDENTIAL - ZUS INTERNAL USE ONLY.
*
*    REMARKS.              PROJECTS ONE APPLICANT'S MAIN/SUB
*                          ACCOUNT CAPITAL YEAR BY YEAR TO
*                          RETIREMENT AND DERIVES THE MONTHLY
*                          PENSION ON BEHALF OF ZP000.  CALLED
*                          ONLY FOR RECORDS THAT PASSED ZP100.
*
*    CALLED MODULES.       NONE.
*
*    TABLES USED.          ZP-CL-TABLE-ENTRY (PASSED IN, LOADED
*                          BY ZP000 FROM THE VALTAB FILE).
*
* CHANGES:
* 30/06/88 AK  -        CREATED FOR THE FIRST ZUS PROJECTION RUN.
* 11/04/90 AK  -    .01 DEFAULT VALORIZATION/PROFITABILITY INDEX
*                       ADDED FOR YEARS MISSING FROM THE TABLE.
* 23/11/93 RZ  -    .02 SICK LEAVE FACTOR AND SICK-LEAVE IMPACT
*                       ESTIMATE ADDED PER ACTUARIAL REQUEST.
* 19/02/99 AK  -    .03 YEAR 2000 REVIEW - LOOP YEAR AND CURRENT
*                       YEAR RE-EXPRESSED AS FULL 4-DIGIT FIELDS
*                       WITH CENTURY SPLIT RETAINED FOR TRACE.
* 08/06/04 AK  -    .04 REPLACEMENT RATE AND "YEARS LONGER" TARGET
*                       CALCULATION ADDED - REQUEST ZP-055.
* 30/03/17 MN  -    .05 REBUILT AS A STANDALONE CALLED MODULE OUT
*                       OF THE OLD MONOLITHIC ZP-PROJECT PARA.
* 10/12/25 TW      1.06 MAIN/SUB CAPITAL WIDENED TO 4 DECIMAL
*                       INTERMEDIATES - TICKET ZP-124.
* 17/03/26 TW      1.07 REMARKS ADDED THROUGHOUT AT THE SITE
*                       STANDARDS REVIEWER'S REQUEST - NO LOGIC
*                       CHANGED, TICKET ZP-131.
*
 ENVIRONMENT              DIVISION.
*================================
*
 CONFIGURATION            SECTION.
 SPECIAL-NAMES.
     C01                  IS TOP-OF-FORM.
*
 DATA                     DIVISION.
*================================
*
 WORKING-STORAGE          SECTION.
*-------------------------------
 77  WS-PROG-NAME         PIC X(15)  VALUE "ZP200  (1.07)".
*
 01  WS-CALC-WORK.
*                          CURRENT YEAR, LOOP YEAR AND THE NEXT
*                          YEAR'S TABLE LOOKUP KEY ARE ALL KEPT
*                          AS A CENTURY-SPLIT GROUP REDEFINED BY
*                          A 4-DIGIT WHOLE VIEW - HABIT CARRIED
*                          OVER FROM THE 1999 REVIEW (SEE .03).
     03  WS-CURR-YEAR-BROKEN.
         05  WS-CURR-YEAR-CENTURY   PIC 99.
         05  WS-CURR-YEAR-YY        PIC 99.
     03  WS-CURR-YEAR         REDEFINES
                                WS-CURR-YEAR-BROKEN     PIC 9(4).
     03  WS-YEAR-BROKEN.
         05  WS-YEAR-CENTURY        PIC 99.
         05  WS-YEAR-YY             PIC 99.
     03  WS-YEAR               REDEFINES
                                WS-YEAR-BROKEN           PIC 9(4).
     03  WS-LOOKUP-YEAR-BROKEN.
         05  WS-LOOKUP-CENTURY      PIC 99.
         05  WS-LOOKUP-YY           PIC 99.
     03  WS-LOOKUP-YEAR-WHOLE  REDEFINES
                                WS-LOOKUP-YEAR-BROKEN    PIC 9(4).
     03  WS-YEARS-ELAPSED           PIC S9(3)      COMP.
     03  WS-SALARY-YEAR             PIC S9(7)V99   COMP-3.
     03  WS-SICK-FACTOR             PIC 9V9999     COMP-3.
     03  WS-EFFECTIVE-SALARY        PIC S9(7)V99   COMP-3.
     03  WS-MAIN-CONTRIB            PIC S9(9)V9999 COMP-3.
     03  WS-SUB-CONTRIB             PIC S9(9)V9999 COMP-3.
     03  WS-VAL-MAIN                PIC 9V9999     COMP-3.
     03  WS-VAL-SUB                 PIC 9V9999     COMP-3.
     03  WS-LIFE-EXP                PIC 999V9      COMP-3.
     03  WS-RETIRE-AGE              PIC 99         COMP.
     03  WS-TARGET-PENSION          PIC S9(7)V99   COMP-3.
     03  WS-ANNUAL-CAP-GAIN         PIC S9(9)V9999 COMP-3.
     03  WS-CAPITAL-NEEDED          PIC S9(10)V99  COMP-3.
     03  WS-LOSS-FACTOR             PIC 9V9999     COMP-3.
     03  WS-ANNUAL-LOSS             PIC S9(9)V99   COMP-3.
     03  WS-TOTAL-LOSS              PIC S9(9)V99   COMP-3.
     03  WS-VALORIZED-LOSS          PIC S9(9)V99   COMP-3.
     03  WS-HALF-CAREER             PIC S9(3)      COMP.
     03  FILLER                     PIC X(06).
*
 COPY "WSZPCONS.COB".
*
 LINKAGE                  SECTION.
*================================
*
 COPY "WSZPCLK.COB".
*
 PROCEDURE DIVISION       USING ZP-CALC-LINKAGE.
*===============================================
*
 AA010-MAIN.
*
*    ENTERED ONCE PER CALL FROM ZP000 BB020-CALC-APPLICANT.  ONE
*    CALL PROJECTS ONE APPLICANT'S CAREER FROM WORK-START-YEAR
*    THROUGH RETIREMENT AND HANDS BACK THE MAIN/SUB CAPITAL
*    TOTALS AND THE DERIVED PENSION FIGURES IN ZP-CALC-LINKAGE
*    (WSZPCLK.COB) - NOTHING IS RETAINED BETWEEN CALLS, SO THE
*    WORK AREA IS RE-INITIALISED BELOW ON EVERY ENTRY.
*
     MOVE     ZP-CL-CURRENT-YEAR   TO WS-CURR-YEAR.
     MOVE     "N"                  TO ZP-CL-END-YEAR-BAD.
     MOVE     ZERO                 TO ZP-CL-MAIN-CAPITAL
                                       ZP-CL-SUB-CAPITAL
                                       ZP-CL-SICK-IMPACT
                                       ZP-CL-YEARS-LONGER.
*
     PERFORM  BB010-RETIREMENT-YEAR THRU BB010-EXIT.
*
     IF       ZP-CL-END-YEAR-BAD = "Y"
              GO TO AA010-EXIT.
*
     PERFORM  BB020-OPENING-BALANCES THRU BB020-EXIT.
     PERFORM  BB030-YEARLY-LOOP THRU BB030-EXIT
              VARYING WS-YEAR FROM ZP-CL-WORK-START-YEAR BY 1
                UNTIL WS-YEAR > ZP-CL-RETIRE-YEAR.
     PERFORM  BB040-PENSION-FORMULA  THRU BB040-EXIT.
     PERFORM  BB050-MIN-GUARANTEE    THRU BB050-EXIT.
     PERFORM  BB060-REPLACEMENT-RATE THRU BB060-EXIT.
     PERFORM  BB070-SICK-IMPACT      THRU BB070-EXIT.
     PERFORM  BB080-YEARS-LONGER     THRU BB080-EXIT.
*
 AA010-EXIT.
     EXIT     PROGRAM.
*
 BB010-RETIREMENT-YEAR.
*
*    RULE 1 - USE THE SUPPLIED END YEAR, OR DERIVE IT FROM
*    THE STATUTORY RETIREMENT AGE FOR THE GENDER.  A WORK-END
*    YEAR SHORTER THAN WORK-START-YEAR CAN ONLY MEAN THE
*    APPLICANT ALREADY PASSED THE STATUTORY RETIREMENT AGE ON
*    THE DATA SUPPLIED - GENUINE ZUS RECORDS SHOULD NEVER
*    REACH THIS POINT BECAUSE ZP100 REJECTS THAT COMBINATION,
*    BUT THE FLAG IS SET HERE TOO SO THE YEARLY LOOP CANNOT
*    RUN BACKWARDS IF IT EVER DID SLIP THROUGH.
*
     IF       ZP-CL-WORK-END-YEAR-IN > ZERO
              MOVE ZP-CL-WORK-END-YEAR-IN TO ZP-CL-RETIRE-YEAR
     ELSE
              IF   ZP-CL-GENDER = "M"
                   MOVE ZP-CN-RETIRE-AGE-MALE
                                        TO WS-RETIRE-AGE
              ELSE
                   MOVE ZP-CN-RETIRE-AGE-FEMALE
                                        TO WS-RETIRE-AGE
              COMPUTE ZP-CL-RETIRE-YEAR =
                      WS-CURR-YEAR + WS-RETIRE-AGE
                                    - ZP-CL-AGE.
*
     IF       ZP-CL-RETIRE-YEAR < ZP-CL-WORK-START-YEAR
              MOVE "Y" TO ZP-CL-END-YEAR-BAD
     ELSE
              COMPUTE ZP-CL-TOTAL-WORK-YEARS =
                      ZP-CL-RETIRE-YEAR - ZP-CL-WORK-START-YEAR
              IF   ZP-CL-RETIRE-YEAR > WS-CURR-YEAR
                   COMPUTE ZP-CL-REMAINING-YEARS =
                           ZP-CL-RETIRE-YEAR - WS-CURR-YEAR
              ELSE
                   MOVE ZERO TO ZP-CL-REMAINING-YEARS.
*
 BB010-EXIT.
     EXIT.
*
 BB020-OPENING-BALANCES.
*
*    STARTS THE MAIN/SUB CAPITAL RUNNING TOTALS FROM WHATEVER
*    ZUS ALREADY HOLDS ON THE APPLICANT'S TWO ACCOUNTS AS OF
*    THE CURRENT YEAR - THE YEARLY LOOP BELOW THEN ADDS EACH
*    FUTURE YEAR'S CONTRIBUTIONS AND VALORIZATION ON TOP.
*
     MOVE     ZP-CL-ZUS-MAIN-BAL   TO ZP-CL-MAIN-CAPITAL.
     MOVE     ZP-CL-ZUS-SUB-BAL    TO ZP-CL-SUB-CAPITAL.
*
 BB020-EXIT.
     EXIT.
*
 BB030-YEARLY-LOOP.
*
*    ONE PASS OF THIS PARAGRAPH PER CALENDAR YEAR OF THE
*    APPLICANT'S CAREER, WORK-START-YEAR THRU RETIRE-YEAR.
*    PAST/CURRENT YEARS TAKE THE SALARY AS SUPPLIED; FUTURE
*    YEARS GROW IT BY THE STATUTORY SALARY GROWTH RATE FROM
*    WSZPCONS.COB, COMPOUNDED ONE YEAR AT A TIME VIA THE
*    ** OPERATOR RATHER THAN A RUNNING MULTIPLY, SO THE
*    EXPONENT IS ALWAYS THE PLAIN YEARS-ELAPSED COUNT.
*
     IF       WS-YEAR NOT > WS-CURR-YEAR
              MOVE ZP-CL-GROSS-SALARY TO WS-SALARY-YEAR
     ELSE
              COMPUTE WS-YEARS-ELAPSED = WS-YEAR - WS-CURR-YEAR
              COMPUTE WS-SALARY-YEAR ROUNDED =
                      ZP-CL-GROSS-SALARY *
                      (ZP-CN-SALARY-GROWTH-RATE
                                    ** WS-YEARS-ELAPSED).
*
     IF       ZP-CL-SICK-DAYS > ZERO
              COMPUTE WS-SICK-FACTOR ROUNDED =
                      (250 - ZP-CL-SICK-DAYS) / 250
     ELSE
              MOVE 1.0000 TO WS-SICK-FACTOR.
     COMPUTE  WS-EFFECTIVE-SALARY ROUNDED =
                      WS-SALARY-YEAR * WS-SICK-FACTOR.
*
*    MAIN AND SUB ACCOUNT CONTRIBUTIONS ARE BOTH TAKEN OFF THE
*    SAME SICK-ADJUSTED SALARY, EACH AT ITS OWN STATUTORY RATE
*    FROM WSZPCONS.COB, THEN ADDED STRAIGHT ONTO THE RUNNING
*    CAPITAL TOTALS BEFORE THIS YEAR'S VALORIZATION IS APPLIED.
     COMPUTE  WS-MAIN-CONTRIB ROUNDED =
                      WS-EFFECTIVE-SALARY *
                      ZP-CN-CONTRIB-RATE-MAIN * 12.
     COMPUTE  WS-SUB-CONTRIB  ROUNDED =
                      WS-EFFECTIVE-SALARY *
                      ZP-CN-CONTRIB-RATE-SUB  * 12.
     ADD      WS-MAIN-CONTRIB TO ZP-CL-MAIN-CAPITAL.
     ADD      WS-SUB-CONTRIB  TO ZP-CL-SUB-CAPITAL.
*
*    VALORIZATION USES NEXT YEAR'S TABLE INDEX AGAINST THIS
*    YEAR'S CAPITAL - NOT APPLIED IN THE RETIREMENT YEAR ITSELF
*    SINCE THAT YEAR'S INDEX WILL NOT YET BE PUBLISHED WHEN THE
*    PENSION IS AWARDED.
     IF       WS-YEAR < ZP-CL-RETIRE-YEAR
              COMPUTE WS-LOOKUP-YEAR-WHOLE = WS-YEAR + 1
              PERFORM BB035-FIND-INDEX THRU BB035-EXIT
              COMPUTE ZP-CL-MAIN-CAPITAL ROUNDED =
                      ZP-CL-MAIN-CAPITAL * WS-VAL-MAIN
              COMPUTE ZP-CL-SUB-CAPITAL  ROUNDED =
                      ZP-CL-SUB-CAPITAL  * WS-VAL-SUB.
*
 BB030-EXIT.
     EXIT.
*
 BB035-FIND-INDEX.
*
*    LOOK UP THE TABLE ENTRY FOR WS-LOOKUP-YEAR-WHOLE - IF
*    ABSENT (OR THE SUB INDEX IS ZERO) USE THE DEFAULTS.
*
     MOVE     ZP-CN-DEFAULT-VALORIZ  TO WS-VAL-MAIN.
     MOVE     ZP-CN-DEFAULT-PROFIT   TO WS-VAL-SUB.
     SET      ZP-CL-IDX  TO 1.
     SEARCH   ZP-CL-TABLE-ENTRY VARYING ZP-CL-IDX
              AT END GO TO BB035-EXIT
              WHEN ZP-CL-TB-YEAR (ZP-CL-IDX) =
                                     WS-LOOKUP-YEAR-WHOLE
                   MOVE ZP-CL-TB-INDEX-MAIN (ZP-CL-IDX)
                                        TO WS-VAL-MAIN
                   IF ZP-CL-TB-INDEX-SUB (ZP-CL-IDX) > ZERO
                        MOVE ZP-CL-TB-INDEX-SUB (ZP-CL-IDX)
                                        TO WS-VAL-SUB.
*
 BB035-EXIT.
     EXIT.
*
 BB040-PENSION-FORMULA.
*
*    THE ZUS FORMULA - TOTAL VALORIZED CAPITAL (MAIN PLUS SUB
*    ACCOUNT) DIVIDED BY THE LIFE EXPECTANCY TABLE FOR THE
*    APPLICANT'S GENDER FROM WSZPCONS.COB.  LIFE EXPECTANCY IS
*    EXPRESSED IN MONTHS, SO THE RESULT IS ALREADY A MONTHLY
*    GROSS PENSION FIGURE - NO FURTHER DIVISION BY 12 IS DONE.
*
     COMPUTE  ZP-CL-TOTAL-CAPITAL ROUNDED =
                      ZP-CL-MAIN-CAPITAL + ZP-CL-SUB-CAPITAL.
     IF       ZP-CL-GENDER = "M"
              MOVE ZP-CN-LIFE-EXP-MALE   TO WS-LIFE-EXP
     ELSE
              MOVE ZP-CN-LIFE-EXP-FEMALE TO WS-LIFE-EXP.
     COMPUTE  ZP-CL-PENSION-GROSS ROUNDED =
                      ZP-CL-TOTAL-CAPITAL / WS-LIFE-EXP.
*
 BB040-EXIT.
     EXIT.
*
 BB050-MIN-GUARANTEE.
*
*    STATUTORY MINIMUM PENSION TOP-UP.  ZP-CL-MIN-GAP RECORDS
*    HOW FAR SHORT THE CALCULATED PENSION FELL SO ZP000 CAN
*    PRINT IT ON THE DETAIL LINE (SEE AUDIT FINDING AR-33) -
*    ZP-CL-PENSION-PAID IS WHAT THE APPLICANT ACTUALLY DRAWS.
*
     IF       ZP-CL-PENSION-GROSS < ZP-CN-MINIMUM-PENSION
              COMPUTE ZP-CL-MIN-GAP ROUNDED =
                      ZP-CN-MINIMUM-PENSION - ZP-CL-PENSION-GROSS
              MOVE ZP-CN-MINIMUM-PENSION TO ZP-CL-PENSION-PAID
     ELSE
              MOVE ZERO TO ZP-CL-MIN-GAP
              MOVE ZP-CL-PENSION-GROSS TO ZP-CL-PENSION-PAID.
*
 BB050-EXIT.
     EXIT.
*
 BB060-REPLACEMENT-RATE.
*
*    "REPLACEMENT RATE" - THE PAID PENSION EXPRESSED AS A
*    PERCENTAGE OF WHAT THE APPLICANT'S SALARY IS PROJECTED TO
*    BE IN THE RETIREMENT YEAR, GROWN AT THE SAME STATUTORY
*    RATE USED FOR THE YEARLY CONTRIBUTION LOOP ABOVE.  ZERO
*    SALARY IS GUARDED AGAINST RATHER THAN LEFT TO ABEND ON A
*    DIVIDE-BY-ZERO.
*
     COMPUTE  ZP-CL-FINAL-SALARY ROUNDED =
                      ZP-CL-GROSS-SALARY *
                      (ZP-CN-SALARY-GROWTH-RATE
                                ** ZP-CL-REMAINING-YEARS).
     IF       ZP-CL-FINAL-SALARY > ZERO
              COMPUTE ZP-CL-REPLACEMENT-RATE ROUNDED =
                      (ZP-CL-PENSION-PAID /
                       ZP-CL-FINAL-SALARY) * 100
     ELSE
              MOVE ZERO TO ZP-CL-REPLACEMENT-RATE.
*
 BB060-EXIT.
     EXIT.
*
 BB070-SICK-IMPACT.
*
*    ESTIMATES HOW MUCH LIFETIME PENSION CAPITAL WAS LOST TO
*    SICK LEAVE - ADDED PER ACTUARIAL REQUEST (SEE CHANGE
*    23/11/93 ABOVE).  THE ANNUAL CONTRIBUTION SHORTFALL IS
*    SPREAD OVER THE WHOLE CAREER, THEN VALORIZED AT THE
*    AVERAGE RATE FOR HALF THE WORKING LIFE AS A ROUGH PROXY
*    FOR COMPOUNDING YEAR ON YEAR, AND FINALLY CONVERTED TO A
*    MONTHLY PENSION EQUIVALENT THE SAME WAY BB040 DOES.
*
     IF       ZP-CL-SICK-DAYS > ZERO
              COMPUTE WS-LOSS-FACTOR ROUNDED =
                      ZP-CL-SICK-DAYS / 250
              COMPUTE WS-ANNUAL-LOSS ROUNDED =
                      ZP-CL-GROSS-SALARY *
                      ZP-CN-CONTRIB-RATE-TOTAL * 12 *
                      WS-LOSS-FACTOR
              COMPUTE WS-TOTAL-LOSS ROUNDED =
                      WS-ANNUAL-LOSS * ZP-CL-TOTAL-WORK-YEARS
              DIVIDE  ZP-CL-TOTAL-WORK-YEARS BY 2
                      GIVING WS-HALF-CAREER
              COMPUTE WS-VALORIZED-LOSS ROUNDED =
                      WS-TOTAL-LOSS *
                      (ZP-CN-AVG-VALORIZATION
                                    ** WS-HALF-CAREER)
              COMPUTE ZP-CL-SICK-IMPACT ROUNDED =
                      WS-VALORIZED-LOSS / WS-LIFE-EXP.
*
 BB070-EXIT.
     EXIT.
*
 BB080-YEARS-LONGER.
*
*    REQUEST ZP-055 - HOW MANY MORE YEARS AT THE PROJECTED
*    SALARY AND CURRENT CONTRIBUTION RATE WOULD IT TAKE TO
*    CLOSE THE GAP BETWEEN THE PAID PENSION AND A TARGET OF
*    60 PERCENT REPLACEMENT (FLOORED AT THE STATUTORY TARGET
*    FLOOR IN WSZPCONS.COB)?  ZERO MEANS THE TARGET IS ALREADY
*    MET AND NO ADDITIONAL YEARS ARE NEEDED.
*
     COMPUTE  WS-TARGET-PENSION ROUNDED =
                      ZP-CL-FINAL-SALARY * 0.60.
     IF       WS-TARGET-PENSION < ZP-CN-TARGET-FLOOR-PENS
              MOVE ZP-CN-TARGET-FLOOR-PENS TO WS-TARGET-PENSION.
     IF       ZP-CL-PENSION-PAID NOT < WS-TARGET-PENSION
              MOVE ZERO TO ZP-CL-YEARS-LONGER
     ELSE
              COMPUTE WS-ANNUAL-CAP-GAIN ROUNDED =
                      ZP-CL-GROSS-SALARY *
                      ZP-CN-CONTRIB-RATE-TOTAL * 12 *
                      ZP-CN-DEFAULT-VALORIZ
              COMPUTE WS-CAPITAL-NEEDED ROUNDED =
                      (WS-TARGET-PENSION * WS-LIFE-EXP) -
                       ZP-CL-TOTAL-CAPITAL
              IF   WS-CAPITAL-NEEDED NOT > ZERO
                   MOVE ZERO TO ZP-CL-YEARS-LONGER
              ELSE
                   COMPUTE ZP-CL-YEARS-LONGER ROUNDED =
                           WS-CAPITAL-NEEDED / WS-ANNUAL-CAP-GAIN.
*
 BB080-EXIT.
     EXIT.
*
