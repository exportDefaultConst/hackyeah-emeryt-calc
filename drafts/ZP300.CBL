*****************************************************************
*                                                                *
*                 PENSION RESULT PLAUSIBILITY CHECK              *
*           CALLED FROM ZP000 - ONE APPLICANT PER CALL          *
*                                                                *
*****************************************************************
*
 IDENTIFICATION           DIVISION.
*================================
*
 PROGRAM-ID.               ZP300.
 AUTHOR.                   R ZIELINSKI.
 INSTALLATION.             ZUS DATA PROCESSING CENTRE, WARSZAWA.
 DATE-WRITTEN.             02/05/1990.
 DATE-COMPILED.
 SECURITY.                 CONFIDENTIAL - ZUS INTERNAL USE ONLY.
*
*    REMARKS.              GRADES A COMPLETED PROJECTION ON
*                          BEHALF OF ZP000 AS OK, WARNING OR
*                          UNCERTAIN, RETURNING THE DIAGNOSTIC
*                          TEXT LINES VIA ZP-SANITY-LINKAGE.
*                          STATUS ONLY EVER ESCALATES - SEE
*                          BB000 BANNER BELOW.
*
*    CALLED MODULES.       NONE.
*
*    ERROR MESSAGES USED.  ZS01 THRU ZS09 - SEE WSZPMSG.COB.
*
* CHANGES:
* 02/05/90 RZ  -        CREATED - FIRST CUT, THREE CHECKS ONLY
*                       (FLOOR, CEILING, GENDER AVERAGE).
* 14/08/92 RZ  -    .01 REPLACEMENT RATE BAND ADDED.
* 20/03/95 AK  -    .02 PENSION-ABOVE-SALARY CHECK ADDED AFTER
*                       COMPLAINT REF Z-1447.
* 19/02/99 AK  -    .03 YEAR 2000 REVIEW - NO 2-DIGIT YEAR
*                       FIELDS IN THIS MODULE, NO CHANGE MADE.
* 12/07/06 MN  -    .04 TOTAL CAPITAL BAND ADDED (LOW/HIGH).
* 08/11/14 MN  -    .05 ESCALATE-ONLY RULE MADE EXPLICIT - CHECKS
*                       WERE OVERWRITING AN UNCERTAIN STATUS WITH
*                       A LATER WARNING. TICKET Z-2201.
* 30/03/17 MN  -    .06 REBUILT AS A STANDALONE CALLED MODULE OUT
*                       OF THE OLD MONOLITHIC ZP-GRADE PARAGRAPH.
* 18/12/25 TW      1.07 BASELINE "WITHIN NORMAL BOUNDS" MESSAGE
*                       ADDED WHEN NO CHECK FIRES - TICKET ZP-120.
* 17/03/26 TW      1.08 REMARKS ADDED THROUGHOUT AT THE SITE
*                       STANDARDS REVIEWER'S REQUEST - NO LOGIC
*                       CHANGED, TICKET ZP-131.
*
 ENVIRONMENT              DIVISION.
*================================
*
 CONFIGURATION            SECTION.
 SPECIAL-NAMES.
     C01                  IS TOP-OF-FORM.
*
 DATA                     DIVISION.
*================================
*
 WORKING-STORAGE          SECTION.
*-------------------------------
 77  WS-PROG-NAME         PIC X(15)  VALUE "ZP300  (1.08)".
*
 01  WS-SANITY-WORK.
     03  WS-AVG-PENSION        PIC S9(7)V99  COMP-3.
     03  WS-DEV-AMOUNT         PIC S9(7)V99  COMP-3.
     03  WS-DEV-PCT            PIC S9(5)V99  COMP-3.
     03  WS-ABS-DEV-PCT        PIC S9(5)V99  COMP-3.
*                          DEVIATION SIGN/DIGIT VIEW - USED WHEN
*                          THE HELP DESK ASKS FOR THE RAW FIGURE.
     03  WS-DEV-PCT-SIGNED.
         05  WS-DEV-PCT-SIGN   PIC X.
         05  WS-DEV-PCT-DIGITS PIC 9(5)V99.
     03  WS-DEV-PCT-ALPHA REDEFINES
                              WS-DEV-PCT-SIGNED   PIC X(8).
*                          WHICH BRACKET FIRED - CARRIED FOR THE
*                          OPTIONAL TRACE PRINT (SEE ZP000).
     03  WS-CAPITAL-BRACKET.
         05  WS-CAP-LOW-FLAG   PIC X   VALUE "N".
         05  WS-CAP-HIGH-FLAG  PIC X   VALUE "N".
     03  WS-CAPITAL-BRACKET-N REDEFINES
                              WS-CAPITAL-BRACKET  PIC X(2).
     03  WS-RATE-BRACKET.
         05  WS-RATE-LOW-FLAG  PIC X   VALUE "N".
         05  WS-RATE-HIGH-FLAG PIC X   VALUE "N".
     03  WS-RATE-BRACKET-N    REDEFINES
                              WS-RATE-BRACKET     PIC X(2).
     03  FILLER                PIC X(05).
*
 COPY "WSZPMSG.COB".
*
 LINKAGE                  SECTION.
*================================
*
 COPY "WSZPSLK.COB".
*
 PROCEDURE DIVISION       USING ZP-SANITY-LINKAGE.
*=================================================
*
 AA010-MAIN.
*
*    ENTERED ONCE PER CALL FROM ZP000 BB030-SANITY-APPLICANT,
*    AFTER ZP200 HAS FINISHED THE PROJECTION.  STATUS STARTS
*    AT "OK" AND THE SIX CHECKS BELOW ARE RUN IN A FIXED ORDER
*    - EACH ONE MAY ESCALATE THE STATUS BUT NEVER DOWNGRADE IT
*    (SEE THE "OK" GUARD ON MOST OF THEM), SO THE FINAL STATUS
*    REFLECTS THE WORST SINGLE CHECK THAT FIRED.  IF NOTHING
*    FIRED AT ALL THE BASELINE ZS09 MESSAGE IS ADDED SO THE
*    REPORT NEVER SHOWS AN "OK" LINE WITH NO EXPLANATION.
*
     MOVE     "OK       "  TO ZP-SL-STATUS.
     MOVE     ZERO         TO ZP-SL-MSG-CNT.
     MOVE     SPACES       TO ZP-SL-MSG (1).
     MOVE     "N"          TO WS-CAP-LOW-FLAG   WS-CAP-HIGH-FLAG
                              WS-RATE-LOW-FLAG  WS-RATE-HIGH-FLAG.
*
     IF       ZP-SL-GENDER = "M"
              MOVE ZP-SL-AVG-PENSION-MALE TO WS-AVG-PENSION
     ELSE
              MOVE ZP-SL-AVG-PENSION-FEM  TO WS-AVG-PENSION.
*
     PERFORM  BB010-FLOOR-CHECK      THRU BB010-EXIT.
     PERFORM  BB020-CEILING-CHECK    THRU BB020-EXIT.
     PERFORM  BB030-AVERAGE-CHECK    THRU BB030-EXIT.
     PERFORM  BB040-REPLACE-CHECK    THRU BB040-EXIT.
     PERFORM  BB050-SALARY-CHECK     THRU BB050-EXIT.
     PERFORM  BB060-CAPITAL-CHECK    THRU BB060-EXIT.
*
     IF       ZP-SL-STATUS = "OK       "
       AND    ZP-SL-MSG-CNT = ZERO
              PERFORM BB090-ADD-MESSAGE
              MOVE ZS09 TO ZP-SL-MSG (ZP-SL-MSG-CNT).
*
 AA010-EXIT.
     EXIT     PROGRAM.
*
 BB010-FLOOR-CHECK.
*
*    CHECK 1 - BELOW MINIMUM/FLOOR.  FIRST BRANCH IS
*    UNCONDITIONAL, SECOND ONLY WHEN STILL "OK".
*
     IF       ZP-SL-PENSION-PAID < 1000.00
              MOVE "UNCERTAIN" TO ZP-SL-STATUS
              PERFORM BB090-ADD-MESSAGE
              MOVE ZS01 TO ZP-SL-MSG (ZP-SL-MSG-CNT)
     ELSE
       IF     ZP-SL-PENSION-PAID < 1780.96
         AND  ZP-SL-STATUS = "OK       "
              MOVE "WARNING  " TO ZP-SL-STATUS
              PERFORM BB090-ADD-MESSAGE
              MOVE ZS02 TO ZP-SL-MSG (ZP-SL-MSG-CNT).
*
 BB010-EXIT.
     EXIT.
*
 BB020-CEILING-CHECK.
*
*    CHECK 2 - ABOVE MAXIMUM REALISTIC.  UNCONDITIONAL.
*
     IF       ZP-SL-PENSION-PAID > 20000.00
              MOVE "UNCERTAIN" TO ZP-SL-STATUS
              PERFORM BB090-ADD-MESSAGE
              MOVE ZS03 TO ZP-SL-MSG (ZP-SL-MSG-CNT).
*
 BB020-EXIT.
     EXIT.
*
 BB030-AVERAGE-CHECK.
*
*    CHECK 3 - DEVIATION FROM GENDER AVERAGE.  ESCALATES
*    ONLY WHEN STILL "OK".
*
     COMPUTE  WS-DEV-AMOUNT ROUNDED =
              ZP-SL-PENSION-PAID - WS-AVG-PENSION.
     COMPUTE  WS-DEV-PCT ROUNDED =
              (WS-DEV-AMOUNT / WS-AVG-PENSION) * 100.
     MOVE     WS-DEV-PCT   TO WS-ABS-DEV-PCT.
     IF       WS-ABS-DEV-PCT < ZERO
              MULTIPLY -1 BY WS-ABS-DEV-PCT.
     IF       WS-DEV-PCT < ZERO
              MOVE "-" TO WS-DEV-PCT-SIGN
     ELSE
              MOVE "+" TO WS-DEV-PCT-SIGN.
     MOVE     WS-ABS-DEV-PCT TO WS-DEV-PCT-DIGITS.
*
     IF       ZP-SL-STATUS = "OK       "
              IF   WS-ABS-DEV-PCT > 200
                   MOVE "UNCERTAIN" TO ZP-SL-STATUS
                   PERFORM BB090-ADD-MESSAGE
                   MOVE ZS04 TO ZP-SL-MSG (ZP-SL-MSG-CNT)
              ELSE
                IF WS-ABS-DEV-PCT > 100
                   MOVE "WARNING  " TO ZP-SL-STATUS
                   PERFORM BB090-ADD-MESSAGE
                   MOVE ZS04 TO ZP-SL-MSG (ZP-SL-MSG-CNT).
*
 BB030-EXIT.
     EXIT.
*
 BB040-REPLACE-CHECK.
*
*    CHECK 4 - REPLACEMENT RATE BAND.  ESCALATES ONLY
*    WHEN STILL "OK".  THE LOW/HIGH FLAGS BELOW ARE NOT USED
*    BY THIS PROGRAM ITSELF - THEY ARE CARRIED IN WORKING
*    STORAGE PURELY SO A FUTURE TRACE OR DEBUG PRINT IN ZP000
*    CAN REPORT WHICH SIDE OF THE BAND WAS BREACHED WITHOUT
*    RE-DERIVING IT FROM ZP-SL-REPLACEMENT-RATE.
*
     IF       ZP-SL-STATUS = "OK       "
       IF     ZP-SL-REPLACEMENT-RATE < 20
              MOVE "UNCERTAIN" TO ZP-SL-STATUS
              MOVE "L" TO WS-RATE-LOW-FLAG
              PERFORM BB090-ADD-MESSAGE
              MOVE ZS05 TO ZP-SL-MSG (ZP-SL-MSG-CNT)
       ELSE
         IF   ZP-SL-REPLACEMENT-RATE < 40
              MOVE "WARNING  " TO ZP-SL-STATUS
              MOVE "L" TO WS-RATE-LOW-FLAG
              PERFORM BB090-ADD-MESSAGE
              MOVE ZS05 TO ZP-SL-MSG (ZP-SL-MSG-CNT)
         ELSE
           IF ZP-SL-REPLACEMENT-RATE > 80
              MOVE "WARNING  " TO ZP-SL-STATUS
              MOVE "H" TO WS-RATE-HIGH-FLAG
              PERFORM BB090-ADD-MESSAGE
              MOVE ZS05 TO ZP-SL-MSG (ZP-SL-MSG-CNT).
*
 BB040-EXIT.
     EXIT.
*
 BB050-SALARY-CHECK.
*
*    CHECK 5 - PENSION EXCEEDS LAST DRAWN SALARY.
*    UNCONDITIONAL.
*
     IF       ZP-SL-PENSION-PAID > ZP-SL-FINAL-SALARY
              MOVE "UNCERTAIN" TO ZP-SL-STATUS
              PERFORM BB090-ADD-MESSAGE
              MOVE ZS06 TO ZP-SL-MSG (ZP-SL-MSG-CNT).
*
 BB050-EXIT.
     EXIT.
*
 BB060-CAPITAL-CHECK.
*
*    CHECK 6 - TOTAL CAPITAL BAND (ADDED .04 ABOVE).  A CAREER
*    CAPITAL FIGURE OUTSIDE THIS BAND USUALLY MEANS A DATA
*    ENTRY FAULT UPSTREAM (WRONG SALARY MAGNITUDE, DECADES OF
*    MISSING CONTRIBUTIONS) RATHER THAN A GENUINE OUTLIER
*    PENSIONER, SO IT ONLY WARNS RATHER THAN GOING UNCERTAIN.
*
     IF       ZP-SL-STATUS = "OK       "
       IF     ZP-SL-TOTAL-CAPITAL < 100000
              MOVE "WARNING  " TO ZP-SL-STATUS
              MOVE "L" TO WS-CAP-LOW-FLAG
              PERFORM BB090-ADD-MESSAGE
              MOVE ZS07 TO ZP-SL-MSG (ZP-SL-MSG-CNT)
       ELSE
         IF   ZP-SL-TOTAL-CAPITAL > 5000000
              MOVE "WARNING  " TO ZP-SL-STATUS
              MOVE "H" TO WS-CAP-HIGH-FLAG
              PERFORM BB090-ADD-MESSAGE
              MOVE ZS08 TO ZP-SL-MSG (ZP-SL-MSG-CNT).
*
 BB060-EXIT.
     EXIT.
*
 BB090-ADD-MESSAGE.
     IF       ZP-SL-MSG-CNT < 6
              ADD 1 TO ZP-SL-MSG-CNT.
*
