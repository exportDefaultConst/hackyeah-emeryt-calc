*****************************************************
*                                                    *
*  WORKING STORAGE FOR ZP CONSTANTS BLOCK            *
*     STATUTORY / SYSTEM RATES USED BY ZP200 & ZP300 *
*                                                    *
*****************************************************
* THESE VALUES MUST BE RE-CODED EACH YEAR THE ZUS
*  ANNOUNCEMENT PUBLISHES REVISED RATES/MINIMUM
*
* 20/11/25 VBC - CREATED.
* 03/12/25 VBC - ADDED TARGET FLOOR AND SICK-LEAVE
*                APPROXIMATION FACTOR PER TICKET ZP-118.
*
 01  ZP-CONSTANTS.
     03  ZP-CN-CONTRIB-RATE-TOTAL   PIC 9V9999
                                    COMP-3 VALUE 0.1952.
     03  ZP-CN-CONTRIB-RATE-MAIN    PIC 9V9999
                                    COMP-3 VALUE 0.1222.
     03  ZP-CN-CONTRIB-RATE-SUB     PIC 9V9999
                                    COMP-3 VALUE 0.0730.
     03  ZP-CN-RETIRE-AGE-MALE      PIC 99  COMP   VALUE 65.
     03  ZP-CN-RETIRE-AGE-FEMALE    PIC 99  COMP   VALUE 60.
     03  ZP-CN-LIFE-EXP-MALE        PIC 999V9
                                    COMP-3 VALUE 210.0.
     03  ZP-CN-LIFE-EXP-FEMALE      PIC 999V9
                                    COMP-3 VALUE 254.3.
     03  ZP-CN-MINIMUM-PENSION      PIC S9(7)V99
                                    COMP-3 VALUE 1780.96.
     03  ZP-CN-SALARY-GROWTH-RATE   PIC 9V999
                                    COMP-3 VALUE 1.035.
     03  ZP-CN-DEFAULT-VALORIZ      PIC 9V9999
                                    COMP-3 VALUE 1.0400.
     03  ZP-CN-DEFAULT-PROFIT       PIC 9V9999
                                    COMP-3 VALUE 1.0350.
     03  ZP-CN-WORKING-DAYS-YEAR    PIC 999 COMP  VALUE 250.
     03  ZP-CN-AVG-VALORIZATION     PIC 9V99
                                    COMP-3 VALUE 1.05.
     03  ZP-CN-TARGET-FLOOR-PENS    PIC S9(7)V99
                                    COMP-3 VALUE 3000.00.
     03  ZP-CN-CURRENT-YEAR         PIC 9(4) COMP VALUE 2025.
*                                    RUN PARAMETER - SEE ZP000
*                                    BANNER, RE-CODED AT EACH
*                                    YEAR-END BUILD.
     03  FILLER                     PIC X(04).
*
