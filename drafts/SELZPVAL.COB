*    SELECT FOR THE VALORIZATION TABLE FILE - SEE FDZPVAL
* 26/11/25 VBC - CREATED.
*
     SELECT  ZP-VALTAB-FILE  ASSIGN        ZPVALTB
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS ZP-VAL-STATUS.
*
