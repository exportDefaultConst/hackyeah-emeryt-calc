*    SELECT FOR THE RESULTS OUTPUT FILE - SEE FDZPRES
* 26/11/25 VBC - CREATED.
*
     SELECT  ZP-RESULTS-FILE  ASSIGN       ZPRSLTS
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS ZP-RES-STATUS.
*
