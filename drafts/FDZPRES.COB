*****************************************************
*                                                    *
*  RECORD DEFINITION FOR THE RESULTS OUTPUT FILE     *
*     ONE PER APPLICANT, WRITTEN BY AA070            *
*                                                    *
*****************************************************
*  RECORD SIZE 120 BYTES - 113 OF DATA, 7 SPARE.
*
* 27/11/25 VBC - CREATED.
* 15/01/26 VBC - PADDED TO 120 TO LEAVE ROOM FOR A
*                CURRENCY-CODE FIELD SHOULD ZUS EVER
*                PROJECT IN OTHER THAN PLN.
*
 FD  ZP-RESULTS-FILE.
 01  ZP-RESULT-RECORD.
     03  RES-APPL-ID             PIC X(8).
     03  RES-STATUS              PIC X.
*                                  "V" = CALCULATED, "E" = REJECT.
     03  RES-MONTHLY-PENSION     PIC 9(7)V99.
     03  RES-PENSION-GROSS       PIC 9(7)V99.
     03  RES-MAIN-CAPITAL        PIC 9(9)V99.
     03  RES-SUB-CAPITAL         PIC 9(9)V99.
     03  RES-TOTAL-CAPITAL       PIC 9(10)V99.
     03  RES-FINAL-SALARY        PIC 9(7)V99.
     03  RES-REPLACEMENT-RATE    PIC 9(3)V99.
     03  RES-MIN-GAP             PIC 9(7)V99.
     03  RES-SICK-IMPACT         PIC 9(7)V99.
     03  RES-YEARS-LONGER        PIC 9(3).
     03  RES-SANITY-STATUS       PIC X(9).
     03  RES-RETIRE-YEAR         PIC 9(4).
     03  RES-ERROR-COUNT         PIC 9(2).
     03  RES-WARN-COUNT          PIC 9(2).
     03  FILLER                  PIC X(7).
*
