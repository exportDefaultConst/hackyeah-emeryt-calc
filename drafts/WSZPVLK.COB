*****************************************************
*                                                    *
*  LINKAGE GROUP FOR THE ZP100 (VALID) CALL          *
*     COPIED INTO ZP000 WORKING-STORAGE AND INTO     *
*     ZP100'S LINKAGE SECTION - LAYOUTS MUST MATCH   *
*                                                    *
*****************************************************
* 23/11/25 VBC - CREATED.
* 09/12/25 VBC - RAW GENDER NARROWED FROM X(6) TO X
*                ONCE CONFIRMED THE APPLICANT FILE
*                CARRIES A SINGLE CHARACTER ONLY -
*                "MALE"/"FEMALE" WAS A WEB-FORM
*                ARTEFACT, NOT SOMETHING THE BATCH
*                LAYOUT EVER HOLDS. TICKET ZP-107.
*
 01  ZP-VALID-LINKAGE.
*                                    ----- INPUT -----
     03  ZP-VL-AGE               PIC 9(3).
     03  ZP-VL-GENDER-RAW        PIC X.
     03  ZP-VL-GROSS-SALARY      PIC S9(7)V99   COMP-3.
     03  ZP-VL-WORK-START-YEAR   PIC 9(4).
     03  ZP-VL-WORK-END-YEAR     PIC 9(4).
     03  ZP-VL-ZUS-MAIN-BAL      PIC S9(9)V99   COMP-3.
     03  ZP-VL-ZUS-SUB-BAL       PIC S9(9)V99   COMP-3.
     03  ZP-VL-SICK-DAYS         PIC S9(3)V9    COMP-3.
     03  ZP-VL-CURRENT-YEAR      PIC 9(4).
*                                    ----- OUTPUT -----
     03  ZP-VL-NORM-GENDER       PIC X.
     03  ZP-VL-ERR-COUNT         PIC 99  COMP.
     03  ZP-VL-WARN-COUNT        PIC 99  COMP.
     03  ZP-VL-ERR-MSG           OCCURS 12 TIMES
                                  PIC X(40).
     03  ZP-VL-WARN-MSG          OCCURS 12 TIMES
                                  PIC X(40).
     03  FILLER                  PIC X(04).
*
