*****************************************************
*                                                    *
*  LINKAGE GROUP FOR THE ZP300 (SANITY) CALL         *
*     COPIED INTO ZP000 WORKING-STORAGE AND INTO     *
*     ZP300'S LINKAGE SECTION - LAYOUTS MUST MATCH   *
*                                                    *
*****************************************************
* 25/11/25 VBC - CREATED.
*
 01  ZP-SANITY-LINKAGE.
*                                    ----- INPUT -----
     03  ZP-SL-PENSION-PAID       PIC S9(7)V99  COMP-3.
     03  ZP-SL-REPLACEMENT-RATE   PIC S9(3)V99  COMP-3.
     03  ZP-SL-FINAL-SALARY       PIC S9(7)V99  COMP-3.
     03  ZP-SL-TOTAL-CAPITAL      PIC S9(10)V99 COMP-3.
     03  ZP-SL-GENDER             PIC X.
     03  ZP-SL-AVG-PENSION-MALE   PIC S9(7)V99  COMP-3.
     03  ZP-SL-AVG-PENSION-FEM    PIC S9(7)V99  COMP-3.
     03  ZP-SL-MAX-REALISTIC      PIC S9(7)V99  COMP-3.
     03  ZP-SL-MIN-REALISTIC      PIC S9(7)V99  COMP-3.
*                                    ----- OUTPUT -----
     03  ZP-SL-STATUS             PIC X(9).
     03  ZP-SL-MSG-CNT            PIC 9  COMP.
     03  ZP-SL-MSG                OCCURS 6 TIMES
                                   PIC X(40).
     03  FILLER                   PIC X(04).
*
