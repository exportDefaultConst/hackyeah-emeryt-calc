*****************************************************
*                                                    *
*  WORKING STORAGE FOR ZP MESSAGE LITERALS           *
*     VALIDATION (ZE/ZW), SANITY (ZS) AND SYSTEM     *
*     (ZP) MESSAGE TEXT USED BY ZP000/100/200/300    *
*                                                    *
*****************************************************
* 22/11/25 VBC - CREATED.
* 04/12/25 VBC - RE-WORDED ZW05/ZW07/ZW08 TO MATCH
*                THE ZUS LEAFLET WORDING - TICKET
*                ZP-119.
* 18/12/25 VBC - ADDED ZS09 BASELINE "OK" MESSAGE.
*
 01  ZP-ERROR-MESSAGES.
     03  ZE01  PIC X(20) VALUE "AGE BELOW 18".
     03  ZE02  PIC X(20) VALUE "AGE ABOVE 67".
     03  ZE03  PIC X(20) VALUE "INVALID GENDER".
     03  ZE04  PIC X(35)
           VALUE "GROSS SALARY MUST BE POSITIVE".
     03  ZE05  PIC X(35)
           VALUE "WORK START YEAR BEFORE 1970".
     03  ZE06  PIC X(35)
           VALUE "WORK START YEAR AFTER CURRENT YEAR".
     03  ZE07  PIC X(35)
           VALUE "AGE INCONSISTENT WITH START YEAR".
     03  ZE08  PIC X(35)
           VALUE "WORK END YEAR BEFORE START YEAR".
     03  ZE09  PIC X(30)
           VALUE "ZUS MAIN BALANCE NEGATIVE".
     03  ZE10  PIC X(30)
           VALUE "ZUS SUB BALANCE NEGATIVE".
     03  ZE11  PIC X(20) VALUE "SICK DAYS NEGATIVE".
     03  ZE12  PIC X(25)
           VALUE "SICK DAYS EXCEED 250".
     03  FILLER PIC X(04).
*
 01  ZP-WARNING-MESSAGES.
     03  ZW01  PIC X(20) VALUE "VERY YOUNG AGE".
     03  ZW02  PIC X(30)
           VALUE "SALARY BELOW MINIMUM WAGE".
     03  ZW03  PIC X(20) VALUE "VERY HIGH SALARY".
     03  ZW04  PIC X(30)
           VALUE "STARTED WORK UNDER AGE 18".
     03  ZW05  PIC X(35)
           VALUE "WORK END YEAR ALREADY PASSED".
     03  ZW06  PIC X(35)
           VALUE "VERY DISTANT RETIREMENT YEAR".
     03  ZW07  PIC X(25)
           VALUE "EARLY RETIREMENT AGE".
     03  ZW08  PIC X(25)
           VALUE "LATE RETIREMENT AGE".
     03  ZW09  PIC X(30)
           VALUE "VERY HIGH ZUS MAIN BALANCE".
     03  ZW10  PIC X(30)
           VALUE "VERY HIGH ZUS SUB BALANCE".
     03  ZW11  PIC X(30)
           VALUE "ATYPICAL BALANCE PROPORTION".
     03  ZW12  PIC X(30)
           VALUE "VERY HIGH SICK LEAVE DAYS".
     03  FILLER PIC X(04).
*
 01  ZP-SANITY-MESSAGES.
     03  ZS01  PIC X(30)
           VALUE "BELOW MINIMUM THRESHOLD".
     03  ZS02  PIC X(30)
           VALUE "MINIMUM GUARANTEE APPLIED".
     03  ZS03  PIC X(30)
           VALUE "ABOVE MAXIMUM REALISTIC".
     03  ZS04  PIC X(35)
           VALUE "DEVIATION FROM GENDER AVERAGE".
     03  ZS05  PIC X(35)
           VALUE "REPLACEMENT RATE OUT OF RANGE".
     03  ZS06  PIC X(30)
           VALUE "PENSION ABOVE LAST SALARY".
     03  ZS07  PIC X(25)
           VALUE "LOW TOTAL CAPITAL".
     03  ZS08  PIC X(30)
           VALUE "VERY HIGH TOTAL CAPITAL".
     03  ZS09  PIC X(25)
           VALUE "WITHIN NORMAL BOUNDS".
     03  FILLER PIC X(04).
*
 01  ZP-SYSTEM-MESSAGES.
     03  ZP001 PIC X(30)
           VALUE "VALTAB FILE NOT FOUND -".
     03  ZP002 PIC X(32)
           VALUE "APPLICANT FILE NOT FOUND -".
     03  ZP003 PIC X(33)
           VALUE "ERROR OPENING RESULTS FILE -".
     03  ZP004 PIC X(33)
           VALUE "ERROR OPENING HISTORY FILE -".
     03  ZP005 PIC X(40)
           VALUE "VALORIZATION TABLE FULL - ENTRY IGNORED".
     03  FILLER PIC X(04).
*
