*****************************************************
*                                                    *
*  RECORD DEFINITION FOR THE CALCULATION HISTORY     *
*     (AUDIT) FILE - APPEND ONE PER SUCCESSFUL       *
*     CALCULATION, REJECTED RECORDS ARE NOT STORED   *
*                                                    *
*****************************************************
*  RECORD SIZE 80 BYTES - 71 OF DATA, 9 SPARE.
*
* 27/11/25 VBC - CREATED.
*
 FD  ZP-HISTORY-FILE.
 01  ZP-HISTORY-RECORD.
     03  HIS-SEQ-NO              PIC 9(6).
     03  HIS-APPL-ID             PIC X(8).
     03  HIS-AGE                 PIC 9(3).
     03  HIS-GENDER              PIC X.
     03  HIS-GROSS-SALARY        PIC 9(7)V99.
     03  HIS-WORK-START-YEAR     PIC 9(4).
     03  HIS-WORK-END-YEAR       PIC 9(4).
     03  HIS-MONTHLY-PENSION     PIC 9(7)V99.
     03  HIS-REPLACEMENT-RATE    PIC 9(3)V99.
     03  HIS-CALC-METHOD         PIC X(5).
*                                  CONSTANT "LOCAL" - SEE REMARKS
*                                  IN ZP000 BANNER.
     03  HIS-SANITY-STATUS       PIC X(9).
     03  HIS-CALC-DATE           PIC X(8).
*                                  YYYYMMDD - RUN DATE, NOT TODAY.
     03  FILLER                  PIC X(9).
*
