*****************************************************
*                                                    *
*  LINKAGE GROUP FOR THE ZP200 (CALC) CALL           *
*     COPIED INTO ZP000 WORKING-STORAGE AND INTO     *
*     ZP200'S LINKAGE SECTION - LAYOUTS MUST MATCH   *
*                                                    *
*****************************************************
*  TABLE SUB-GROUP MIRRORS ZP-TABLE-BLOCK IN
*   WSZPTAB.COB - KEPT SEPARATE AS ZP200 HAS NO
*   BUSINESS NEED TO SEE THE REFERENCE-VALUES HALF
*   OF THAT COPYBOOK.
*
* 24/11/25 VBC - CREATED.
* 10/12/25 VBC - MAIN/SUB CAPITAL WIDENED TO 4
*                DECIMALS ON ADVICE FROM ACTUARIAL -
*                2 DECIMALS WAS LOSING A FEW GROSZ
*                PER YEAR OF VALORIZATION. ZP-124.
*
 01  ZP-CALC-LINKAGE.
*                                    ----- INPUT -----
     03  ZP-CL-AGE               PIC 9(3).
     03  ZP-CL-GENDER            PIC X.
     03  ZP-CL-GROSS-SALARY      PIC S9(7)V99   COMP-3.
     03  ZP-CL-WORK-START-YEAR   PIC 9(4).
     03  ZP-CL-WORK-END-YEAR-IN  PIC 9(4).
     03  ZP-CL-ZUS-MAIN-BAL      PIC S9(9)V99   COMP-3.
     03  ZP-CL-ZUS-SUB-BAL       PIC S9(9)V99   COMP-3.
     03  ZP-CL-SICK-DAYS         PIC S9(3)V9    COMP-3.
     03  ZP-CL-CURRENT-YEAR      PIC 9(4).
     03  ZP-CL-TABLE-CNT         PIC 999  COMP.
     03  ZP-CL-TABLE-ENTRY       OCCURS 120 TIMES
                                  INDEXED BY ZP-CL-IDX.
         05  ZP-CL-TB-YEAR       PIC 9(4).
         05  ZP-CL-TB-INDEX-MAIN PIC 9V9999  COMP-3.
         05  ZP-CL-TB-INDEX-SUB  PIC 9V9999  COMP-3.
*                                    ----- OUTPUT -----
     03  ZP-CL-END-YEAR-BAD      PIC X.
*                                     "Y" = END < START, REJECT
     03  ZP-CL-RETIRE-YEAR       PIC 9(4).
     03  ZP-CL-TOTAL-WORK-YEARS  PIC S9(3)      COMP.
     03  ZP-CL-REMAINING-YEARS   PIC S9(3)      COMP.
     03  ZP-CL-MAIN-CAPITAL      PIC S9(9)V9999 COMP-3.
     03  ZP-CL-SUB-CAPITAL       PIC S9(9)V9999 COMP-3.
     03  ZP-CL-TOTAL-CAPITAL     PIC S9(10)V99  COMP-3.
     03  ZP-CL-PENSION-GROSS     PIC S9(7)V99   COMP-3.
     03  ZP-CL-PENSION-PAID      PIC S9(7)V99   COMP-3.
     03  ZP-CL-MIN-GAP           PIC S9(7)V99   COMP-3.
     03  ZP-CL-FINAL-SALARY      PIC S9(7)V99   COMP-3.
     03  ZP-CL-REPLACEMENT-RATE  PIC S9(3)V99   COMP-3.
     03  ZP-CL-SICK-IMPACT       PIC S9(7)V99   COMP-3.
     03  ZP-CL-YEARS-LONGER      PIC S9(3)      COMP.
     03  FILLER                  PIC X(04).
*
