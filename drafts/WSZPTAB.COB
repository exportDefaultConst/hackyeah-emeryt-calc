*****************************************************
*                                                    *
*  WORKING STORAGE FOR ZP VALORIZATION TABLE         *
*     LOADED FROM THE VALTAB FILE AT AA020           *
*     PLUS FIXED REFERENCE VALUES USED BY ZP300      *
*                                                    *
*****************************************************
*  TABLE SIZE 120 YEARS - COVERS 1970 THRU 2089
*
* 21/11/25 VBC - CREATED.
* 05/12/25 VBC - ADDED AVERAGE PENSION / REALISTIC
*                RANGE FIELDS FOR THE SANITY MODULE
*                PER TICKET ZP-121, SO ZP300 NO
*                LONGER CARRIES ITS OWN COPY.
*
 01  ZP-TABLE-BLOCK.
     03  ZP-TB-ENTRY-CNT      PIC 999  COMP.
     03  ZP-TB-ENTRY          OCCURS 120 TIMES
                               INDEXED BY ZP-TB-IDX.
         05  ZP-TB-YEAR       PIC 9(4).
         05  ZP-TB-INDEX-MAIN PIC 9V9999   COMP-3.
         05  ZP-TB-INDEX-SUB  PIC 9V9999   COMP-3.
     03  FILLER                PIC X(04).
*
 01  ZP-REFERENCE-VALUES.
     03  ZP-RV-AVG-PENSION-MALE    PIC S9(7)V99
                                   COMP-3 VALUE 3500.00.
     03  ZP-RV-AVG-PENSION-FEMALE  PIC S9(7)V99
                                   COMP-3 VALUE 2800.00.
     03  ZP-RV-MAX-REALISTIC       PIC S9(7)V99
                                   COMP-3 VALUE 20000.00.
     03  ZP-RV-MIN-REALISTIC       PIC S9(7)V99
                                   COMP-3 VALUE 1000.00.
     03  FILLER                    PIC X(04).
*
