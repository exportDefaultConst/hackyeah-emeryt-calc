*    SELECT FOR THE APPLICANT INPUT FILE - SEE FDZPAPL
* 26/11/25 VBC - CREATED.
*
     SELECT  ZP-APPLICANT-FILE  ASSIGN     ZPAPPL
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS ZP-APL-STATUS.
*
