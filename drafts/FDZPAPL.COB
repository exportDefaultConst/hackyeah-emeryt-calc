*****************************************************
*                                                    *
*  RECORD DEFINITION FOR THE APPLICANT INPUT FILE    *
*     ONE LINE PER APPLICANT, INPUT ORDER            *
*                                                    *
*****************************************************
*  RECORD SIZE 66 BYTES.
*
* 26/11/25 VBC - CREATED.
*
 FD  ZP-APPLICANT-FILE.
 01  ZP-APPLICANT-RECORD.
     03  APPL-ID                 PIC X(8).
     03  APPL-AGE                PIC 9(3).
     03  APPL-GENDER             PIC X.
*                                  RAW FILE VALUE - M/K/m/f - SEE
*                                  ZP100 FOR NORMALISATION RULES.
     03  APPL-GROSS-SALARY       PIC 9(7)V99.
     03  APPL-WORK-START-YEAR    PIC 9(4).
     03  APPL-WORK-END-YEAR      PIC 9(4).
*                                  ZERO = NOT SUPPLIED, DERIVE IT.
     03  APPL-ZUS-MAIN-BAL       PIC 9(9)V99.
     03  APPL-ZUS-SUB-BAL        PIC 9(9)V99.
     03  APPL-SICK-DAYS          PIC 9(3)V9.
     03  APPL-DESIRED-PENSION    PIC 9(7)V99.
*                                  INFORMATIONAL ONLY - NOT USED
*                                  IN THE PROJECTION ITSELF.
     03  FILLER                  PIC X(2).
*
