*****************************************************
*                                                    *
*  RECORD DEFINITION FOR THE VALORIZATION TABLE FILE *
*     SORTED ASCENDING BY VAL-YEAR - LOADED WHOLE    *
*     INTO ZP-TABLE-BLOCK (WSZPTAB.COB) AT AA020     *
*                                                    *
*****************************************************
*  RECORD SIZE 14 BYTES - EXACT, NO SPARE ROOM.
*
* 26/11/25 VBC - CREATED.
*
 FD  ZP-VALTAB-FILE.
 01  ZP-VALTAB-RECORD.
     03  VAL-YEAR                PIC 9(4).
     03  VAL-INDEX-MAIN          PIC 9V9(4).
     03  VAL-INDEX-SUB           PIC 9V9(4).
*                                  ZERO = ABSENT, ZP200/ZP300 USE
*                                  ZP-CN-DEFAULT-PROFIT INSTEAD.
*
