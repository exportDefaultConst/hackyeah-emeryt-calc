*    SELECT FOR THE 132 COLUMN PRINT REPORT FILE
* 26/11/25 VBC - CREATED.
*
     SELECT  ZP-PRINT-FILE  ASSIGN         ZPPRINT
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS ZP-RPT-STATUS.
*
