000100*****************************************************************
000200*                                                                *
000300*                 ZUS PENSION PROJECTION BATCH                  *
000400*        MAIN DRIVER - VALID/CALC/SANITY/FORMAT/STORE           *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION           DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.               ZP000.
001200 AUTHOR.                   K SIKORA.
001300 INSTALLATION.             ZUS DATA PROCESSING CENTRE, WARSZAWA.
001400 DATE-WRITTEN.             15/01/1988.
001500 DATE-COMPILED.
001600 SECURITY.                 CONFIDENTIAL - ZUS INTERNAL USE ONLY.
001700*
001800*    REMARKS.              READS THE VALORIZATION TABLE AND THE
001900*                          APPLICANT FILE, VALIDATES, PROJECTS
002000*                          AND GRADES EACH APPLICANT, WRITES THE
002100*                          RESULTS AND HISTORY FILES AND PRINTS
002200*                          THE PENSION PROJECTION REPORT.  USES
002300*                          REPORT WRITER FOR THE 132 COLUMN PRINT
002400*                          FILE.
002500*
002600*    CALLED MODULES.       ZP100 - VALIDATE ONE APPLICANT.
002700*                          ZP200 - PROJECT ONE APPLICANT.
002800*                          ZP300 - GRADE ONE RESULT.
002900*
003000*    FILES USED.           ZPVALTB - VALORIZATION INDEX TABLE.
003100*                          ZPAPPL  - APPLICANT INPUT.
003200*                          ZPRSLTS - RESULT RECORDS, ONE PER
003300*                                    APPLICANT.
003400*                          ZPHIST  - CALCULATION HISTORY, APPEND
003500*                                    ONLY.
003600*                          ZPPRINT - 132 COLUMN PROJECTION REPORT.
003700*
003800*    ERROR MESSAGES USED.  ZP001 THRU ZP005 - SEE WSZPMSG.COB.
003900*
004000* CHANGES:
004100* 15/01/88 KS  -        CREATED - ORIGINAL MONOLITHIC PROGRAM,
004200*                       VALIDATE/PROJECT/GRADE PARAGRAPHS ALL
004300*                       CODED DIRECTLY IN THIS PROGRAM.
004400* 02/09/89 TW  -    .01 ZP-EDIT CONSISTENCY CHECK ADDED (AGE V
004500*                       START YEAR) - AUDIT FINDING AR-14.
004600* 19/06/91 RZ  -    .02 ZP-EDIT WORK END YEAR VALIDATION ADDED.
004700* 23/11/93 RZ  -    .03 ZP-PROJECT SICK LEAVE FACTOR ADDED.
004800* 11/01/95 RZ  -    .04 ZP-EDIT SICK LEAVE DAY LIMITS ADDED.
004900* 20/03/95 AK  -    .05 ZP-GRADE PENSION-ABOVE-SALARY CHECK ADDED
005000*                       AFTER COMPLAINT REF Z-1447.
005100* 19/02/99 AK  -    .06 YEAR 2000 REVIEW - ALL YEAR FIELDS IN THIS
005200*                       PROGRAM AND ITS FILES CONFIRMED FULL 4
005300*                       DIGIT CENTURY, RUN CLEARED FOR 2000 ON.
005400* 07/05/03 AK  -    .07 ZUS ACCOUNT SPLIT INTO MAIN/SUB BALANCES
005500*                       PER THE 1999 REFORM - RECORD LAYOUTS AND
005600*                       REPORT COLUMNS CHANGED THROUGHOUT.
005700* 08/06/04 AK  -    .08 REPLACEMENT RATE AND YEARS-LONGER TARGET
005800*                       ADDED TO ZP-PROJECT AND THE REPORT.
005900* 12/07/06 MN  -    .09 ZP-GRADE TOTAL CAPITAL BAND ADDED.
006000* 17/10/11 MN  -    .10 ZP-EDIT VERY-HIGH-BALANCE WARNINGS ADDED.
006100* 08/11/14 MN  -    .11 ZP-GRADE ESCALATE-ONLY RULE MADE EXPLICIT.
006200* 30/03/17 MN  -    .12 MAJOR REBUILD - VALIDATE/PROJECT/GRADE
006300*                       PARAGRAPHS SPLIT OUT INTO THE STANDALONE
006400*                       CALLED MODULES ZP100/ZP200/ZP300.  THIS
006500*                       PROGRAM NOW ONLY DRIVES THE FILES, THE
006600*                       REPORT AND THE CONTROL TOTALS.
006700* 20/11/25 TW      1.13 NEW WSZPCONS/WSZPTAB CONSTANTS AND TABLE
006800*                       COPYBOOKS BUILT FOR THE ANNUAL RATE AND
006900*                       INDEX REFRESH - TICKET ZP-118.
007000* 09/12/25 TW      1.14 GENDER NORMALISATION NARROWED TO SINGLE
007100*                       CHARACTER INPUT - TICKET ZP-107.
007200* 10/12/25 TW      1.15 MAIN/SUB CAPITAL INTERMEDIATES WIDENED TO
007300*                       4 DECIMALS - TICKET ZP-124.
007400* 18/12/25 TW      1.16 BASELINE "WITHIN NORMAL BOUNDS" SANITY
007500*                       MESSAGE ADDED - TICKET ZP-120.
007600* 15/01/26 TW      1.17 RESULT RECORD PADDED TO 120 BYTES FOR A
007700*                       FUTURE CURRENCY-CODE FIELD.
007800* 10/02/26 TW      1.18 ZP-PROJECT DERIVED RETIREMENT YEAR BEFORE
007900*                       WORK START YEAR NOW REJECTED THE SAME AS A
008000*                       VALIDATION ERROR, INSTEAD OF WRITING A "V"
008100*                       RESULT FROM THE PRIOR APPLICANT'S LINKAGE.
008200*                       AUDIT FINDING AR-31.
008300* 10/02/26 TW      1.19 MAIN/SUB CAPITAL NOW ROUNDED, NOT CHOPPED,
008400*                       WHEN NARROWED FROM THE 4 DECIMAL CALC
008500*                       INTERMEDIATE TO THE 2 DECIMAL RESULT.
008600*                       AUDIT FINDING AR-31.
008700* 03/03/26 TW      1.20 REPORT NOW PRINTS ALL 12 POSSIBLE ERROR
008800*                       SLOTS INSTEAD OF STOPPING AT 4, PRINTS
008900*                       WARNINGS FOR ACCEPTED AND REJECTED
009000*                       APPLICANTS ALIKE, AND SHOWS "-" FOR A ZERO
009100*                       MIN-GAP OR SICK-IMPACT FIGURE - AUDIT
009200*                       FINDING AR-33.
009300* 17/03/26 TW      1.21 REMARKS ADDED THROUGHOUT AA0/BB0 AND THE
009400*                       REPORT SECTION AT THE SITE STANDARDS
009500*                       REVIEWER'S REQUEST - NO LOGIC CHANGED,
009600*                       TICKET ZP-131.
009700*
009800 ENVIRONMENT              DIVISION.
009900*================================
010000*
010100 CONFIGURATION            SECTION.
010200 SPECIAL-NAMES.
010300     C01                  IS TOP-OF-FORM.
010400*
010500 INPUT-OUTPUT             SECTION.
010600 FILE-CONTROL.
010700     COPY "SELZPVAL.COB".
010800     COPY "SELZPAPL.COB".
010900     COPY "SELZPRES.COB".
011000     COPY "SELZPHIS.COB".
011100     COPY "SELZPRPT.COB".
011200*
011300 DATA                     DIVISION.
011400*================================
011500*
011600 FILE                     SECTION.
011700*-------------------------------
011800     COPY "FDZPVAL.COB".
011900     COPY "FDZPAPL.COB".
012000     COPY "FDZPRES.COB".
012100     COPY "FDZPHIS.COB".
012200*
012300 FD  ZP-PRINT-FILE
012400     REPORTS ARE ZP-PENSION-REPORT.
012500*
012600 WORKING-STORAGE          SECTION.
012700*-------------------------------
012800 77  WS-PROG-NAME         PIC X(15)  VALUE "ZP000  (1.21)".
012900*
013000 01  WS-FILE-CONTROL.
013100     03  ZP-VAL-STATUS         PIC XX.
013200     03  ZP-APL-STATUS         PIC XX.
013300     03  ZP-RES-STATUS         PIC XX.
013400     03  ZP-HIS-STATUS         PIC XX.
013500     03  ZP-RPT-STATUS         PIC XX.
013600     03  WS-VALTAB-EOF         PIC X     VALUE "N".
013700         88  VALTAB-EOF                  VALUE "Y".
013800     03  WS-APPLICANT-EOF      PIC X     VALUE "N".
013900         88  APPLICANT-EOF               VALUE "Y".
014000     03  FILLER                PIC X(04).
014100*
014200 01  WS-CONTROL-TOTALS.
014300     03  WS-RECS-READ          PIC 9(6)       COMP.
014400     03  WS-RECS-REJECTED      PIC 9(6)       COMP.
014500     03  WS-RECS-CALCULATED    PIC 9(6)       COMP.
014600     03  WS-SUM-PENSION        PIC S9(9)V99   COMP-3.
014700     03  WS-AVG-PENSION        PIC S9(7)V99   COMP-3.
014800     03  WS-SUM-CAPITAL        PIC S9(12)V99  COMP-3.
014900     03  WS-MIN-GUAR-CNT       PIC 9(6)       COMP.
015000     03  WS-SANITY-OK-CNT      PIC 9(6)       COMP.
015100     03  WS-SANITY-WARN-CNT    PIC 9(6)       COMP.
015200     03  WS-SANITY-UNCTN-CNT   PIC 9(6)       COMP.
015300     03  WS-HIS-SEQ-NO         PIC 9(6)       COMP.
015400     03  FILLER                PIC X(06).
015500*
015600*    RUN PARAMETERS - CURRENT-YEAR ITSELF LIVES IN WSZPCONS.COB
015700*    SO IT IS SET ONCE FOR ALL FOUR PROGRAMS; THE RUN DATE
015800*    KEPT HERE IS USED ONLY FOR THE REPORT HEADING AND THE
015900*    HISTORY RECORD.  NEITHER IS TAKEN FROM THE SYSTEM CLOCK -
016000*    SEE THE REMARKS ABOVE - BOTH ARE RE-CODED AT YEAR END.
016100*
016200 01  WS-RUN-PARMS.
016300     03  WS-RUN-DATE-PARTS.
016400         05  WS-RUN-YEAR-DISPLAY   PIC 9(4)  VALUE 2025.
016500         05  WS-RUN-YEAR-ALPHA REDEFINES
016600                               WS-RUN-YEAR-DISPLAY  PIC X(4).
016700         05  WS-RUN-MONTH          PIC 99    VALUE 12.
016800         05  WS-RUN-DAY            PIC 99    VALUE 31.
016900     03  WS-RUN-DATE           REDEFINES
017000                               WS-RUN-DATE-PARTS       PIC X(8).
017100     03  WS-PAGE-LINES         PIC 999   COMP  VALUE 58.
017200     03  FILLER                PIC X(06).
017300*
017400*    FIRST BYTE OF THE SANITY STATUS TEXT IS USED TO BUMP THE
017500*    RIGHT CONTROL-TOTAL COUNTER WITHOUT AN EXTRA EVALUATE.
017600*
017700 01  WS-SANITY-TRACE.
017800     03  WS-SANITY-STATUS-ECHO PIC X(9)  VALUE SPACES.
017900     03  WS-SANITY-STATUS-PARTS REDEFINES
018000                               WS-SANITY-STATUS-ECHO.
018100         05  WS-SANITY-STATUS-CODE PIC X.
018200         05  FILLER                PIC X(8).
018300     03  FILLER                PIC X(03).
018400*
018500*    MAIN/SUB CAPITAL ARE CARRIED THROUGH ZP200 AT 4 DECIMALS
018600*    (SEE WSZPCLK.COB, TICKET ZP-124) BUT THE RESULTS FILE ONLY
018700*    HOLDS 2 - ROUNDED HERE RATHER THAN LEFT TO A PLAIN MOVE,
018800*    WHICH WOULD JUST CHOP THE LOW-ORDER DIGITS. AUDIT FINDING
018900*    AR-31, SEE CHANGE .19 ABOVE.
019000*
019100 01  WS-RESULT-ROUNDING.
019200     03  WS-MAIN-CAPITAL-2DP   PIC S9(9)V99  COMP-3.
019300     03  WS-SUB-CAPITAL-2DP    PIC S9(9)V99  COMP-3.
019400     03  FILLER                PIC X(04).
019500*
019600 COPY "WSZPCONS.COB".
019700 COPY "WSZPTAB.COB".
019800 COPY "WSZPMSG.COB".
019900 COPY "WSZPVLK.COB".
020000 COPY "WSZPCLK.COB".
020100 COPY "WSZPSLK.COB".
020200*
020300 PROCEDURE DIVISION.
020400*===================
020500*
020600 AA000-MAIN.
020700*
020800*    TOP LEVEL OF THE RUN - OPEN, LOAD THE VALORIZATION TABLE INTO
020900*    MEMORY, ZERO THE CONTROL TOTALS, THEN DRIVE ONE APPLICANT AT
021000*    A TIME THROUGH AA050 UNTIL THE INPUT FILE IS EXHAUSTED.  THE
021100*    REPORT IS INITIATED/TERMINATED HERE RATHER THAN IN AA010/
021200*    AA090 SO THE PAGE HEADING DOES NOT FIRE UNTIL THE FILES ARE
021300*    ACTUALLY OPEN AND READY.
021400*
021500     PERFORM  AA010-OPEN-FILES        THRU AA010-EXIT.
021600     PERFORM  AA020-LOAD-VALTAB       THRU AA020-EXIT.
021700     PERFORM  AA030-INITIALIZE-TOTALS THRU AA030-EXIT.
021800     INITIATE ZP-PENSION-REPORT.
021900     PERFORM  AA040-READ-APPLICANT    THRU AA040-EXIT.
022000     PERFORM  AA050-PROCESS-APPLICANTS THRU AA050-EXIT
022100              UNTIL APPLICANT-EOF.
022200     PERFORM  AA085-COMPUTE-AVERAGE   THRU AA085-EXIT.
022300     TERMINATE ZP-PENSION-REPORT.
022400     PERFORM  AA090-CLOSE-DOWN        THRU AA090-EXIT.
022500     STOP     RUN.
022600*
022700 AA010-OPEN-FILES.
022800*
022900*    OPENS THE FIVE FILES IN A FIXED ORDER - VALTAB AND APPLICANT
023000*    INPUT FIRST, THEN THE TWO OUTPUT FILES, THEN THE PRINT FILE
023100*    LAST SO IT IS NOT LEFT OPEN IF AN EARLIER OPEN FAILS.  EACH
023200*    FILE STATUS IS CHECKED AND A BAD STATUS SENDS US STRAIGHT TO
023300*    ZZ090-ABEND - THERE IS NO POINT CONTINUING A RUN THAT CANNOT
023400*    READ ITS OWN VALORIZATION TABLE OR INPUT.
023500*
023600     OPEN     INPUT  ZP-VALTAB-FILE.
023700     IF       ZP-VAL-STATUS NOT = "00"
023800              DISPLAY ZP001 ZP-VAL-STATUS
023900              GO TO ZZ090-ABEND.
024000     OPEN     INPUT  ZP-APPLICANT-FILE.
024100     IF       ZP-APL-STATUS NOT = "00"
024200              DISPLAY ZP002 ZP-APL-STATUS
024300              GO TO ZZ090-ABEND.
024400     OPEN     OUTPUT ZP-RESULTS-FILE.
024500     IF       ZP-RES-STATUS NOT = "00"
024600              DISPLAY ZP003 ZP-RES-STATUS
024700              GO TO ZZ090-ABEND.
024800     OPEN     EXTEND ZP-HISTORY-FILE.
024900     IF       ZP-HIS-STATUS NOT = "00"
025000              DISPLAY ZP004 ZP-HIS-STATUS
025100              GO TO ZZ090-ABEND.
025200     OPEN     OUTPUT ZP-PRINT-FILE.
025300*
025400 AA010-EXIT.
025500     EXIT.
025600*
025700 AA020-LOAD-VALTAB.
025800*
025900*    READS THE ENTIRE VALORIZATION TABLE FILE INTO THE WSZPTAB.COB
026000*    OCCURS 120 IN-MEMORY TABLE BEFORE THE FIRST APPLICANT IS EVEN
026100*    READ - THE TABLE IS SMALL (ONE ROW PER CALENDAR YEAR) AND IS
026200*    RE-SEARCHED BY ZP200/ZP300 FOR EVERY SINGLE APPLICANT, SO IT
026300*    IS FAR CHEAPER TO HOLD IT IN WORKING STORAGE THAN TO RE-OPEN
026400*    AND RE-READ THE VALTAB FILE PER APPLICANT.
026500*
026600     MOVE     ZERO  TO ZP-TB-ENTRY-CNT.
026700     PERFORM  BB005-READ-VALTAB THRU BB005-EXIT.
026800     PERFORM  BB006-STORE-VALTAB-ENTRY THRU BB006-EXIT
026900              UNTIL VALTAB-EOF.
027000     CLOSE    ZP-VALTAB-FILE.
027100*
027200 AA020-EXIT.
027300     EXIT.
027400*
027500 BB005-READ-VALTAB.
027600*
027700*    ONE READ OF THE VALTAB FILE - CALLED ONCE BEFORE THE LOOP
027800*    STARTS AND ONCE MORE AT THE BOTTOM OF BB006 SO EACH PASS OF
027900*    THE LOOP ALWAYS HAS THE NEXT RECORD ALREADY IN HAND.
028000*
028100     READ     ZP-VALTAB-FILE
028200         AT END SET VALTAB-EOF TO TRUE.
028300 BB005-EXIT.
028400     EXIT.
028500*
028600 BB006-STORE-VALTAB-ENTRY.
028700*
028800*    COPIES THE CURRENT VALTAB RECORD INTO THE NEXT FREE SLOT OF
028900*    THE ZP-TB-ENTRY TABLE.  120 SLOTS COVERS A FULL WORKING
029000*    CAREER PLUS PROJECTION YEARS WITH ROOM TO SPARE - IF THE
029100*    VALTAB FILE EVER GREW BEYOND THAT ZP005 IS LOGGED AND THE
029200*    OVERFLOW ROWS ARE SIMPLY DROPPED RATHER THAN ABENDING THE
029300*    RUN.
029400*
029500     IF       ZP-TB-ENTRY-CNT < 120
029600              ADD  1 TO ZP-TB-ENTRY-CNT
029700              SET  ZP-TB-IDX TO ZP-TB-ENTRY-CNT
029800              MOVE VAL-YEAR TO ZP-TB-YEAR (ZP-TB-IDX)
029900              MOVE VAL-INDEX-MAIN
030000                             TO ZP-TB-INDEX-MAIN (ZP-TB-IDX)
030100              MOVE VAL-INDEX-SUB
030200                             TO ZP-TB-INDEX-SUB  (ZP-TB-IDX)
030300     ELSE
030400              DISPLAY ZP005.
030500     PERFORM  BB005-READ-VALTAB THRU BB005-EXIT.
030600 BB006-EXIT.
030700     EXIT.
030800*
030900 AA030-INITIALIZE-TOTALS.
031000*
031100*    ZEROES EVERY CONTROL-TOTAL COUNTER AND ACCUMULATOR BEFORE THE
031200*    FIRST APPLICANT IS PROCESSED - RUN ONCE, FROM AA000, NEVER
031300*    RE-ENTERED.  WS-HIS-SEQ-NO IS RESET HERE TOO EVEN THOUGH THE
031400*    HISTORY FILE IS OPENED EXTEND, SINCE THE SEQUENCE NUMBER IS
031500*    PER-RUN, NOT PER-FILE.
031600*
031700     MOVE     ZERO  TO WS-RECS-READ       WS-RECS-REJECTED
031800                        WS-RECS-CALCULATED
031900                        WS-SUM-PENSION    WS-SUM-CAPITAL
032000                        WS-MIN-GUAR-CNT
032100                        WS-SANITY-OK-CNT  WS-SANITY-WARN-CNT
032200                        WS-SANITY-UNCTN-CNT
032300                        WS-HIS-SEQ-NO.
032400*
032500 AA030-EXIT.
032600     EXIT.
032700*
032800 AA040-READ-APPLICANT.
032900*
033000*    CALLED ONCE BEFORE THE AA050 LOOP STARTS AND ONCE MORE AT THE
033100*    BOTTOM OF AA050 - THE USUAL "PRIME THE PUMP" READ-AHEAD
033200*    PATTERN SO THE UNTIL APPLICANT-EOF TEST IN AA000 SEES THE
033300*    CORRECT STATE AS SOON AS THE LAST RECORD HAS BEEN PROCESSED.
033400*
033500     READ     ZP-APPLICANT-FILE
033600         AT END SET APPLICANT-EOF TO TRUE.
033700 AA040-EXIT.
033800     EXIT.
033900*
034000 AA050-PROCESS-APPLICANTS.
034100*
034200*    ONE PASS OF THIS PARAGRAPH PER APPLICANT RECORD - RUNS THE
034300*    FULL VALID/CALC/SANITY/FORMAT/STORE/ACCUMULATE/PRINT CHAIN
034400*    AND THEN READS THE NEXT RECORD.  ZP-VL-ERR-COUNT IS THE
034500*    SWITCH THAT DECIDES WHETHER AN APPLICANT IS "CALCULATED" OR
034600*    "REJECTED" AND IS TESTED THREE TIMES BELOW BECAUSE IT CAN BE
034700*    RAISED AT TWO DIFFERENT POINTS - BY ZP100 DURING VALIDATION,
034800*    OR BY THIS PARAGRAPH ITSELF STRAIGHT AFTER THE ZP200 CALL.
034900*
035000     ADD      1 TO WS-RECS-READ.
035100     PERFORM  BB010-VALIDATE-APPLICANT THRU BB010-EXIT.
035200     IF       ZP-VL-ERR-COUNT = ZERO
035300              PERFORM BB020-CALC-APPLICANT THRU BB020-EXIT.
035400*
035500*    BB020 CAN STILL RAISE ZP-VL-ERR-COUNT ITSELF, IF ZP200 COULD
035600*    NOT DERIVE A USABLE RETIREMENT YEAR - RE-TESTED HERE RATHER
035700*    THAN ASSUMED, SEE AUDIT FINDING AR-31 (CHANGE .18 ABOVE).
035800*
035900     IF       ZP-VL-ERR-COUNT = ZERO
036000              PERFORM BB030-SANITY-APPLICANT THRU BB030-EXIT
036100              ADD 1 TO WS-RECS-CALCULATED
036200     ELSE
036300              ADD 1 TO WS-RECS-REJECTED.
036400     PERFORM  BB040-FORMAT-RESULT   THRU BB040-EXIT.
036500     IF       ZP-VL-ERR-COUNT = ZERO
036600              PERFORM BB050-STORE-HISTORY THRU BB050-EXIT.
036700     PERFORM  BB060-ACCUMULATE-TOTALS THRU BB060-EXIT.
036800     PERFORM  BB070-PRINT-DETAIL      THRU BB070-EXIT.
036900     PERFORM  AA040-READ-APPLICANT    THRU AA040-EXIT.
037000*
037100 AA050-EXIT.
037200     EXIT.
037300*
037400 BB010-VALIDATE-APPLICANT.
037500*
037600*    COPIES THE RAW APPLICANT FIELDS INTO THE ZP-VALID-LINKAGE
037700*    GROUP (WSZPVLK.COB) AND CALLS ZP100, WHICH RUNS THE FULL
037800*    SET OF EDIT-ERROR AND EDIT-WARNING RULES AGAINST THEM AND
037900*    HANDS BACK ZP-VL-ERR-COUNT/ZP-VL-ERR-MSG AND ZP-VL-WARN-
038000*    COUNT/ZP-VL-WARN-MSG.  THE CURRENT YEAR IS SUPPLIED FROM
038100*    WSZPCONS.COB RATHER THAN THE SYSTEM CLOCK - SEE THE REMARKS
038200*    THERE - SO ONE RUN'S "TODAY" NEVER DRIFTS ACROSS A RE-RUN.
038300*
038400     MOVE     APPL-AGE              TO ZP-VL-AGE.
038500     MOVE     APPL-GENDER           TO ZP-VL-GENDER-RAW.
038600     MOVE     APPL-GROSS-SALARY     TO ZP-VL-GROSS-SALARY.
038700     MOVE     APPL-WORK-START-YEAR  TO ZP-VL-WORK-START-YEAR.
038800     MOVE     APPL-WORK-END-YEAR    TO ZP-VL-WORK-END-YEAR.
038900     MOVE     APPL-ZUS-MAIN-BAL     TO ZP-VL-ZUS-MAIN-BAL.
039000     MOVE     APPL-ZUS-SUB-BAL      TO ZP-VL-ZUS-SUB-BAL.
039100     MOVE     APPL-SICK-DAYS        TO ZP-VL-SICK-DAYS.
039200     MOVE     ZP-CN-CURRENT-YEAR    TO ZP-VL-CURRENT-YEAR.
039300     CALL     "ZP100" USING ZP-VALID-LINKAGE.
039400*
039500 BB010-EXIT.
039600     EXIT.
039700*
039800 BB020-CALC-APPLICANT.
039900*
040000*    ONLY REACHED WHEN ZP100 FOUND NO EDIT ERRORS.  COPIES THE
040100*    APPLICANT FIELDS INTO THE ZP-CALC-LINKAGE GROUP (WSZPCLK.COB)
040200*    AND LOADS THE VALORIZATION TABLE INTO THAT LINKAGE VIA BB025
040300*    (SEE THE REMARK THERE FOR WHY IT IS COPIED RATHER THAN
040400*    REFERENCED), AND CALLS ZP200 TO RUN THE YEAR-BY-YEAR
040500*    PROJECTION AND THE PENSION FORMULA.
040600*
040700     MOVE     APPL-AGE              TO ZP-CL-AGE.
040800     MOVE     ZP-VL-NORM-GENDER     TO ZP-CL-GENDER.
040900     MOVE     APPL-GROSS-SALARY     TO ZP-CL-GROSS-SALARY.
041000     MOVE     APPL-WORK-START-YEAR  TO ZP-CL-WORK-START-YEAR.
041100     MOVE     APPL-WORK-END-YEAR    TO ZP-CL-WORK-END-YEAR-IN.
041200     MOVE     APPL-ZUS-MAIN-BAL     TO ZP-CL-ZUS-MAIN-BAL.
041300     MOVE     APPL-ZUS-SUB-BAL      TO ZP-CL-ZUS-SUB-BAL.
041400     MOVE     APPL-SICK-DAYS        TO ZP-CL-SICK-DAYS.
041500     MOVE     ZP-CN-CURRENT-YEAR    TO ZP-CL-CURRENT-YEAR.
041600     MOVE     ZP-TB-ENTRY-CNT       TO ZP-CL-TABLE-CNT.
041700     PERFORM  BB025-COPY-TABLE-ENTRY THRU BB025-EXIT
041800              VARYING ZP-TB-IDX FROM 1 BY 1
041900                UNTIL ZP-TB-IDX > ZP-TB-ENTRY-CNT.
042000     CALL     "ZP200" USING ZP-CALC-LINKAGE.
042100*
042200*    ZP200 CANNOT PROJECT A CAREER WHOSE DERIVED RETIREMENT YEAR
042300*    FALLS BEFORE THE WORK START YEAR - TREATED AS A VALIDATION
042400*    ERROR HERE SO BB040/BB050/BB060 ALL FALL INTO THE SAME
042500*    REJECT PATH AS A ZP100 EDIT FAILURE. AUDIT FINDING AR-31.
042600*
042700     IF       ZP-CL-END-YEAR-BAD = "Y"
042800       AND    ZP-VL-ERR-COUNT < 12
042900              ADD  1    TO ZP-VL-ERR-COUNT
043000              MOVE ZE08 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
043100*
043200 BB020-EXIT.
043300     EXIT.
043400*
043500*    THE TABLE IS COPIED INTO THE CALC LINKAGE RATHER THAN
043600*    PASSED BY REFERENCE STRAIGHT FROM WSZPTAB - ZP200 ONLY
043700*    EVER SEES ITS OWN COPY, SEE THE REMARK IN WSZPCLK.COB.
043800*
043900 BB025-COPY-TABLE-ENTRY.
044000     SET      ZP-CL-IDX TO ZP-TB-IDX.
044100     MOVE     ZP-TB-YEAR       (ZP-TB-IDX)
044200                             TO ZP-CL-TB-YEAR       (ZP-CL-IDX).
044300     MOVE     ZP-TB-INDEX-MAIN (ZP-TB-IDX)
044400                             TO ZP-CL-TB-INDEX-MAIN (ZP-CL-IDX).
044500     MOVE     ZP-TB-INDEX-SUB  (ZP-TB-IDX)
044600                             TO ZP-CL-TB-INDEX-SUB  (ZP-CL-IDX).
044700 BB025-EXIT.
044800     EXIT.
044900*
045000 BB030-SANITY-APPLICANT.
045100*
045200*    ONLY REACHED WHEN THE APPLICANT SURVIVED BOTH VALID AND CALC
045300*    - REJECTED APPLICANTS ARE NEVER SANITY-CHECKED, THERE IS
045400*    NOTHING SENSIBLE TO GRADE.  COPIES THE PROJECTED FIGURES AND
045500*    THE REFERENCE AVERAGE/REALISTIC-BAND CONSTANTS (LOADED FROM
045600*    WSZPTAB.COB AT START-UP) INTO ZP-SANITY-LINKAGE AND CALLS
045700*    ZP300 TO RUN THE ESCALATE-ONLY GRADING LATTICE.
045800*
045900     MOVE     ZP-CL-PENSION-PAID     TO ZP-SL-PENSION-PAID.
046000     MOVE     ZP-CL-REPLACEMENT-RATE TO ZP-SL-REPLACEMENT-RATE.
046100     MOVE     ZP-CL-FINAL-SALARY     TO ZP-SL-FINAL-SALARY.
046200     MOVE     ZP-CL-TOTAL-CAPITAL    TO ZP-SL-TOTAL-CAPITAL.
046300     MOVE     ZP-CL-GENDER           TO ZP-SL-GENDER.
046400     MOVE     ZP-RV-AVG-PENSION-MALE
046500                             TO ZP-SL-AVG-PENSION-MALE.
046600     MOVE     ZP-RV-AVG-PENSION-FEMALE
046700                             TO ZP-SL-AVG-PENSION-FEM.
046800     MOVE     ZP-RV-MAX-REALISTIC    TO ZP-SL-MAX-REALISTIC.
046900     MOVE     ZP-RV-MIN-REALISTIC    TO ZP-SL-MIN-REALISTIC.
047000     CALL     "ZP300" USING ZP-SANITY-LINKAGE.
047100*
047200 BB030-EXIT.
047300     EXIT.
047400*
047500 BB040-FORMAT-RESULT.
047600*
047700*    BUILDS AND WRITES ONE ZP-RESULT-RECORD FOR EVERY APPLICANT -
047800*    CALCULATED OR REJECTED ALIKE, SO THE RESULTS FILE ALWAYS HAS
047900*    EXACTLY ONE OUTPUT ROW PER INPUT ROW (SEE THE FILES REMARKS
048000*    IN WSZPCONS.COB).  A REJECTED APPLICANT GETS ZEROES IN EVERY
048100*    MONEY/RATE/YEAR FIELD AND "ERROR    " IN THE SANITY-STATUS
048200*    COLUMN RATHER THAN BEING LEFT WITH WHATEVER THE PRIOR
048300*    APPLICANT'S LINKAGE HAPPENED TO STILL HOLD.
048400*
048500     MOVE     APPL-ID   TO RES-APPL-ID.
048600     IF       ZP-VL-ERR-COUNT = ZERO
048700*                                  ROUNDED, NOT MOVED STRAIGHT -
048800*                                  SEE WS-RESULT-ROUNDING REMARKS.
048900              COMPUTE WS-MAIN-CAPITAL-2DP ROUNDED =
049000                      ZP-CL-MAIN-CAPITAL
049100              COMPUTE WS-SUB-CAPITAL-2DP  ROUNDED =
049200                      ZP-CL-SUB-CAPITAL
049300              MOVE "V"                    TO RES-STATUS
049400              MOVE ZP-CL-PENSION-PAID     TO RES-MONTHLY-PENSION
049500              MOVE ZP-CL-PENSION-GROSS    TO RES-PENSION-GROSS
049600              MOVE WS-MAIN-CAPITAL-2DP    TO RES-MAIN-CAPITAL
049700              MOVE WS-SUB-CAPITAL-2DP     TO RES-SUB-CAPITAL
049800              MOVE ZP-CL-TOTAL-CAPITAL    TO RES-TOTAL-CAPITAL
049900              MOVE ZP-CL-FINAL-SALARY     TO RES-FINAL-SALARY
050000              MOVE ZP-CL-REPLACEMENT-RATE
050100                                    TO RES-REPLACEMENT-RATE
050200              MOVE ZP-CL-MIN-GAP          TO RES-MIN-GAP
050300              MOVE ZP-CL-SICK-IMPACT      TO RES-SICK-IMPACT
050400              MOVE ZP-CL-YEARS-LONGER     TO RES-YEARS-LONGER
050500              MOVE ZP-SL-STATUS           TO RES-SANITY-STATUS
050600              MOVE ZP-CL-RETIRE-YEAR      TO RES-RETIRE-YEAR
050700     ELSE
050800              MOVE "E"       TO RES-STATUS
050900              MOVE ZERO      TO RES-MONTHLY-PENSION
051000                                RES-PENSION-GROSS
051100                                RES-MAIN-CAPITAL
051200                                RES-SUB-CAPITAL
051300                                RES-TOTAL-CAPITAL
051400                                RES-FINAL-SALARY
051500                                RES-REPLACEMENT-RATE
051600                                RES-MIN-GAP
051700                                RES-SICK-IMPACT
051800                                RES-YEARS-LONGER
051900                                RES-RETIRE-YEAR
052000              MOVE "ERROR    "  TO RES-SANITY-STATUS.
052100     MOVE     ZP-VL-ERR-COUNT   TO RES-ERROR-COUNT.
052200     MOVE     ZP-VL-WARN-COUNT  TO RES-WARN-COUNT.
052300     WRITE    ZP-RESULT-RECORD.
052400*
052500 BB040-EXIT.
052600     EXIT.
052700*
052800 BB050-STORE-HISTORY.
052900*
053000*    ONLY CALCULATED (NOT REJECTED) RECORDS ARE STORED - SEE
053100*    THE STORE REMARKS IN THE WSZPCONS.COB BANNER.  THE HISTORY
053200*    FILE IS OPENED EXTEND SO EVERY RUN'S CALCULATED APPLICANTS
053300*    ARE APPENDED TO THE SAME AUDIT TRAIL RATHER THAN OVERWRITING
053400*    IT - WS-HIS-SEQ-NO NUMBERS THIS RUN'S RECORDS ONLY, IT DOES
053500*    NOT CARRY OVER FROM WHATEVER IS ALREADY ON THE FILE.
053600*
053700     ADD      1                    TO WS-HIS-SEQ-NO.
053800     MOVE     WS-HIS-SEQ-NO        TO HIS-SEQ-NO.
053900     MOVE     APPL-ID              TO HIS-APPL-ID.
054000     MOVE     APPL-AGE             TO HIS-AGE.
054100     MOVE     ZP-CL-GENDER         TO HIS-GENDER.
054200     MOVE     APPL-GROSS-SALARY    TO HIS-GROSS-SALARY.
054300     MOVE     APPL-WORK-START-YEAR TO HIS-WORK-START-YEAR.
054400     MOVE     ZP-CL-RETIRE-YEAR    TO HIS-WORK-END-YEAR.
054500     MOVE     ZP-CL-PENSION-PAID   TO HIS-MONTHLY-PENSION.
054600     MOVE     ZP-CL-REPLACEMENT-RATE
054700                                TO HIS-REPLACEMENT-RATE.
054800     MOVE     "LOCAL"              TO HIS-CALC-METHOD.
054900     MOVE     ZP-SL-STATUS         TO HIS-SANITY-STATUS.
055000     MOVE     WS-RUN-DATE          TO HIS-CALC-DATE.
055100     WRITE    ZP-HISTORY-RECORD.
055200*
055300 BB050-EXIT.
055400     EXIT.
055500*
055600 BB060-ACCUMULATE-TOTALS.
055700*
055800*    ROLLS THE CALCULATED APPLICANT INTO THE RUN-WIDE CONTROL
055900*    TOTALS PRINTED BY THE CONTROL FOOTING FINAL BLOCK BELOW -
056000*    SUM OF PENSION, SUM OF CAPITAL, THE MINIMUM-GUARANTEE CASE
056100*    COUNT, AND A BREAKDOWN OF SANITY STATUS INTO OK/WARN/UNCTN
056200*    BUCKETS.  REJECTED APPLICANTS CONTRIBUTE NOTHING HERE - THEY
056300*    ARE COUNTED SEPARATELY IN WS-RECS-REJECTED BACK IN AA050.
056400*    THE FIRST BYTE OF THE SANITY STATUS TEXT DECIDES THE BUCKET -
056500*    SEE THE WS-SANITY-TRACE REMARKS IN WORKING STORAGE.
056600*
056700     IF       ZP-VL-ERR-COUNT = ZERO
056800              ADD  ZP-CL-PENSION-PAID  TO WS-SUM-PENSION
056900              ADD  ZP-CL-TOTAL-CAPITAL TO WS-SUM-CAPITAL
057000              IF   ZP-CL-MIN-GAP > ZERO
057100                   ADD 1 TO WS-MIN-GUAR-CNT
057200              MOVE ZP-SL-STATUS TO WS-SANITY-STATUS-ECHO
057300              IF   WS-SANITY-STATUS-CODE = "O"
057400                   ADD 1 TO WS-SANITY-OK-CNT
057500              ELSE
057600                IF WS-SANITY-STATUS-CODE = "W"
057700                   ADD 1 TO WS-SANITY-WARN-CNT
057800                ELSE
057900                   ADD 1 TO WS-SANITY-UNCTN-CNT.
058000*
058100 BB060-EXIT.
058200     EXIT.
058300*
058400 BB070-PRINT-DETAIL.
058500*
058600*    ONE OF THE TWO GENERATE VERBS ACTUALLY FIRES PER APPLICANT -
058700*    REPORT WRITER EVALUATES EACH TYPE DETAIL GROUP'S OWN PRESENT
058800*    WHEN CLAUSE AGAINST RES-STATUS, SO ONLY ONE OF ZP-RPT-DETAIL-
058900*    OK / ZP-RPT-DETAIL-REJECT ACTUALLY PRINTS A LINE.  BOTH ARE
059000*    CALLED UNCONDITIONALLY HERE - THE FILTERING LIVES ENTIRELY IN
059100*    THE REPORT SECTION BELOW, NOT IN THIS PARAGRAPH.
059200*
059300     GENERATE ZP-RPT-DETAIL-OK.
059400     GENERATE ZP-RPT-DETAIL-REJECT.
059500*
059600 BB070-EXIT.
059700     EXIT.
059800*
059900 AA085-COMPUTE-AVERAGE.
060000*
060100*    RUN ONCE, AFTER THE LAST APPLICANT HAS BEEN PROCESSED AND
060200*    BEFORE THE REPORT'S CONTROL FOOTING FINAL FIRES - DIVIDES THE
060300*    RUNNING PENSION TOTAL BY THE CALCULATED-RECORD COUNT TO GIVE
060400*    THE "AVERAGE PENSION" FIGURE ON THE SUMMARY LINE.  GUARDED
060500*    AGAINST A ZERO DIVISOR FOR THE (ADMITTEDLY UNLIKELY) CASE OF
060600*    A RUN WHERE EVERY SINGLE APPLICANT WAS REJECTED.
060700*
060800     IF       WS-RECS-CALCULATED > ZERO
060900              COMPUTE WS-AVG-PENSION ROUNDED =
061000                      WS-SUM-PENSION / WS-RECS-CALCULATED
061100     ELSE
061200              MOVE ZERO TO WS-AVG-PENSION.
061300*
061400 AA085-EXIT.
061500     EXIT.
061600*
061700 AA090-CLOSE-DOWN.
061800*
061900*    NORMAL END OF RUN - CLOSES THE FOUR FILES STILL OPEN AT THIS
062000*    POINT.  ZP-VALTAB-FILE IS NOT LISTED, IT WAS ALREADY CLOSED
062100*    BACK IN AA020 ONCE THE TABLE WAS LOADED INTO MEMORY.
062200*
062300     CLOSE    ZP-APPLICANT-FILE
062400              ZP-RESULTS-FILE
062500              ZP-HISTORY-FILE
062600              ZP-PRINT-FILE.
062700*
062800 AA090-EXIT.
062900     EXIT.
063000*
063100 ZZ090-ABEND.
063200*
063300*    REACHED ONLY FROM AA010 WHEN ONE OF THE FOUR OPENS FAILS -
063400*    NO FILES ARE CLOSED HERE, THE RUN JUST STOPS.  THE OFFENDING
063500*    FILE STATUS WAS ALREADY DISPLAYED BY THE PARAGRAPH THAT
063600*    BRANCHED HERE, SO OPERATIONS CAN TELL FROM THE JOB LOG WHICH
063700*    OF ZPVALTB/ZPAPPL/ZPRSLTS/ZPHIST WAS THE ONE THAT WOULD NOT
063800*    OPEN.
063900*
064000     STOP     RUN.
064100*
064200 REPORT                   SECTION.
064300*=================================
064400*
064500 RD  ZP-PENSION-REPORT
064600     CONTROL      FINAL
064700     PAGE LIMIT   WS-PAGE-LINES
064800     HEADING      1
064900     FIRST DETAIL 4
065000     LAST  DETAIL WS-PAGE-LINES.
065100*
065200*    132 COLUMN LANDSCAPE REPORT, WS-PAGE-LINES (58) LINES PER
065300*    PAGE.  CONTROL FINAL MEANS THE ONLY BREAK LEVEL IS THE WHOLE
065400*    RUN - THERE IS NO INTERMEDIATE CONTROL BREAK BY GENDER, AGE
065500*    BAND OR ANYTHING ELSE, SO THE CONTROL FOOTING FINAL GROUP AT
065600*    THE BOTTOM OF THIS SECTION FIRES EXACTLY ONCE, AFTER THE
065700*    LAST GENERATE, WHEN AA000-MAIN ISSUES THE TERMINATE.
065800*
065900 01  ZP-RPT-PAGE-HEAD     TYPE PAGE HEADING.
066000*
066100*    PRINTED AT THE TOP OF EVERY PAGE - RUN YEAR/RUN DATE FROM
066200*    WS-RUN-PARMS, PAGE-COUNTER IS A REPORT WRITER SPECIAL
066300*    REGISTER MAINTAINED AUTOMATICALLY, NOT A WORKING-STORAGE
066400*    FIELD OF OURS.  LINE 3 IS THE COLUMN HEADING ROW MATCHING
066500*    THE DETAIL LAYOUT BELOW.
066600*
066700     03  LINE 1.
066800         05  COL   1  PIC X(29)  VALUE
066900                       "ZUS PENSION PROJECTION BATCH".
067000         05  COL  50  PIC X(9)   VALUE "RUN YEAR ".
067100         05  COL  59  PIC X(4)   SOURCE WS-RUN-YEAR-ALPHA.
067200         05  COL 100  PIC X(9)   VALUE "RUN DATE ".
067300         05  COL 109  PIC X(8)   SOURCE WS-RUN-DATE.
067400         05  COL 122  PIC X(5)   VALUE "PAGE ".
067500         05  COL 127  PIC ZZ9    SOURCE PAGE-COUNTER.
067600     03  LINE 3.
067700         05  COL   1  PIC X(7)   VALUE "APPL-ID".
067800         05  COL  10  PIC X(3)   VALUE "AGE".
067900         05  COL  14  PIC X(1)   VALUE "G".
068000         05  COL  16  PIC X(6)   VALUE "SALARY".
068100         05  COL  30  PIC X(11)  VALUE "WORK YEARS".
068200         05  COL  45  PIC X(6)   VALUE "STATUS".
068300         05  COL  52  PIC X(4)   VALUE "MAIN".
068400         05  COL  63  PIC X(3)   VALUE "SUB".
068500         05  COL  74  PIC X(5)   VALUE "TOTAL".
068600         05  COL  85  PIC X(6)   VALUE "PENSION".
068700         05  COL  96  PIC X(4)   VALUE "RTE%".
068800         05  COL 102  PIC X(6)   VALUE "SANITY".
068900*
069000 01  ZP-RPT-DETAIL-OK     TYPE DETAIL
069100                          PRESENT WHEN RES-STATUS = "V".
069200*
069300*    ONE BLOCK PER CALCULATED APPLICANT, TWO TO FIVE PRINT LINES
069400*    DEPENDING ON HOW MANY SANITY MESSAGES/WARNINGS ARE PRESENT -
069500*    LINE 1 IS THE MAIN FIGURES ROW (SALARY/WORK YEARS/CAPITAL
069600*    SPLIT/PENSION/RATE/SANITY STATUS), LINE 2 IS THE MIN-GAP,
069700*    SICK-IMPACT AND YEARS-LONGER GRADING DETAIL PLUS THE FIRST
069800*    SANITY MESSAGE, AND THE REMAINING LINES ARE THE VALIDATION
069900*    WARNING BLOCK (SEE THE REMARK BELOW).
070000*
070100     03  LINE + 2.
070200         05  COL   1  PIC X(8)      SOURCE RES-APPL-ID.
070300         05  COL  10  PIC ZZ9       SOURCE APPL-AGE.
070400         05  COL  14  PIC X         SOURCE ZP-CL-GENDER.
070500         05  COL  16  PIC Z(5)9.99  SOURCE APPL-GROSS-SALARY.
070600         05  COL  30  PIC 9(4)      SOURCE APPL-WORK-START-YEAR.
070700         05  COL  35  PIC X         VALUE "-".
070800         05  COL  36  PIC 9(4)      SOURCE RES-RETIRE-YEAR.
070900         05  COL  45  PIC X(6)      VALUE "CALCD".
071000         05  COL  52  PIC Z(6)9.99  SOURCE RES-MAIN-CAPITAL.
071100         05  COL  63  PIC Z(6)9.99  SOURCE RES-SUB-CAPITAL.
071200         05  COL  74  PIC Z(7)9.99  SOURCE RES-TOTAL-CAPITAL.
071300         05  COL  85  PIC ZZ,ZZ9.99 SOURCE RES-MONTHLY-PENSION.
071400         05  COL  96  PIC ZZ9.99    SOURCE RES-REPLACEMENT-RATE.
071500         05  COL 102  PIC X(9)      SOURCE RES-SANITY-STATUS.
071600*
071700*    A ZERO MIN-GAP OR SICK-IMPACT MEANS THE RULE SIMPLY DID NOT
071800*    APPLY TO THIS APPLICANT (NO MINIMUM-GUARANTEE TOP-UP, NO
071900*    SICK-LEAVE PENALTY) - PRINTED AS A DASH RATHER THAN "0.00" SO
072000*    THE READER IS NOT LEFT WONDERING WHETHER A GENUINE ZERO-VALUE
072100*    RESULT WAS CALCULATED.  AUDIT FINDING AR-33.
072200*
072300     03  LINE + 1.
072400         05  COL  10  PIC X(19)     VALUE
072500                       "MIN-GAP/SICK-IMPACT".
072600         05  COL  30  PIC ZZ,ZZ9.99 SOURCE RES-MIN-GAP
072700                       PRESENT WHEN RES-MIN-GAP > ZERO.
072800         05  COL  30  PIC X(9)      VALUE "        -"
072900                       PRESENT WHEN RES-MIN-GAP = ZERO.
073000         05  COL  45  PIC ZZ,ZZ9.99 SOURCE RES-SICK-IMPACT
073100                       PRESENT WHEN RES-SICK-IMPACT > ZERO.
073200         05  COL  45  PIC X(9)      VALUE "        -"
073300                       PRESENT WHEN RES-SICK-IMPACT = ZERO.
073400         05  COL  60  PIC X(13)     VALUE "YEARS LONGER ".
073500         05  COL  73  PIC ZZ9       SOURCE RES-YEARS-LONGER.
073600         05  COL  85  PIC X(40)     SOURCE ZP-SL-MSG (1).
073700     03  LINE + 1.
073800         05  COL  85  PIC X(40)     SOURCE ZP-SL-MSG (2)
073900                       PRESENT WHEN ZP-SL-MSG-CNT > 1.
074000*
074100*    VALIDATION WARNINGS APPLY TO ACCEPTED APPLICANTS TOO (ZP100
074200*    RUNS BB020-EDIT-WARNINGS REGARDLESS OF THE ERROR COUNT) - ALL
074300*    12 POSSIBLE SLOTS ARE GATED HERE SO NONE ARE EVER SILENTLY
074400*    DROPPED FROM THE REPORT. AUDIT FINDING AR-33.
074500*
074600     03  LINE + 1.
074700         05  COL   1  PIC X(9)      VALUE "WARNING -"
074800                       PRESENT WHEN ZP-VL-WARN-COUNT > 0.
074900         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (1)
075000                       PRESENT WHEN ZP-VL-WARN-COUNT > 0.
075100     03  LINE + 1.
075200         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (2)
075300                       PRESENT WHEN ZP-VL-WARN-COUNT > 1.
075400     03  LINE + 1.
075500         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (3)
075600                       PRESENT WHEN ZP-VL-WARN-COUNT > 2.
075700     03  LINE + 1.
075800         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (4)
075900                       PRESENT WHEN ZP-VL-WARN-COUNT > 3.
076000     03  LINE + 1.
076100         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (5)
076200                       PRESENT WHEN ZP-VL-WARN-COUNT > 4.
076300     03  LINE + 1.
076400         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (6)
076500                       PRESENT WHEN ZP-VL-WARN-COUNT > 5.
076600     03  LINE + 1.
076700         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (7)
076800                       PRESENT WHEN ZP-VL-WARN-COUNT > 6.
076900     03  LINE + 1.
077000         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (8)
077100                       PRESENT WHEN ZP-VL-WARN-COUNT > 7.
077200     03  LINE + 1.
077300         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (9)
077400                       PRESENT WHEN ZP-VL-WARN-COUNT > 8.
077500     03  LINE + 1.
077600         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (10)
077700                       PRESENT WHEN ZP-VL-WARN-COUNT > 9.
077800     03  LINE + 1.
077900         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (11)
078000                       PRESENT WHEN ZP-VL-WARN-COUNT > 10.
078100     03  LINE + 1.
078200         05  COL  10  PIC X(40)     SOURCE ZP-VL-WARN-MSG (12)
078300                       PRESENT WHEN ZP-VL-WARN-COUNT > 11.
078400*
078500 01  ZP-RPT-DETAIL-REJECT TYPE DETAIL
078600                          PRESENT WHEN RES-STATUS = "E".
078700*
078800*    ONE BLOCK PER REJECTED APPLICANT - LINE 1 IS THE "REJECTED"
078900*    BANNER WITH THE ERROR COUNT, FOLLOWED BY ONE LINE PER EDIT
079000*    ERROR MESSAGE (SEE THE REMARK FURTHER DOWN) AND THEN ANY
079100*    WARNING LINES.  UNLIKE THE ACCEPTED-DETAIL BLOCK THERE IS NO
079200*    MAIN/SUB CAPITAL OR PENSION FIGURE TO PRINT - REJECTED
079300*    APPLICANTS WERE NEVER PROJECTED, RES-MAIN-CAPITAL AND ITS
079400*    NEIGHBOURS WERE ALL FORCED TO ZERO BY BB040-FORMAT-RESULT.
079500*
079600     03  LINE + 2.
079700         05  COL   1  PIC X(8)   SOURCE RES-APPL-ID.
079800         05  COL  10  PIC ZZ9    SOURCE APPL-AGE.
079900         05  COL  14  PIC X      SOURCE APPL-GENDER.
080000         05  COL  45  PIC X(8)   VALUE "REJECTED".
080100         05  COL  54  PIC X(11)  VALUE "ERROR CNT =".
080200         05  COL  66  PIC Z9     SOURCE RES-ERROR-COUNT.
080300*
080400*    ALL 12 POSSIBLE ERROR SLOTS ARE PRINTED, NOT JUST THE FIRST
080500*    FEW - SEVERAL ZP100 EDIT RULES CAN FIRE TOGETHER ON ONE
080600*    GARBAGE APPLICANT AND THE OLD 4-LINE CUTOFF SILENTLY DROPPED
080700*    THE REST WITH NO "+N MORE" INDICATION. AUDIT FINDING AR-33.
080800*
080900     03  LINE + 1.
081000         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (1).
081100     03  LINE + 1.
081200         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (2)
081300                       PRESENT WHEN ZP-VL-ERR-COUNT > 1.
081400     03  LINE + 1.
081500         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (3)
081600                       PRESENT WHEN ZP-VL-ERR-COUNT > 2.
081700     03  LINE + 1.
081800         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (4)
081900                       PRESENT WHEN ZP-VL-ERR-COUNT > 3.
082000     03  LINE + 1.
082100         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (5)
082200                       PRESENT WHEN ZP-VL-ERR-COUNT > 4.
082300     03  LINE + 1.
082400         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (6)
082500                       PRESENT WHEN ZP-VL-ERR-COUNT > 5.
082600     03  LINE + 1.
082700         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (7)
082800                       PRESENT WHEN ZP-VL-ERR-COUNT > 6.
082900     03  LINE + 1.
083000         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (8)
083100                       PRESENT WHEN ZP-VL-ERR-COUNT > 7.
083200     03  LINE + 1.
083300         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (9)
083400                       PRESENT WHEN ZP-VL-ERR-COUNT > 8.
083500     03  LINE + 1.
083600         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (10)
083700                       PRESENT WHEN ZP-VL-ERR-COUNT > 9.
083800     03  LINE + 1.
083900         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (11)
084000                       PRESENT WHEN ZP-VL-ERR-COUNT > 10.
084100     03  LINE + 1.
084200         05  COL  10  PIC X(40)  SOURCE ZP-VL-ERR-MSG (12)
084300                       PRESENT WHEN ZP-VL-ERR-COUNT > 11.
084400*
084500*    REJECTED APPLICANTS CAN STILL CARRY VALIDATION WARNINGS
084600*    ALONGSIDE THE ERRORS THAT SANK THEM - SHOWN HERE THE SAME
084700*    WAY AS THE ACCEPTED-DETAIL BLOCK ABOVE. AUDIT FINDING AR-33.
084800*
084900     03  LINE + 1.
085000         05  COL   1  PIC X(9)   VALUE "WARNING -"
085100                       PRESENT WHEN ZP-VL-WARN-COUNT > 0.
085200         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (1)
085300                       PRESENT WHEN ZP-VL-WARN-COUNT > 0.
085400     03  LINE + 1.
085500         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (2)
085600                       PRESENT WHEN ZP-VL-WARN-COUNT > 1.
085700     03  LINE + 1.
085800         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (3)
085900                       PRESENT WHEN ZP-VL-WARN-COUNT > 2.
086000     03  LINE + 1.
086100         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (4)
086200                       PRESENT WHEN ZP-VL-WARN-COUNT > 3.
086300     03  LINE + 1.
086400         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (5)
086500                       PRESENT WHEN ZP-VL-WARN-COUNT > 4.
086600     03  LINE + 1.
086700         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (6)
086800                       PRESENT WHEN ZP-VL-WARN-COUNT > 5.
086900     03  LINE + 1.
087000         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (7)
087100                       PRESENT WHEN ZP-VL-WARN-COUNT > 6.
087200     03  LINE + 1.
087300         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (8)
087400                       PRESENT WHEN ZP-VL-WARN-COUNT > 7.
087500     03  LINE + 1.
087600         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (9)
087700                       PRESENT WHEN ZP-VL-WARN-COUNT > 8.
087800     03  LINE + 1.
087900         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (10)
088000                       PRESENT WHEN ZP-VL-WARN-COUNT > 9.
088100     03  LINE + 1.
088200         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (11)
088300                       PRESENT WHEN ZP-VL-WARN-COUNT > 10.
088400     03  LINE + 1.
088500         05  COL  10  PIC X(40)  SOURCE ZP-VL-WARN-MSG (12)
088600                       PRESENT WHEN ZP-VL-WARN-COUNT > 11.
088700*
088800 01  TYPE CONTROL FOOTING FINAL.
088900*
089000*    PRINTS ONCE, AFTER THE VERY LAST GENERATE, WHEN AA000-MAIN
089100*    ISSUES THE TERMINATE ZP-PENSION-REPORT.  EVERY FIGURE HERE IS
089200*    SOURCED STRAIGHT FROM WS-CONTROL-TOTALS - NOTHING IS
089300*    RECOMPUTED IN THE REPORT SECTION ITSELF, BB060-ACCUMULATE-
089400*    TOTALS AND AA085-COMPUTE-AVERAGE DO ALL THE ARITHMETIC BACK
089500*    IN THE PROCEDURE DIVISION.
089600*
089700     03  LINE + 3.
089800         05  COL   1  PIC X(29)  VALUE
089900                       "ZUS PROJECTION - RUN SUMMARY".
090000*
090100*    RECORDS READ = RECORDS CALCULATED + RECORDS REJECTED, ALWAYS
090200*    - A USEFUL CROSS-CHECK FOR OPERATIONS WHEN COMPARING THIS
090300*    REPORT AGAINST THE RESULTS FILE RECORD COUNT.
090400*
090500     03  LINE + 2.
090600         05  COL   1  PIC X(19)  VALUE "RECORDS READ .....".
090700         05  COL  22  PIC ZZZ,ZZ9    SOURCE WS-RECS-READ.
090800         05  COL  40  PIC X(19)  VALUE "RECORDS REJECTED ..".
090900         05  COL  61  PIC ZZZ,ZZ9    SOURCE WS-RECS-REJECTED.
091000     03  LINE + 1.
091100         05  COL   1  PIC X(19)  VALUE "RECORDS CALCULATED.".
091200         05  COL  22  PIC ZZZ,ZZ9    SOURCE WS-RECS-CALCULATED.
091300         05  COL  40  PIC X(19)  VALUE "MINIMUM-GUAR. CASES".
091400         05  COL  61  PIC ZZZ,ZZ9    SOURCE WS-MIN-GUAR-CNT.
091500     03  LINE + 2.
091600         05  COL   1  PIC X(21)  VALUE "TOTAL MONTHLY PENSION".
091700         05  COL  23  PIC Z,ZZZ,ZZ9.99
091800                                     SOURCE WS-SUM-PENSION.
091900         05  COL  45  PIC X(19)  VALUE "AVERAGE PENSION ...".
092000         05  COL  66  PIC ZZ,ZZ9.99  SOURCE WS-AVG-PENSION.
092100     03  LINE + 1.
092200         05  COL   1  PIC X(21)  VALUE "TOTAL PENSION CAPITAL".
092300         05  COL  23  PIC ZZ,ZZZ,ZZZ,ZZ9.99
092400                                     SOURCE WS-SUM-CAPITAL.
092500     03  LINE + 2.
092600         05  COL   1  PIC X(24)  VALUE
092700                       "SANITY OK / WARN / UNCTN".
092800         05  COL  26  PIC ZZZ,ZZ9    SOURCE WS-SANITY-OK-CNT.
092900         05  COL  35  PIC ZZZ,ZZ9    SOURCE WS-SANITY-WARN-CNT.
093000         05  COL  44  PIC ZZZ,ZZ9    SOURCE WS-SANITY-UNCTN-CNT.
093100*
