000100*    SELECT FOR THE HISTORY (AUDIT) FILE - SEE FDZPHIS
000200*     OPENED EXTEND - APPEND ONLY, NEVER RE-WRITTEN.
000300* 26/11/25 TW  - CREATED.
000400*
000500     SELECT  ZP-HISTORY-FILE  ASSIGN       ZPHIST
000600             ORGANIZATION IS LINE SEQUENTIAL
000700             FILE STATUS  IS ZP-HIS-STATUS.
000800*
