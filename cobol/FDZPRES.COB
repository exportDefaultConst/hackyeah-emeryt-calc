000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR THE RESULTS OUTPUT FILE     *
000400*     ONE PER APPLICANT, WRITTEN BY AA070            *
000500*                                                    *
000600*****************************************************
000700*  RECORD SIZE 120 BYTES - 113 OF DATA, 7 SPARE.
000800*
000900* 27/11/25 TW  - CREATED.
001000* 15/01/26 TW  - PADDED TO 120 TO LEAVE ROOM FOR A
001100*                CURRENCY-CODE FIELD SHOULD ZUS EVER
001200*                PROJECT IN OTHER THAN PLN.
001300*
001400 FD  ZP-RESULTS-FILE.
001500 01  ZP-RESULT-RECORD.
001600     03  RES-APPL-ID             PIC X(8).
001700     03  RES-STATUS              PIC X.
001800*                                  "V" = CALCULATED, "E" = REJECT.
001900     03  RES-MONTHLY-PENSION     PIC 9(7)V99.
002000     03  RES-PENSION-GROSS       PIC 9(7)V99.
002100     03  RES-MAIN-CAPITAL        PIC 9(9)V99.
002200     03  RES-SUB-CAPITAL         PIC 9(9)V99.
002300     03  RES-TOTAL-CAPITAL       PIC 9(10)V99.
002400     03  RES-FINAL-SALARY        PIC 9(7)V99.
002500     03  RES-REPLACEMENT-RATE    PIC 9(3)V99.
002600     03  RES-MIN-GAP             PIC 9(7)V99.
002700     03  RES-SICK-IMPACT         PIC 9(7)V99.
002800     03  RES-YEARS-LONGER        PIC 9(3).
002900     03  RES-SANITY-STATUS       PIC X(9).
003000     03  RES-RETIRE-YEAR         PIC 9(4).
003100     03  RES-ERROR-COUNT         PIC 9(2).
003200     03  RES-WARN-COUNT          PIC 9(2).
003300     03  FILLER                  PIC X(7).
003400*
