000100*****************************************************************
000200*                                                                *
000300*                 PENSION CAPITAL PROJECTION                    *
000400*           CALLED FROM ZP000 - ONE APPLICANT PER CALL          *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION           DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.               ZP200.
001200 AUTHOR.                   A KAMINSKI.
001300 INSTALLATION.             ZUS DATA PROCESSING CENTRE, WARSZAWA.
001400 DATE-WRITTEN.             30/06/1988.
001500 DATE-COMPILED.
001600 SECURITY.                 CONFIDENTIAL - ZUS INTERNAL USE ONLY.
001700*
001800*    REMARKS.              PROJECTS ONE APPLICANT'S MAIN/SUB
001900*                          ACCOUNT CAPITAL YEAR BY YEAR TO
002000*                          RETIREMENT AND DERIVES THE MONTHLY
002100*                          PENSION ON BEHALF OF ZP000.  CALLED
002200*                          ONLY FOR RECORDS THAT PASSED ZP100.
002300*
002400*    CALLED MODULES.       NONE.
002500*
002600*    TABLES USED.          ZP-CL-TABLE-ENTRY (PASSED IN, LOADED
002700*                          BY ZP000 FROM THE VALTAB FILE).
002800*
002900* CHANGES:
003000* 30/06/88 AK  -        CREATED FOR THE FIRST ZUS PROJECTION RUN.
003100* 11/04/90 AK  -    .01 DEFAULT VALORIZATION/PROFITABILITY INDEX
003200*                       ADDED FOR YEARS MISSING FROM THE TABLE.
003300* 23/11/93 RZ  -    .02 SICK LEAVE FACTOR AND SICK-LEAVE IMPACT
003400*                       ESTIMATE ADDED PER ACTUARIAL REQUEST.
003500* 19/02/99 AK  -    .03 YEAR 2000 REVIEW - LOOP YEAR AND CURRENT
003600*                       YEAR RE-EXPRESSED AS FULL 4-DIGIT FIELDS
003700*                       WITH CENTURY SPLIT RETAINED FOR TRACE.
003800* 08/06/04 AK  -    .04 REPLACEMENT RATE AND "YEARS LONGER" TARGET
003900*                       CALCULATION ADDED - REQUEST ZP-055.
004000* 30/03/17 MN  -    .05 REBUILT AS A STANDALONE CALLED MODULE OUT
004100*                       OF THE OLD MONOLITHIC ZP-PROJECT PARA.
004200* 10/12/25 TW      1.06 MAIN/SUB CAPITAL WIDENED TO 4 DECIMAL
004300*                       INTERMEDIATES - TICKET ZP-124.
004400* 17/03/26 TW      1.07 REMARKS ADDED THROUGHOUT AT THE SITE
004500*                       STANDARDS REVIEWER'S REQUEST - NO LOGIC
004600*                       CHANGED, TICKET ZP-131.
004700*
004800 ENVIRONMENT              DIVISION.
004900*================================
005000*
005100 CONFIGURATION            SECTION.
005200 SPECIAL-NAMES.
005300     C01                  IS TOP-OF-FORM.
005400*
005500 DATA                     DIVISION.
005600*================================
005700*
005800 WORKING-STORAGE          SECTION.
005900*-------------------------------
006000 77  WS-PROG-NAME         PIC X(15)  VALUE "ZP200  (1.07)".
006100*
006200 01  WS-CALC-WORK.
006300*                          CURRENT YEAR, LOOP YEAR AND THE NEXT
006400*                          YEAR'S TABLE LOOKUP KEY ARE ALL KEPT
006500*                          AS A CENTURY-SPLIT GROUP REDEFINED BY
006600*                          A 4-DIGIT WHOLE VIEW - HABIT CARRIED
006700*                          OVER FROM THE 1999 REVIEW (SEE .03).
006800     03  WS-CURR-YEAR-BROKEN.
006900         05  WS-CURR-YEAR-CENTURY   PIC 99.
007000         05  WS-CURR-YEAR-YY        PIC 99.
007100     03  WS-CURR-YEAR         REDEFINES
007200                                WS-CURR-YEAR-BROKEN     PIC 9(4).
007300     03  WS-YEAR-BROKEN.
007400         05  WS-YEAR-CENTURY        PIC 99.
007500         05  WS-YEAR-YY             PIC 99.
007600     03  WS-YEAR               REDEFINES
007700                                WS-YEAR-BROKEN           PIC 9(4).
007800     03  WS-LOOKUP-YEAR-BROKEN.
007900         05  WS-LOOKUP-CENTURY      PIC 99.
008000         05  WS-LOOKUP-YY           PIC 99.
008100     03  WS-LOOKUP-YEAR-WHOLE  REDEFINES
008200                                WS-LOOKUP-YEAR-BROKEN    PIC 9(4).
008300     03  WS-YEARS-ELAPSED           PIC S9(3)      COMP.
008400     03  WS-SALARY-YEAR             PIC S9(7)V99   COMP-3.
008500     03  WS-SICK-FACTOR             PIC 9V9999     COMP-3.
008600     03  WS-EFFECTIVE-SALARY        PIC S9(7)V99   COMP-3.
008700     03  WS-MAIN-CONTRIB            PIC S9(9)V9999 COMP-3.
008800     03  WS-SUB-CONTRIB             PIC S9(9)V9999 COMP-3.
008900     03  WS-VAL-MAIN                PIC 9V9999     COMP-3.
009000     03  WS-VAL-SUB                 PIC 9V9999     COMP-3.
009100     03  WS-LIFE-EXP                PIC 999V9      COMP-3.
009200     03  WS-RETIRE-AGE              PIC 99         COMP.
009300     03  WS-TARGET-PENSION          PIC S9(7)V99   COMP-3.
009400     03  WS-ANNUAL-CAP-GAIN         PIC S9(9)V9999 COMP-3.
009500     03  WS-CAPITAL-NEEDED          PIC S9(10)V99  COMP-3.
009600     03  WS-LOSS-FACTOR             PIC 9V9999     COMP-3.
009700     03  WS-ANNUAL-LOSS             PIC S9(9)V99   COMP-3.
009800     03  WS-TOTAL-LOSS              PIC S9(9)V99   COMP-3.
009900     03  WS-VALORIZED-LOSS          PIC S9(9)V99   COMP-3.
010000     03  WS-HALF-CAREER             PIC S9(3)      COMP.
010100     03  FILLER                     PIC X(06).
010200*
010300 COPY "WSZPCONS.COB".
010400*
010500 LINKAGE                  SECTION.
010600*================================
010700*
010800 COPY "WSZPCLK.COB".
010900*
011000 PROCEDURE DIVISION       USING ZP-CALC-LINKAGE.
011100*===============================================
011200*
011300 AA010-MAIN.
011400*
011500*    ENTERED ONCE PER CALL FROM ZP000 BB020-CALC-APPLICANT.  ONE
011600*    CALL PROJECTS ONE APPLICANT'S CAREER FROM WORK-START-YEAR
011700*    THROUGH RETIREMENT AND HANDS BACK THE MAIN/SUB CAPITAL
011800*    TOTALS AND THE DERIVED PENSION FIGURES IN ZP-CALC-LINKAGE
011900*    (WSZPCLK.COB) - NOTHING IS RETAINED BETWEEN CALLS, SO THE
012000*    WORK AREA IS RE-INITIALISED BELOW ON EVERY ENTRY.
012100*
012200     MOVE     ZP-CL-CURRENT-YEAR   TO WS-CURR-YEAR.
012300     MOVE     "N"                  TO ZP-CL-END-YEAR-BAD.
012400     MOVE     ZERO                 TO ZP-CL-MAIN-CAPITAL
012500                                       ZP-CL-SUB-CAPITAL
012600                                       ZP-CL-SICK-IMPACT
012700                                       ZP-CL-YEARS-LONGER.
012800*
012900     PERFORM  BB010-RETIREMENT-YEAR THRU BB010-EXIT.
013000*
013100     IF       ZP-CL-END-YEAR-BAD = "Y"
013200              GO TO AA010-EXIT.
013300*
013400     PERFORM  BB020-OPENING-BALANCES THRU BB020-EXIT.
013500     PERFORM  BB030-YEARLY-LOOP THRU BB030-EXIT
013600              VARYING WS-YEAR FROM ZP-CL-WORK-START-YEAR BY 1
013700                UNTIL WS-YEAR > ZP-CL-RETIRE-YEAR.
013800     PERFORM  BB040-PENSION-FORMULA  THRU BB040-EXIT.
013900     PERFORM  BB050-MIN-GUARANTEE    THRU BB050-EXIT.
014000     PERFORM  BB060-REPLACEMENT-RATE THRU BB060-EXIT.
014100     PERFORM  BB070-SICK-IMPACT      THRU BB070-EXIT.
014200     PERFORM  BB080-YEARS-LONGER     THRU BB080-EXIT.
014300*
014400 AA010-EXIT.
014500     EXIT     PROGRAM.
014600*
014700 BB010-RETIREMENT-YEAR.
014800*
014900*    RULE 1 - USE THE SUPPLIED END YEAR, OR DERIVE IT FROM
015000*    THE STATUTORY RETIREMENT AGE FOR THE GENDER.  A WORK-END
015100*    YEAR SHORTER THAN WORK-START-YEAR CAN ONLY MEAN THE
015200*    APPLICANT ALREADY PASSED THE STATUTORY RETIREMENT AGE ON
015300*    THE DATA SUPPLIED - GENUINE ZUS RECORDS SHOULD NEVER
015400*    REACH THIS POINT BECAUSE ZP100 REJECTS THAT COMBINATION,
015500*    BUT THE FLAG IS SET HERE TOO SO THE YEARLY LOOP CANNOT
015600*    RUN BACKWARDS IF IT EVER DID SLIP THROUGH.
015700*
015800     IF       ZP-CL-WORK-END-YEAR-IN > ZERO
015900              MOVE ZP-CL-WORK-END-YEAR-IN TO ZP-CL-RETIRE-YEAR
016000     ELSE
016100              IF   ZP-CL-GENDER = "M"
016200                   MOVE ZP-CN-RETIRE-AGE-MALE
016300                                        TO WS-RETIRE-AGE
016400              ELSE
016500                   MOVE ZP-CN-RETIRE-AGE-FEMALE
016600                                        TO WS-RETIRE-AGE
016700              COMPUTE ZP-CL-RETIRE-YEAR =
016800                      WS-CURR-YEAR + WS-RETIRE-AGE
016900                                    - ZP-CL-AGE.
017000*
017100     IF       ZP-CL-RETIRE-YEAR < ZP-CL-WORK-START-YEAR
017200              MOVE "Y" TO ZP-CL-END-YEAR-BAD
017300     ELSE
017400              COMPUTE ZP-CL-TOTAL-WORK-YEARS =
017500                      ZP-CL-RETIRE-YEAR - ZP-CL-WORK-START-YEAR
017600              IF   ZP-CL-RETIRE-YEAR > WS-CURR-YEAR
017700                   COMPUTE ZP-CL-REMAINING-YEARS =
017800                           ZP-CL-RETIRE-YEAR - WS-CURR-YEAR
017900              ELSE
018000                   MOVE ZERO TO ZP-CL-REMAINING-YEARS.
018100*
018200 BB010-EXIT.
018300     EXIT.
018400*
018500 BB020-OPENING-BALANCES.
018600*
018700*    STARTS THE MAIN/SUB CAPITAL RUNNING TOTALS FROM WHATEVER
018800*    ZUS ALREADY HOLDS ON THE APPLICANT'S TWO ACCOUNTS AS OF
018900*    THE CURRENT YEAR - THE YEARLY LOOP BELOW THEN ADDS EACH
019000*    FUTURE YEAR'S CONTRIBUTIONS AND VALORIZATION ON TOP.
019100*
019200     MOVE     ZP-CL-ZUS-MAIN-BAL   TO ZP-CL-MAIN-CAPITAL.
019300     MOVE     ZP-CL-ZUS-SUB-BAL    TO ZP-CL-SUB-CAPITAL.
019400*
019500 BB020-EXIT.
019600     EXIT.
019700*
019800 BB030-YEARLY-LOOP.
019900*
020000*    ONE PASS OF THIS PARAGRAPH PER CALENDAR YEAR OF THE
020100*    APPLICANT'S CAREER, WORK-START-YEAR THRU RETIRE-YEAR.
020200*    PAST/CURRENT YEARS TAKE THE SALARY AS SUPPLIED; FUTURE
020300*    YEARS GROW IT BY THE STATUTORY SALARY GROWTH RATE FROM
020400*    WSZPCONS.COB, COMPOUNDED ONE YEAR AT A TIME VIA THE
020500*    ** OPERATOR RATHER THAN A RUNNING MULTIPLY, SO THE
020600*    EXPONENT IS ALWAYS THE PLAIN YEARS-ELAPSED COUNT.
020700*
020800     IF       WS-YEAR NOT > WS-CURR-YEAR
020900              MOVE ZP-CL-GROSS-SALARY TO WS-SALARY-YEAR
021000     ELSE
021100              COMPUTE WS-YEARS-ELAPSED = WS-YEAR - WS-CURR-YEAR
021200              COMPUTE WS-SALARY-YEAR ROUNDED =
021300                      ZP-CL-GROSS-SALARY *
021400                      (ZP-CN-SALARY-GROWTH-RATE
021500                                    ** WS-YEARS-ELAPSED).
021600*
021700     IF       ZP-CL-SICK-DAYS > ZERO
021800              COMPUTE WS-SICK-FACTOR ROUNDED =
021900                      (250 - ZP-CL-SICK-DAYS) / 250
022000     ELSE
022100              MOVE 1.0000 TO WS-SICK-FACTOR.
022200     COMPUTE  WS-EFFECTIVE-SALARY ROUNDED =
022300                      WS-SALARY-YEAR * WS-SICK-FACTOR.
022400*
022500*    MAIN AND SUB ACCOUNT CONTRIBUTIONS ARE BOTH TAKEN OFF THE
022600*    SAME SICK-ADJUSTED SALARY, EACH AT ITS OWN STATUTORY RATE
022700*    FROM WSZPCONS.COB, THEN ADDED STRAIGHT ONTO THE RUNNING
022800*    CAPITAL TOTALS BEFORE THIS YEAR'S VALORIZATION IS APPLIED.
022900     COMPUTE  WS-MAIN-CONTRIB ROUNDED =
023000                      WS-EFFECTIVE-SALARY *
023100                      ZP-CN-CONTRIB-RATE-MAIN * 12.
023200     COMPUTE  WS-SUB-CONTRIB  ROUNDED =
023300                      WS-EFFECTIVE-SALARY *
023400                      ZP-CN-CONTRIB-RATE-SUB  * 12.
023500     ADD      WS-MAIN-CONTRIB TO ZP-CL-MAIN-CAPITAL.
023600     ADD      WS-SUB-CONTRIB  TO ZP-CL-SUB-CAPITAL.
023700*
023800*    VALORIZATION USES NEXT YEAR'S TABLE INDEX AGAINST THIS
023900*    YEAR'S CAPITAL - NOT APPLIED IN THE RETIREMENT YEAR ITSELF
024000*    SINCE THAT YEAR'S INDEX WILL NOT YET BE PUBLISHED WHEN THE
024100*    PENSION IS AWARDED.
024200     IF       WS-YEAR < ZP-CL-RETIRE-YEAR
024300              COMPUTE WS-LOOKUP-YEAR-WHOLE = WS-YEAR + 1
024400              PERFORM BB035-FIND-INDEX THRU BB035-EXIT
024500              COMPUTE ZP-CL-MAIN-CAPITAL ROUNDED =
024600                      ZP-CL-MAIN-CAPITAL * WS-VAL-MAIN
024700              COMPUTE ZP-CL-SUB-CAPITAL  ROUNDED =
024800                      ZP-CL-SUB-CAPITAL  * WS-VAL-SUB.
024900*
025000 BB030-EXIT.
025100     EXIT.
025200*
025300 BB035-FIND-INDEX.
025400*
025500*    LOOK UP THE TABLE ENTRY FOR WS-LOOKUP-YEAR-WHOLE - IF
025600*    ABSENT (OR THE SUB INDEX IS ZERO) USE THE DEFAULTS.
025700*
025800     MOVE     ZP-CN-DEFAULT-VALORIZ  TO WS-VAL-MAIN.
025900     MOVE     ZP-CN-DEFAULT-PROFIT   TO WS-VAL-SUB.
026000     SET      ZP-CL-IDX  TO 1.
026100     SEARCH   ZP-CL-TABLE-ENTRY VARYING ZP-CL-IDX
026200              AT END GO TO BB035-EXIT
026300              WHEN ZP-CL-TB-YEAR (ZP-CL-IDX) =
026400                                     WS-LOOKUP-YEAR-WHOLE
026500                   MOVE ZP-CL-TB-INDEX-MAIN (ZP-CL-IDX)
026600                                        TO WS-VAL-MAIN
026700                   IF ZP-CL-TB-INDEX-SUB (ZP-CL-IDX) > ZERO
026800                        MOVE ZP-CL-TB-INDEX-SUB (ZP-CL-IDX)
026900                                        TO WS-VAL-SUB.
027000*
027100 BB035-EXIT.
027200     EXIT.
027300*
027400 BB040-PENSION-FORMULA.
027500*
027600*    THE ZUS FORMULA - TOTAL VALORIZED CAPITAL (MAIN PLUS SUB
027700*    ACCOUNT) DIVIDED BY THE LIFE EXPECTANCY TABLE FOR THE
027800*    APPLICANT'S GENDER FROM WSZPCONS.COB.  LIFE EXPECTANCY IS
027900*    EXPRESSED IN MONTHS, SO THE RESULT IS ALREADY A MONTHLY
028000*    GROSS PENSION FIGURE - NO FURTHER DIVISION BY 12 IS DONE.
028100*
028200     COMPUTE  ZP-CL-TOTAL-CAPITAL ROUNDED =
028300                      ZP-CL-MAIN-CAPITAL + ZP-CL-SUB-CAPITAL.
028400     IF       ZP-CL-GENDER = "M"
028500              MOVE ZP-CN-LIFE-EXP-MALE   TO WS-LIFE-EXP
028600     ELSE
028700              MOVE ZP-CN-LIFE-EXP-FEMALE TO WS-LIFE-EXP.
028800     COMPUTE  ZP-CL-PENSION-GROSS ROUNDED =
028900                      ZP-CL-TOTAL-CAPITAL / WS-LIFE-EXP.
029000*
029100 BB040-EXIT.
029200     EXIT.
029300*
029400 BB050-MIN-GUARANTEE.
029500*
029600*    STATUTORY MINIMUM PENSION TOP-UP.  ZP-CL-MIN-GAP RECORDS
029700*    HOW FAR SHORT THE CALCULATED PENSION FELL SO ZP000 CAN
029800*    PRINT IT ON THE DETAIL LINE (SEE AUDIT FINDING AR-33) -
029900*    ZP-CL-PENSION-PAID IS WHAT THE APPLICANT ACTUALLY DRAWS.
030000*
030100     IF       ZP-CL-PENSION-GROSS < ZP-CN-MINIMUM-PENSION
030200              COMPUTE ZP-CL-MIN-GAP ROUNDED =
030300                      ZP-CN-MINIMUM-PENSION - ZP-CL-PENSION-GROSS
030400              MOVE ZP-CN-MINIMUM-PENSION TO ZP-CL-PENSION-PAID
030500     ELSE
030600              MOVE ZERO TO ZP-CL-MIN-GAP
030700              MOVE ZP-CL-PENSION-GROSS TO ZP-CL-PENSION-PAID.
030800*
030900 BB050-EXIT.
031000     EXIT.
031100*
031200 BB060-REPLACEMENT-RATE.
031300*
031400*    "REPLACEMENT RATE" - THE PAID PENSION EXPRESSED AS A
031500*    PERCENTAGE OF WHAT THE APPLICANT'S SALARY IS PROJECTED TO
031600*    BE IN THE RETIREMENT YEAR, GROWN AT THE SAME STATUTORY
031700*    RATE USED FOR THE YEARLY CONTRIBUTION LOOP ABOVE.  ZERO
031800*    SALARY IS GUARDED AGAINST RATHER THAN LEFT TO ABEND ON A
031900*    DIVIDE-BY-ZERO.
032000*
032100     COMPUTE  ZP-CL-FINAL-SALARY ROUNDED =
032200                      ZP-CL-GROSS-SALARY *
032300                      (ZP-CN-SALARY-GROWTH-RATE
032400                                ** ZP-CL-REMAINING-YEARS).
032500     IF       ZP-CL-FINAL-SALARY > ZERO
032600              COMPUTE ZP-CL-REPLACEMENT-RATE ROUNDED =
032700                      (ZP-CL-PENSION-PAID /
032800                       ZP-CL-FINAL-SALARY) * 100
032900     ELSE
033000              MOVE ZERO TO ZP-CL-REPLACEMENT-RATE.
033100*
033200 BB060-EXIT.
033300     EXIT.
033400*
033500 BB070-SICK-IMPACT.
033600*
033700*    ESTIMATES HOW MUCH LIFETIME PENSION CAPITAL WAS LOST TO
033800*    SICK LEAVE - ADDED PER ACTUARIAL REQUEST (SEE CHANGE
033900*    23/11/93 ABOVE).  THE ANNUAL CONTRIBUTION SHORTFALL IS
034000*    SPREAD OVER THE WHOLE CAREER, THEN VALORIZED AT THE
034100*    AVERAGE RATE FOR HALF THE WORKING LIFE AS A ROUGH PROXY
034200*    FOR COMPOUNDING YEAR ON YEAR, AND FINALLY CONVERTED TO A
034300*    MONTHLY PENSION EQUIVALENT THE SAME WAY BB040 DOES.
034400*
034500     IF       ZP-CL-SICK-DAYS > ZERO
034600              COMPUTE WS-LOSS-FACTOR ROUNDED =
034700                      ZP-CL-SICK-DAYS / 250
034800              COMPUTE WS-ANNUAL-LOSS ROUNDED =
034900                      ZP-CL-GROSS-SALARY *
035000                      ZP-CN-CONTRIB-RATE-TOTAL * 12 *
035100                      WS-LOSS-FACTOR
035200              COMPUTE WS-TOTAL-LOSS ROUNDED =
035300                      WS-ANNUAL-LOSS * ZP-CL-TOTAL-WORK-YEARS
035400              DIVIDE  ZP-CL-TOTAL-WORK-YEARS BY 2
035500                      GIVING WS-HALF-CAREER
035600              COMPUTE WS-VALORIZED-LOSS ROUNDED =
035700                      WS-TOTAL-LOSS *
035800                      (ZP-CN-AVG-VALORIZATION
035900                                    ** WS-HALF-CAREER)
036000              COMPUTE ZP-CL-SICK-IMPACT ROUNDED =
036100                      WS-VALORIZED-LOSS / WS-LIFE-EXP.
036200*
036300 BB070-EXIT.
036400     EXIT.
036500*
036600 BB080-YEARS-LONGER.
036700*
036800*    REQUEST ZP-055 - HOW MANY MORE YEARS AT THE PROJECTED
036900*    SALARY AND CURRENT CONTRIBUTION RATE WOULD IT TAKE TO
037000*    CLOSE THE GAP BETWEEN THE PAID PENSION AND A TARGET OF
037100*    60 PERCENT REPLACEMENT (FLOORED AT THE STATUTORY TARGET
037200*    FLOOR IN WSZPCONS.COB)?  ZERO MEANS THE TARGET IS ALREADY
037300*    MET AND NO ADDITIONAL YEARS ARE NEEDED.
037400*
037500     COMPUTE  WS-TARGET-PENSION ROUNDED =
037600                      ZP-CL-FINAL-SALARY * 0.60.
037700     IF       WS-TARGET-PENSION < ZP-CN-TARGET-FLOOR-PENS
037800              MOVE ZP-CN-TARGET-FLOOR-PENS TO WS-TARGET-PENSION.
037900     IF       ZP-CL-PENSION-PAID NOT < WS-TARGET-PENSION
038000              MOVE ZERO TO ZP-CL-YEARS-LONGER
038100     ELSE
038200              COMPUTE WS-ANNUAL-CAP-GAIN ROUNDED =
038300                      ZP-CL-GROSS-SALARY *
038400                      ZP-CN-CONTRIB-RATE-TOTAL * 12 *
038500                      ZP-CN-DEFAULT-VALORIZ
038600              COMPUTE WS-CAPITAL-NEEDED ROUNDED =
038700                      (WS-TARGET-PENSION * WS-LIFE-EXP) -
038800                       ZP-CL-TOTAL-CAPITAL
038900              IF   WS-CAPITAL-NEEDED NOT > ZERO
039000                   MOVE ZERO TO ZP-CL-YEARS-LONGER
039100              ELSE
039200                   COMPUTE ZP-CL-YEARS-LONGER ROUNDED =
039300                           WS-CAPITAL-NEEDED / WS-ANNUAL-CAP-GAIN.
039400*
039500 BB080-EXIT.
039600     EXIT.
039700*
