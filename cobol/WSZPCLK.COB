000100*****************************************************
000200*                                                    *
000300*  LINKAGE GROUP FOR THE ZP200 (CALC) CALL           *
000400*     COPIED INTO ZP000 WORKING-STORAGE AND INTO     *
000500*     ZP200'S LINKAGE SECTION - LAYOUTS MUST MATCH   *
000600*                                                    *
000700*****************************************************
000800*  TABLE SUB-GROUP MIRRORS ZP-TABLE-BLOCK IN
000900*   WSZPTAB.COB - KEPT SEPARATE AS ZP200 HAS NO
001000*   BUSINESS NEED TO SEE THE REFERENCE-VALUES HALF
001100*   OF THAT COPYBOOK.
001200*
001300* 24/11/25 TW  - CREATED.
001400* 10/12/25 TW  - MAIN/SUB CAPITAL WIDENED TO 4
001500*                DECIMALS ON ADVICE FROM ACTUARIAL -
001600*                2 DECIMALS WAS LOSING A FEW GROSZ
001700*                PER YEAR OF VALORIZATION. ZP-124.
001800*
001900 01  ZP-CALC-LINKAGE.
002000*                                    ----- INPUT -----
002100     03  ZP-CL-AGE               PIC 9(3).
002200     03  ZP-CL-GENDER            PIC X.
002300     03  ZP-CL-GROSS-SALARY      PIC S9(7)V99   COMP-3.
002400     03  ZP-CL-WORK-START-YEAR   PIC 9(4).
002500     03  ZP-CL-WORK-END-YEAR-IN  PIC 9(4).
002600     03  ZP-CL-ZUS-MAIN-BAL      PIC S9(9)V99   COMP-3.
002700     03  ZP-CL-ZUS-SUB-BAL       PIC S9(9)V99   COMP-3.
002800     03  ZP-CL-SICK-DAYS         PIC S9(3)V9    COMP-3.
002900     03  ZP-CL-CURRENT-YEAR      PIC 9(4).
003000     03  ZP-CL-TABLE-CNT         PIC 999  COMP.
003100     03  ZP-CL-TABLE-ENTRY       OCCURS 120 TIMES
003200                                  INDEXED BY ZP-CL-IDX.
003300         05  ZP-CL-TB-YEAR       PIC 9(4).
003400         05  ZP-CL-TB-INDEX-MAIN PIC 9V9999  COMP-3.
003500         05  ZP-CL-TB-INDEX-SUB  PIC 9V9999  COMP-3.
003600*                                    ----- OUTPUT -----
003700     03  ZP-CL-END-YEAR-BAD      PIC X.
003800*                                     "Y" = END < START, REJECT
003900     03  ZP-CL-RETIRE-YEAR       PIC 9(4).
004000     03  ZP-CL-TOTAL-WORK-YEARS  PIC S9(3)      COMP.
004100     03  ZP-CL-REMAINING-YEARS   PIC S9(3)      COMP.
004200     03  ZP-CL-MAIN-CAPITAL      PIC S9(9)V9999 COMP-3.
004300     03  ZP-CL-SUB-CAPITAL       PIC S9(9)V9999 COMP-3.
004400     03  ZP-CL-TOTAL-CAPITAL     PIC S9(10)V99  COMP-3.
004500     03  ZP-CL-PENSION-GROSS     PIC S9(7)V99   COMP-3.
004600     03  ZP-CL-PENSION-PAID      PIC S9(7)V99   COMP-3.
004700     03  ZP-CL-MIN-GAP           PIC S9(7)V99   COMP-3.
004800     03  ZP-CL-FINAL-SALARY      PIC S9(7)V99   COMP-3.
004900     03  ZP-CL-REPLACEMENT-RATE  PIC S9(3)V99   COMP-3.
005000     03  ZP-CL-SICK-IMPACT       PIC S9(7)V99   COMP-3.
005100     03  ZP-CL-YEARS-LONGER      PIC S9(3)      COMP.
005200     03  FILLER                  PIC X(04).
005300*
