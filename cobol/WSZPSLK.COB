000100*****************************************************
000200*                                                    *
000300*  LINKAGE GROUP FOR THE ZP300 (SANITY) CALL         *
000400*     COPIED INTO ZP000 WORKING-STORAGE AND INTO     *
000500*     ZP300'S LINKAGE SECTION - LAYOUTS MUST MATCH   *
000600*                                                    *
000700*****************************************************
000800* 25/11/25 TW  - CREATED.
000900*
001000 01  ZP-SANITY-LINKAGE.
001100*                                    ----- INPUT -----
001200     03  ZP-SL-PENSION-PAID       PIC S9(7)V99  COMP-3.
001300     03  ZP-SL-REPLACEMENT-RATE   PIC S9(3)V99  COMP-3.
001400     03  ZP-SL-FINAL-SALARY       PIC S9(7)V99  COMP-3.
001500     03  ZP-SL-TOTAL-CAPITAL      PIC S9(10)V99 COMP-3.
001600     03  ZP-SL-GENDER             PIC X.
001700     03  ZP-SL-AVG-PENSION-MALE   PIC S9(7)V99  COMP-3.
001800     03  ZP-SL-AVG-PENSION-FEM    PIC S9(7)V99  COMP-3.
001900     03  ZP-SL-MAX-REALISTIC      PIC S9(7)V99  COMP-3.
002000     03  ZP-SL-MIN-REALISTIC      PIC S9(7)V99  COMP-3.
002100*                                    ----- OUTPUT -----
002200     03  ZP-SL-STATUS             PIC X(9).
002300     03  ZP-SL-MSG-CNT            PIC 9  COMP.
002400     03  ZP-SL-MSG                OCCURS 6 TIMES
002500                                   PIC X(40).
002600     03  FILLER                   PIC X(04).
002700*
