000100*****************************************************
000200*                                                    *
000300*  LINKAGE GROUP FOR THE ZP100 (VALID) CALL          *
000400*     COPIED INTO ZP000 WORKING-STORAGE AND INTO     *
000500*     ZP100'S LINKAGE SECTION - LAYOUTS MUST MATCH   *
000600*                                                    *
000700*****************************************************
000800* 23/11/25 TW  - CREATED.
000900* 09/12/25 TW  - RAW GENDER NARROWED FROM X(6) TO X
001000*                ONCE CONFIRMED THE APPLICANT FILE
001100*                CARRIES A SINGLE CHARACTER ONLY -
001200*                "MALE"/"FEMALE" WAS A WEB-FORM
001300*                ARTEFACT, NOT SOMETHING THE BATCH
001400*                LAYOUT EVER HOLDS. TICKET ZP-107.
001500*
001600 01  ZP-VALID-LINKAGE.
001700*                                    ----- INPUT -----
001800     03  ZP-VL-AGE               PIC 9(3).
001900     03  ZP-VL-GENDER-RAW        PIC X.
002000     03  ZP-VL-GROSS-SALARY      PIC S9(7)V99   COMP-3.
002100     03  ZP-VL-WORK-START-YEAR   PIC 9(4).
002200     03  ZP-VL-WORK-END-YEAR     PIC 9(4).
002300     03  ZP-VL-ZUS-MAIN-BAL      PIC S9(9)V99   COMP-3.
002400     03  ZP-VL-ZUS-SUB-BAL       PIC S9(9)V99   COMP-3.
002500     03  ZP-VL-SICK-DAYS         PIC S9(3)V9    COMP-3.
002600     03  ZP-VL-CURRENT-YEAR      PIC 9(4).
002700*                                    ----- OUTPUT -----
002800     03  ZP-VL-NORM-GENDER       PIC X.
002900     03  ZP-VL-ERR-COUNT         PIC 99  COMP.
003000     03  ZP-VL-WARN-COUNT        PIC 99  COMP.
003100     03  ZP-VL-ERR-MSG           OCCURS 12 TIMES
003200                                  PIC X(40).
003300     03  ZP-VL-WARN-MSG          OCCURS 12 TIMES
003400                                  PIC X(40).
003500     03  FILLER                  PIC X(04).
003600*
