000100*    SELECT FOR THE APPLICANT INPUT FILE - SEE FDZPAPL
000200* 26/11/25 TW  - CREATED.
000300*
000400     SELECT  ZP-APPLICANT-FILE  ASSIGN     ZPAPPL
000500             ORGANIZATION IS LINE SEQUENTIAL
000600             FILE STATUS  IS ZP-APL-STATUS.
000700*
