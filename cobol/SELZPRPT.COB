000100*    SELECT FOR THE 132 COLUMN PRINT REPORT FILE
000200* 26/11/25 TW  - CREATED.
000300*
000400     SELECT  ZP-PRINT-FILE  ASSIGN         ZPPRINT
000500             ORGANIZATION IS LINE SEQUENTIAL
000600             FILE STATUS  IS ZP-RPT-STATUS.
000700*
