000100*****************************************************************
000200*                                                                *
000300*                 PENSION RESULT PLAUSIBILITY CHECK              *
000400*           CALLED FROM ZP000 - ONE APPLICANT PER CALL          *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION           DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.               ZP300.
001200 AUTHOR.                   R ZIELINSKI.
001300 INSTALLATION.             ZUS DATA PROCESSING CENTRE, WARSZAWA.
001400 DATE-WRITTEN.             02/05/1990.
001500 DATE-COMPILED.
001600 SECURITY.                 CONFIDENTIAL - ZUS INTERNAL USE ONLY.
001700*
001800*    REMARKS.              GRADES A COMPLETED PROJECTION ON
001900*                          BEHALF OF ZP000 AS OK, WARNING OR
002000*                          UNCERTAIN, RETURNING THE DIAGNOSTIC
002100*                          TEXT LINES VIA ZP-SANITY-LINKAGE.
002200*                          STATUS ONLY EVER ESCALATES - SEE
002300*                          BB000 BANNER BELOW.
002400*
002500*    CALLED MODULES.       NONE.
002600*
002700*    ERROR MESSAGES USED.  ZS01 THRU ZS09 - SEE WSZPMSG.COB.
002800*
002900* CHANGES:
003000* 02/05/90 RZ  -        CREATED - FIRST CUT, THREE CHECKS ONLY
003100*                       (FLOOR, CEILING, GENDER AVERAGE).
003200* 14/08/92 RZ  -    .01 REPLACEMENT RATE BAND ADDED.
003300* 20/03/95 AK  -    .02 PENSION-ABOVE-SALARY CHECK ADDED AFTER
003400*                       COMPLAINT REF Z-1447.
003500* 19/02/99 AK  -    .03 YEAR 2000 REVIEW - NO 2-DIGIT YEAR
003600*                       FIELDS IN THIS MODULE, NO CHANGE MADE.
003700* 12/07/06 MN  -    .04 TOTAL CAPITAL BAND ADDED (LOW/HIGH).
003800* 08/11/14 MN  -    .05 ESCALATE-ONLY RULE MADE EXPLICIT - CHECKS
003900*                       WERE OVERWRITING AN UNCERTAIN STATUS WITH
004000*                       A LATER WARNING. TICKET Z-2201.
004100* 30/03/17 MN  -    .06 REBUILT AS A STANDALONE CALLED MODULE OUT
004200*                       OF THE OLD MONOLITHIC ZP-GRADE PARAGRAPH.
004300* 18/12/25 TW      1.07 BASELINE "WITHIN NORMAL BOUNDS" MESSAGE
004400*                       ADDED WHEN NO CHECK FIRES - TICKET ZP-120.
004500* 17/03/26 TW      1.08 REMARKS ADDED THROUGHOUT AT THE SITE
004600*                       STANDARDS REVIEWER'S REQUEST - NO LOGIC
004700*                       CHANGED, TICKET ZP-131.
004800*
004900 ENVIRONMENT              DIVISION.
005000*================================
005100*
005200 CONFIGURATION            SECTION.
005300 SPECIAL-NAMES.
005400     C01                  IS TOP-OF-FORM.
005500*
005600 DATA                     DIVISION.
005700*================================
005800*
005900 WORKING-STORAGE          SECTION.
006000*-------------------------------
006100 77  WS-PROG-NAME         PIC X(15)  VALUE "ZP300  (1.08)".
006200*
006300 01  WS-SANITY-WORK.
006400     03  WS-AVG-PENSION        PIC S9(7)V99  COMP-3.
006500     03  WS-DEV-AMOUNT         PIC S9(7)V99  COMP-3.
006600     03  WS-DEV-PCT            PIC S9(5)V99  COMP-3.
006700     03  WS-ABS-DEV-PCT        PIC S9(5)V99  COMP-3.
006800*                          DEVIATION SIGN/DIGIT VIEW - USED WHEN
006900*                          THE HELP DESK ASKS FOR THE RAW FIGURE.
007000     03  WS-DEV-PCT-SIGNED.
007100         05  WS-DEV-PCT-SIGN   PIC X.
007200         05  WS-DEV-PCT-DIGITS PIC 9(5)V99.
007300     03  WS-DEV-PCT-ALPHA REDEFINES
007400                              WS-DEV-PCT-SIGNED   PIC X(8).
007500*                          WHICH BRACKET FIRED - CARRIED FOR THE
007600*                          OPTIONAL TRACE PRINT (SEE ZP000).
007700     03  WS-CAPITAL-BRACKET.
007800         05  WS-CAP-LOW-FLAG   PIC X   VALUE "N".
007900         05  WS-CAP-HIGH-FLAG  PIC X   VALUE "N".
008000     03  WS-CAPITAL-BRACKET-N REDEFINES
008100                              WS-CAPITAL-BRACKET  PIC X(2).
008200     03  WS-RATE-BRACKET.
008300         05  WS-RATE-LOW-FLAG  PIC X   VALUE "N".
008400         05  WS-RATE-HIGH-FLAG PIC X   VALUE "N".
008500     03  WS-RATE-BRACKET-N    REDEFINES
008600                              WS-RATE-BRACKET     PIC X(2).
008700     03  FILLER                PIC X(05).
008800*
008900 COPY "WSZPMSG.COB".
009000*
009100 LINKAGE                  SECTION.
009200*================================
009300*
009400 COPY "WSZPSLK.COB".
009500*
009600 PROCEDURE DIVISION       USING ZP-SANITY-LINKAGE.
009700*=================================================
009800*
009900 AA010-MAIN.
010000*
010100*    ENTERED ONCE PER CALL FROM ZP000 BB030-SANITY-APPLICANT,
010200*    AFTER ZP200 HAS FINISHED THE PROJECTION.  STATUS STARTS
010300*    AT "OK" AND THE SIX CHECKS BELOW ARE RUN IN A FIXED ORDER
010400*    - EACH ONE MAY ESCALATE THE STATUS BUT NEVER DOWNGRADE IT
010500*    (SEE THE "OK" GUARD ON MOST OF THEM), SO THE FINAL STATUS
010600*    REFLECTS THE WORST SINGLE CHECK THAT FIRED.  IF NOTHING
010700*    FIRED AT ALL THE BASELINE ZS09 MESSAGE IS ADDED SO THE
010800*    REPORT NEVER SHOWS AN "OK" LINE WITH NO EXPLANATION.
010900*
011000     MOVE     "OK       "  TO ZP-SL-STATUS.
011100     MOVE     ZERO         TO ZP-SL-MSG-CNT.
011200     MOVE     SPACES       TO ZP-SL-MSG (1).
011300     MOVE     "N"          TO WS-CAP-LOW-FLAG   WS-CAP-HIGH-FLAG
011400                              WS-RATE-LOW-FLAG  WS-RATE-HIGH-FLAG.
011500*
011600     IF       ZP-SL-GENDER = "M"
011700              MOVE ZP-SL-AVG-PENSION-MALE TO WS-AVG-PENSION
011800     ELSE
011900              MOVE ZP-SL-AVG-PENSION-FEM  TO WS-AVG-PENSION.
012000*
012100     PERFORM  BB010-FLOOR-CHECK      THRU BB010-EXIT.
012200     PERFORM  BB020-CEILING-CHECK    THRU BB020-EXIT.
012300     PERFORM  BB030-AVERAGE-CHECK    THRU BB030-EXIT.
012400     PERFORM  BB040-REPLACE-CHECK    THRU BB040-EXIT.
012500     PERFORM  BB050-SALARY-CHECK     THRU BB050-EXIT.
012600     PERFORM  BB060-CAPITAL-CHECK    THRU BB060-EXIT.
012700*
012800     IF       ZP-SL-STATUS = "OK       "
012900       AND    ZP-SL-MSG-CNT = ZERO
013000              PERFORM BB090-ADD-MESSAGE
013100              MOVE ZS09 TO ZP-SL-MSG (ZP-SL-MSG-CNT).
013200*
013300 AA010-EXIT.
013400     EXIT     PROGRAM.
013500*
013600 BB010-FLOOR-CHECK.
013700*
013800*    CHECK 1 - BELOW MINIMUM/FLOOR.  FIRST BRANCH IS
013900*    UNCONDITIONAL, SECOND ONLY WHEN STILL "OK".
014000*
014100     IF       ZP-SL-PENSION-PAID < 1000.00
014200              MOVE "UNCERTAIN" TO ZP-SL-STATUS
014300              PERFORM BB090-ADD-MESSAGE
014400              MOVE ZS01 TO ZP-SL-MSG (ZP-SL-MSG-CNT)
014500     ELSE
014600       IF     ZP-SL-PENSION-PAID < 1780.96
014700         AND  ZP-SL-STATUS = "OK       "
014800              MOVE "WARNING  " TO ZP-SL-STATUS
014900              PERFORM BB090-ADD-MESSAGE
015000              MOVE ZS02 TO ZP-SL-MSG (ZP-SL-MSG-CNT).
015100*
015200 BB010-EXIT.
015300     EXIT.
015400*
015500 BB020-CEILING-CHECK.
015600*
015700*    CHECK 2 - ABOVE MAXIMUM REALISTIC.  UNCONDITIONAL.
015800*
015900     IF       ZP-SL-PENSION-PAID > 20000.00
016000              MOVE "UNCERTAIN" TO ZP-SL-STATUS
016100              PERFORM BB090-ADD-MESSAGE
016200              MOVE ZS03 TO ZP-SL-MSG (ZP-SL-MSG-CNT).
016300*
016400 BB020-EXIT.
016500     EXIT.
016600*
016700 BB030-AVERAGE-CHECK.
016800*
016900*    CHECK 3 - DEVIATION FROM GENDER AVERAGE.  ESCALATES
017000*    ONLY WHEN STILL "OK".
017100*
017200     COMPUTE  WS-DEV-AMOUNT ROUNDED =
017300              ZP-SL-PENSION-PAID - WS-AVG-PENSION.
017400     COMPUTE  WS-DEV-PCT ROUNDED =
017500              (WS-DEV-AMOUNT / WS-AVG-PENSION) * 100.
017600     MOVE     WS-DEV-PCT   TO WS-ABS-DEV-PCT.
017700     IF       WS-ABS-DEV-PCT < ZERO
017800              MULTIPLY -1 BY WS-ABS-DEV-PCT.
017900     IF       WS-DEV-PCT < ZERO
018000              MOVE "-" TO WS-DEV-PCT-SIGN
018100     ELSE
018200              MOVE "+" TO WS-DEV-PCT-SIGN.
018300     MOVE     WS-ABS-DEV-PCT TO WS-DEV-PCT-DIGITS.
018400*
018500     IF       ZP-SL-STATUS = "OK       "
018600              IF   WS-ABS-DEV-PCT > 200
018700                   MOVE "UNCERTAIN" TO ZP-SL-STATUS
018800                   PERFORM BB090-ADD-MESSAGE
018900                   MOVE ZS04 TO ZP-SL-MSG (ZP-SL-MSG-CNT)
019000              ELSE
019100                IF WS-ABS-DEV-PCT > 100
019200                   MOVE "WARNING  " TO ZP-SL-STATUS
019300                   PERFORM BB090-ADD-MESSAGE
019400                   MOVE ZS04 TO ZP-SL-MSG (ZP-SL-MSG-CNT).
019500*
019600 BB030-EXIT.
019700     EXIT.
019800*
019900 BB040-REPLACE-CHECK.
020000*
020100*    CHECK 4 - REPLACEMENT RATE BAND.  ESCALATES ONLY
020200*    WHEN STILL "OK".  THE LOW/HIGH FLAGS BELOW ARE NOT USED
020300*    BY THIS PROGRAM ITSELF - THEY ARE CARRIED IN WORKING
020400*    STORAGE PURELY SO A FUTURE TRACE OR DEBUG PRINT IN ZP000
020500*    CAN REPORT WHICH SIDE OF THE BAND WAS BREACHED WITHOUT
020600*    RE-DERIVING IT FROM ZP-SL-REPLACEMENT-RATE.
020700*
020800     IF       ZP-SL-STATUS = "OK       "
020900       IF     ZP-SL-REPLACEMENT-RATE < 20
021000              MOVE "UNCERTAIN" TO ZP-SL-STATUS
021100              MOVE "L" TO WS-RATE-LOW-FLAG
021200              PERFORM BB090-ADD-MESSAGE
021300              MOVE ZS05 TO ZP-SL-MSG (ZP-SL-MSG-CNT)
021400       ELSE
021500         IF   ZP-SL-REPLACEMENT-RATE < 40
021600              MOVE "WARNING  " TO ZP-SL-STATUS
021700              MOVE "L" TO WS-RATE-LOW-FLAG
021800              PERFORM BB090-ADD-MESSAGE
021900              MOVE ZS05 TO ZP-SL-MSG (ZP-SL-MSG-CNT)
022000         ELSE
022100           IF ZP-SL-REPLACEMENT-RATE > 80
022200              MOVE "WARNING  " TO ZP-SL-STATUS
022300              MOVE "H" TO WS-RATE-HIGH-FLAG
022400              PERFORM BB090-ADD-MESSAGE
022500              MOVE ZS05 TO ZP-SL-MSG (ZP-SL-MSG-CNT).
022600*
022700 BB040-EXIT.
022800     EXIT.
022900*
023000 BB050-SALARY-CHECK.
023100*
023200*    CHECK 5 - PENSION EXCEEDS LAST DRAWN SALARY.
023300*    UNCONDITIONAL.
023400*
023500     IF       ZP-SL-PENSION-PAID > ZP-SL-FINAL-SALARY
023600              MOVE "UNCERTAIN" TO ZP-SL-STATUS
023700              PERFORM BB090-ADD-MESSAGE
023800              MOVE ZS06 TO ZP-SL-MSG (ZP-SL-MSG-CNT).
023900*
024000 BB050-EXIT.
024100     EXIT.
024200*
024300 BB060-CAPITAL-CHECK.
024400*
024500*    CHECK 6 - TOTAL CAPITAL BAND (ADDED .04 ABOVE).  A CAREER
024600*    CAPITAL FIGURE OUTSIDE THIS BAND USUALLY MEANS A DATA
024700*    ENTRY FAULT UPSTREAM (WRONG SALARY MAGNITUDE, DECADES OF
024800*    MISSING CONTRIBUTIONS) RATHER THAN A GENUINE OUTLIER
024900*    PENSIONER, SO IT ONLY WARNS RATHER THAN GOING UNCERTAIN.
025000*
025100     IF       ZP-SL-STATUS = "OK       "
025200       IF     ZP-SL-TOTAL-CAPITAL < 100000
025300              MOVE "WARNING  " TO ZP-SL-STATUS
025400              MOVE "L" TO WS-CAP-LOW-FLAG
025500              PERFORM BB090-ADD-MESSAGE
025600              MOVE ZS07 TO ZP-SL-MSG (ZP-SL-MSG-CNT)
025700       ELSE
025800         IF   ZP-SL-TOTAL-CAPITAL > 5000000
025900              MOVE "WARNING  " TO ZP-SL-STATUS
026000              MOVE "H" TO WS-CAP-HIGH-FLAG
026100              PERFORM BB090-ADD-MESSAGE
026200              MOVE ZS08 TO ZP-SL-MSG (ZP-SL-MSG-CNT).
026300*
026400 BB060-EXIT.
026500     EXIT.
026600*
026700 BB090-ADD-MESSAGE.
026800     IF       ZP-SL-MSG-CNT < 6
026900              ADD 1 TO ZP-SL-MSG-CNT.
027000*
