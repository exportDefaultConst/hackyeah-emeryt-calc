000100*    SELECT FOR THE RESULTS OUTPUT FILE - SEE FDZPRES
000200* 26/11/25 VBC - CREATED.
000300*
000400     SELECT  ZP-RESULTS-FILE  ASSIGN       ZPRSLTS
000500             ORGANIZATION IS LINE SEQUENTIAL
000600             FILE STATUS  IS ZP-RES-STATUS.
000700*
