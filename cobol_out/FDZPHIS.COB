000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR THE CALCULATION HISTORY     *
000400*     (AUDIT) FILE - APPEND ONE PER SUCCESSFUL       *
000500*     CALCULATION, REJECTED RECORDS ARE NOT STORED   *
000600*                                                    *
000700*****************************************************
000800*  RECORD SIZE 80 BYTES - 71 OF DATA, 9 SPARE.
000900*
001000* 27/11/25 VBC - CREATED.
001100*
001200 FD  ZP-HISTORY-FILE.
001300 01  ZP-HISTORY-RECORD.
001400     03  HIS-SEQ-NO              PIC 9(6).
001500     03  HIS-APPL-ID             PIC X(8).
001600     03  HIS-AGE                 PIC 9(3).
001700     03  HIS-GENDER              PIC X.
001800     03  HIS-GROSS-SALARY        PIC 9(7)V99.
001900     03  HIS-WORK-START-YEAR     PIC 9(4).
002000     03  HIS-WORK-END-YEAR       PIC 9(4).
002100     03  HIS-MONTHLY-PENSION     PIC 9(7)V99.
002200     03  HIS-REPLACEMENT-RATE    PIC 9(3)V99.
002300     03  HIS-CALC-METHOD         PIC X(5).
002400*                                  CONSTANT "LOCAL" - SEE REMARKS
002500*                                  IN ZP000 BANNER.
002600     03  HIS-SANITY-STATUS       PIC X(9).
002700     03  HIS-CALC-DATE           PIC X(8).
002800*                                  YYYYMMDD - RUN DATE, NOT TODAY.
002900     03  FILLER                  PIC X(9).
003000*
