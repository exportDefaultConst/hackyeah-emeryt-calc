000100*****************************************************
000200*                                                    *
000300*  WORKING STORAGE FOR ZP CONSTANTS BLOCK            *
000400*     STATUTORY / SYSTEM RATES USED BY ZP200 & ZP300 *
000500*                                                    *
000600*****************************************************
000700* THESE VALUES MUST BE RE-CODED EACH YEAR THE ZUS
000800*  ANNOUNCEMENT PUBLISHES REVISED RATES/MINIMUM
000900*
001000* 20/11/25 VBC - CREATED.
001100* 03/12/25 VBC - ADDED TARGET FLOOR AND SICK-LEAVE
001200*                APPROXIMATION FACTOR PER TICKET ZP-118.
001300*
001400 01  ZP-CONSTANTS.
001500     03  ZP-CN-CONTRIB-RATE-TOTAL   PIC 9V9999
001600                                    COMP-3 VALUE 0.1952.
001700     03  ZP-CN-CONTRIB-RATE-MAIN    PIC 9V9999
001800                                    COMP-3 VALUE 0.1222.
001900     03  ZP-CN-CONTRIB-RATE-SUB     PIC 9V9999
002000                                    COMP-3 VALUE 0.0730.
002100     03  ZP-CN-RETIRE-AGE-MALE      PIC 99  COMP   VALUE 65.
002200     03  ZP-CN-RETIRE-AGE-FEMALE    PIC 99  COMP   VALUE 60.
002300     03  ZP-CN-LIFE-EXP-MALE        PIC 999V9
002400                                    COMP-3 VALUE 210.0.
002500     03  ZP-CN-LIFE-EXP-FEMALE      PIC 999V9
002600                                    COMP-3 VALUE 254.3.
002700     03  ZP-CN-MINIMUM-PENSION      PIC S9(7)V99
002800                                    COMP-3 VALUE 1780.96.
002900     03  ZP-CN-SALARY-GROWTH-RATE   PIC 9V999
003000                                    COMP-3 VALUE 1.035.
003100     03  ZP-CN-DEFAULT-VALORIZ      PIC 9V9999
003200                                    COMP-3 VALUE 1.0400.
003300     03  ZP-CN-DEFAULT-PROFIT       PIC 9V9999
003400                                    COMP-3 VALUE 1.0350.
003500     03  ZP-CN-WORKING-DAYS-YEAR    PIC 999 COMP  VALUE 250.
003600     03  ZP-CN-AVG-VALORIZATION     PIC 9V99
003700                                    COMP-3 VALUE 1.05.
003800     03  ZP-CN-TARGET-FLOOR-PENS    PIC S9(7)V99
003900                                    COMP-3 VALUE 3000.00.
004000     03  ZP-CN-CURRENT-YEAR         PIC 9(4) COMP VALUE 2025.
004100*                                    RUN PARAMETER - SEE ZP000
004200*                                    BANNER, RE-CODED AT EACH
004300*                                    YEAR-END BUILD.
004400     03  FILLER                     PIC X(04).
004500*
