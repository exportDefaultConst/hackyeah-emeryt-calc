000100*    SELECT FOR THE VALORIZATION TABLE FILE - SEE FDZPVAL
000200* 26/11/25 VBC - CREATED.
000300*
000400     SELECT  ZP-VALTAB-FILE  ASSIGN        ZPVALTB
000500             ORGANIZATION IS LINE SEQUENTIAL
000600             FILE STATUS  IS ZP-VAL-STATUS.
000700*
