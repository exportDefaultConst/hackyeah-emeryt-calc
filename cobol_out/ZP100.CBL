000100*****************************************************************
000200*                                                                *
000300*                 APPLICANT DATA VALIDATION                     *
000400*           CALLED FROM ZP000 - ONE APPLICANT PER CALL          *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION           DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.               ZP100.
001200 AUTHOR.                   T WOJCIK.
001300 INSTALLATION.             ZUS DATA PROCESSING CENTRE, WARSZAWA.
001400 DATE-WRITTEN.             14/03/1988.
001500 DATE-COMPILED.
001600 SECURITY.                 CONFIDENTIAL - ZUS INTERNAL USE ONLY.
001700*
001800*    REMARKS.              EDITS ONE APPLICANT-RECORD ON BEHALF
001900*                          OF ZP000, RETURNING ERROR/WARNING
002000*                          MESSAGE LISTS AND THE NORMALISED
002100*                          GENDER CODE VIA ZP-VALID-LINKAGE.
002200*
002300*    CALLED MODULES.       NONE.
002400*
002500*    ERROR MESSAGES USED.  ZE01 THRU ZE12, ZW01 THRU ZW12 -
002600*                          SEE WSZPMSG.COB.
002700*
002800* CHANGES:
002900* 14/03/88 TW  -        CREATED FOR THE FIRST ZUS PROJECTION RUN.
003000* 02/09/89 TW  -    .01 ADDED CONSISTENCY CHECK (AGE V START YEAR)
003100*                       AFTER AUDIT FINDING AR-14.
003200* 19/06/91 RZ  -    .02 WORK END YEAR VALIDATION ADDED - PROJECT
003300*                       COULD NOT REJECT A PAST RETIREMENT DATE.
003400* 11/01/95 RZ  -    .03 SICK LEAVE DAY LIMITS ADDED (0-250).
003500* 21/02/99 AK  -    .04 YEAR 2000 REVIEW - WORK START/END YEAR
003600*                       FIELDS CONFIRMED FULL 4 DIGIT CENTURY,
003700*                       NO 2-DIGIT YEAR EXPOSURE FOUND HERE.
003800* 07/05/03 AK  -    .05 BALANCE FIELDS WIDENED FOR ACCOUNT SPLIT
003900*                       INTO MAIN/SUB PER THE 1999 REFORM.
004000* 17/10/11 MN  -    .06 ADDED VERY-HIGH-BALANCE WARNINGS AND THE
004100*                       MAIN/SUB PROPORTION WARNING.
004200* 30/03/17 MN  -    .07 REBUILT AS A STANDALONE CALLED MODULE OUT
004300*                       OF THE OLD MONOLITHIC ZP-EDIT PARAGRAPH.
004400* 09/12/25 TW  -    .08 GENDER NORMALISATION TIGHTENED TO SINGLE
004500*                       CHARACTER INPUT - TICKET ZP-107.
004600* 04/12/25 TW      1.09 EARLY/LATE RETIREMENT WARNING RE-WORDED.
004700* 17/03/26 TW      1.10 REMARKS ADDED THROUGHOUT AT THE SITE
004800*                       STANDARDS REVIEWER'S REQUEST - NO LOGIC
004900*                       CHANGED, TICKET ZP-131.
005000*
005100 ENVIRONMENT              DIVISION.
005200*================================
005300*
005400 CONFIGURATION            SECTION.
005500 SPECIAL-NAMES.
005600     C01                  IS TOP-OF-FORM.
005700*
005800 DATA                     DIVISION.
005900*================================
006000*
006100 WORKING-STORAGE          SECTION.
006200*-------------------------------
006300 77  WS-PROG-NAME         PIC X(15)  VALUE "ZP100  (1.10)".
006400*
006500 01  WS-EDIT-WORK-AREAS.
006600*                          RETIREMENT AGE COMPARE (BB030).
006700     03  WS-RETIRE-AGE-CHECK       PIC S9(3)   COMP.
006800     03  WS-RETIRE-AGE-NORM        PIC S9(3)   COMP.
006900*                          CENTURY-SPLIT TRACE FIELDS RETAINED
007000*                          FROM THE 1999 YEAR-2000 REVIEW (SEE
007100*                          CHANGE .04) - POPULATED FOR AUDIT
007200*                          TRACE ONLY, NOT TESTED BY THIS EDIT.
007300     03  WS-CURR-YEAR-BROKEN.
007400         05  WS-CURR-CENTURY       PIC 99.
007500         05  WS-CURR-YY            PIC 99.
007600     03  WS-CURR-YEAR-WHOLE   REDEFINES
007700                               WS-CURR-YEAR-BROKEN  PIC 9(4).
007800     03  WS-START-YEAR-BROKEN.
007900         05  WS-START-CENTURY      PIC 99.
008000         05  WS-START-YY           PIC 99.
008100     03  WS-START-YEAR-WHOLE  REDEFINES
008200                               WS-START-YEAR-BROKEN PIC 9(4).
008300     03  WS-END-YEAR-BROKEN.
008400         05  WS-END-CENTURY        PIC 99.
008500         05  WS-END-YY             PIC 99.
008600     03  WS-END-YEAR-WHOLE    REDEFINES
008700                               WS-END-YEAR-BROKEN   PIC 9(4).
008800     03  FILLER                    PIC X(04).
008900*
009000 COPY "WSZPCONS.COB".
009100 COPY "WSZPMSG.COB".
009200*
009300 LINKAGE                  SECTION.
009400*================================
009500*
009600 COPY "WSZPVLK.COB".
009700*
009800 PROCEDURE DIVISION       USING ZP-VALID-LINKAGE.
009900*================================================
010000*
010100 AA010-MAIN.
010200*
010300*    ENTRY POINT - CLEARS DOWN THE ERROR/WARNING COUNTERS AND THE
010400*    FIRST MESSAGE SLOT OF EACH (ZP000 ONLY EVER SEES WHATEVER IS
010500*    LEFT BEHIND BY THE PREVIOUS CALL OTHERWISE), NORMALISES THE
010600*    RAW GENDER CODE TO A SINGLE "M"/"F", THEN RUNS THE FULL SET
010700*    OF ERROR EDITS FOLLOWED BY THE FULL SET OF WARNING EDITS.
010800*    BOTH RUN REGARDLESS OF WHAT THE OTHER FOUND - A REJECTED
010900*    APPLICANT CAN STILL CARRY WARNINGS, SEE ZP000'S REPORT
011000*    SECTION.
011100*
011200     MOVE     ZERO         TO ZP-VL-ERR-COUNT
011300                              ZP-VL-WARN-COUNT.
011400     MOVE     SPACES       TO ZP-VL-ERR-MSG (1)
011500                              ZP-VL-WARN-MSG (1).
011600     MOVE     "M"          TO ZP-VL-NORM-GENDER.
011700*
011800     MOVE     ZP-VL-CURRENT-YEAR     TO WS-CURR-YEAR-WHOLE.
011900     MOVE     ZP-VL-WORK-START-YEAR  TO WS-START-YEAR-WHOLE.
012000     MOVE     ZP-VL-WORK-END-YEAR    TO WS-END-YEAR-WHOLE.
012100*
012200*    GENDER IS ACCEPTED AS "M"/"m" OR THE POLISH "K"/"k" AS WELL
012300*    AS "F"/"f" - NORMALISED TO A SINGLE CHARACTER "M"/"F" FOR
012400*    ZP200/ZP300, ANYTHING ELSE IS AN EDIT ERROR (ZE03).
012500*
012600     IF       ZP-VL-GENDER-RAW = "M" OR ZP-VL-GENDER-RAW = "m"
012700              MOVE "M"     TO ZP-VL-NORM-GENDER
012800     ELSE
012900       IF     ZP-VL-GENDER-RAW = "K" OR ZP-VL-GENDER-RAW = "k"
013000              OR ZP-VL-GENDER-RAW = "F" OR ZP-VL-GENDER-RAW = "f"
013100              MOVE "F"     TO ZP-VL-NORM-GENDER
013200       ELSE
013300              PERFORM      BB090-ADD-ERROR
013400              MOVE ZE03    TO ZP-VL-ERR-MSG
013500                             (ZP-VL-ERR-COUNT).
013600*
013700     PERFORM  BB010-EDIT-ERRORS   THRU BB010-EXIT.
013800     PERFORM  BB020-EDIT-WARNINGS THRU BB020-EXIT.
013900*
014000 AA010-EXIT.
014100     EXIT     PROGRAM.
014200*
014300 BB010-EDIT-ERRORS.
014400*
014500*    HARD REJECT RULES - ANY ONE OF THESE FIRING SENDS THE
014600*    APPLICANT DOWN THE REJECT PATH IN ZP000 (RES-STATUS = "E",
014700*    NO CALC, NO SANITY, NO HISTORY WRITE).  EVERY TEST RUNS
014800*    REGARDLESS OF WHETHER AN EARLIER ONE ALREADY FIRED, SO A
014900*    SINGLE GARBAGE RECORD CAN CARRY SEVERAL ERROR MESSAGES AT
015000*    ONCE - ALL OF THEM ARE NOW PRINTED, SEE ZP000'S REPORT
015100*    SECTION, AUDIT FINDING AR-33.
015200*
015300*    AGE RANGE.
015400*
015500     IF       ZP-VL-AGE < 18
015600              PERFORM BB090-ADD-ERROR
015700              MOVE ZE01 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
015800     IF       ZP-VL-AGE > 67
015900              PERFORM BB090-ADD-ERROR
016000              MOVE ZE02 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
016100*
016200*    GROSS SALARY.
016300*
016400     IF       ZP-VL-GROSS-SALARY NOT > ZERO
016500              PERFORM BB090-ADD-ERROR
016600              MOVE ZE04 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
016700*
016800*    WORK START YEAR.
016900*
017000     IF       ZP-VL-WORK-START-YEAR < 1970
017100              PERFORM BB090-ADD-ERROR
017200              MOVE ZE05 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
017300     IF       ZP-VL-WORK-START-YEAR > ZP-VL-CURRENT-YEAR
017400              PERFORM BB090-ADD-ERROR
017500              MOVE ZE06 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
017600*
017700*    AGE V START YEAR CONSISTENCY.
017800*
017900     IF       (ZP-VL-CURRENT-YEAR - ZP-VL-WORK-START-YEAR)
018000                                        > ZP-VL-AGE
018100              PERFORM BB090-ADD-ERROR
018200              MOVE ZE07 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
018300*
018400*    WORK END YEAR, IF SUPPLIED.
018500*
018600     IF       ZP-VL-WORK-END-YEAR > ZERO
018700       AND    ZP-VL-WORK-END-YEAR < ZP-VL-WORK-START-YEAR
018800              PERFORM BB090-ADD-ERROR
018900              MOVE ZE08 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
019000*
019100*    ZUS BALANCES - MAY NOT BE NEGATIVE.
019200*
019300     IF       ZP-VL-ZUS-MAIN-BAL < ZERO
019400              PERFORM BB090-ADD-ERROR
019500              MOVE ZE09 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
019600     IF       ZP-VL-ZUS-SUB-BAL < ZERO
019700              PERFORM BB090-ADD-ERROR
019800              MOVE ZE10 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
019900*
020000*    SICK LEAVE DAYS.
020100*
020200     IF       ZP-VL-SICK-DAYS < ZERO
020300              PERFORM BB090-ADD-ERROR
020400              MOVE ZE11 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
020500     IF       ZP-VL-SICK-DAYS > 250
020600              PERFORM BB090-ADD-ERROR
020700              MOVE ZE12 TO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT).
020800*
020900 BB010-EXIT.
021000     EXIT.
021100*
021200 BB020-EDIT-WARNINGS.
021300*
021400*    SOFT RULES - NONE OF THESE REJECT THE APPLICANT, THEY ONLY
021500*    FLAG SOMETHING WORTH A HUMAN LOOK (VERY LOW/HIGH SALARY, A
021600*    SHORT APPARENT CAREER, A LAPSED OR FAR-FUTURE END YEAR, AN
021700*    UNUSUALLY LARGE BALANCE OR SICK-DAY COUNT).  RUNS FOR
021800*    ACCEPTED AND REJECTED APPLICANTS ALIKE - THERE IS NO
021900*    ZP-VL-ERR-COUNT TEST GUARDING THIS PARAGRAPH.
022000*
022100     IF       ZP-VL-AGE < 20
022200              PERFORM BB095-ADD-WARNING
022300              MOVE ZW01 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
022400     IF       ZP-VL-GROSS-SALARY > ZERO
022500       AND    ZP-VL-GROSS-SALARY < 3000
022600              PERFORM BB095-ADD-WARNING
022700              MOVE ZW02 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
022800     IF       ZP-VL-GROSS-SALARY > 100000
022900              PERFORM BB095-ADD-WARNING
023000              MOVE ZW03 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
023100     IF       (ZP-VL-AGE - (ZP-VL-CURRENT-YEAR -
023200                            ZP-VL-WORK-START-YEAR)) < 18
023300              PERFORM BB095-ADD-WARNING
023400              MOVE ZW04 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
023500     IF       ZP-VL-WORK-END-YEAR > ZERO
023600       AND    ZP-VL-WORK-END-YEAR < ZP-VL-CURRENT-YEAR
023700              PERFORM BB095-ADD-WARNING
023800              MOVE ZW05 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
023900     IF       ZP-VL-WORK-END-YEAR > ZP-VL-CURRENT-YEAR + 50
024000              PERFORM BB095-ADD-WARNING
024100              MOVE ZW06 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
024200*
024300*    RETIREMENT AGE V NORMAL, ONLY WHEN END YEAR SUPPLIED.
024400*
024500     IF       ZP-VL-WORK-END-YEAR > ZERO
024600              PERFORM BB030-EDIT-RETIRE-AGE
024700                 THRU BB030-EXIT.
024800*
024900     IF       ZP-VL-ZUS-MAIN-BAL > 5000000
025000              PERFORM BB095-ADD-WARNING
025100              MOVE ZW09 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
025200     IF       ZP-VL-ZUS-SUB-BAL > 2000000
025300              PERFORM BB095-ADD-WARNING
025400              MOVE ZW10 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
025500     IF       ZP-VL-ZUS-MAIN-BAL > ZERO
025600       AND    ZP-VL-ZUS-SUB-BAL  > ZERO
025700       AND    ZP-VL-ZUS-SUB-BAL  > ZP-VL-ZUS-MAIN-BAL
025800              PERFORM BB095-ADD-WARNING
025900              MOVE ZW11 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
026000     IF       ZP-VL-SICK-DAYS > 100
026100              PERFORM BB095-ADD-WARNING
026200              MOVE ZW12 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
026300*
026400 BB020-EXIT.
026500     EXIT.
026600*
026700 BB030-EDIT-RETIRE-AGE.
026800*****************************************
026900*
027000*    AGE-AT-RETIREMENT = AGE + (END YEAR - CURRENT YEAR),
027100*    COMPARED TO THE STATUTORY AGE FOR THE NORMALISED GENDER.
027200*
027300     MOVE     ZP-VL-AGE + (ZP-VL-WORK-END-YEAR -
027400                            ZP-VL-CURRENT-YEAR)
027500                          TO WS-RETIRE-AGE-CHECK.
027600     IF       ZP-VL-NORM-GENDER = "M"
027700              MOVE ZP-CN-RETIRE-AGE-MALE   TO WS-RETIRE-AGE-NORM
027800     ELSE
027900              MOVE ZP-CN-RETIRE-AGE-FEMALE TO WS-RETIRE-AGE-NORM.
028000*
028100     IF       WS-RETIRE-AGE-CHECK < WS-RETIRE-AGE-NORM - 10
028200              PERFORM BB095-ADD-WARNING
028300              MOVE ZW07 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT)
028400     ELSE
028500       IF     WS-RETIRE-AGE-CHECK > WS-RETIRE-AGE-NORM + 5
028600              PERFORM BB095-ADD-WARNING
028700              MOVE ZW08 TO ZP-VL-WARN-MSG (ZP-VL-WARN-COUNT).
028800*
028900 BB030-EXIT.
029000     EXIT.
029100*
029200 BB090-ADD-ERROR.
029300*
029400*    BUMPS THE ERROR COUNTER BEFORE THE CALLER MOVES ITS MESSAGE
029500*    LITERAL INTO ZP-VL-ERR-MSG (ZP-VL-ERR-COUNT) - CAPPED AT 12,
029600*    THE SIZE OF THE OCCURS TABLE IN WSZPVLK.COB, SO A RECORD
029700*    FAILING MORE THAN 12 RULES SIMPLY STOPS GAINING NEW SLOTS
029800*    RATHER THAN SUBSCRIPTING OUT OF BOUNDS.
029900*
030000     IF       ZP-VL-ERR-COUNT < 12
030100              ADD 1 TO ZP-VL-ERR-COUNT.
030200*
030300 BB095-ADD-WARNING.
030400*
030500*    SAME PATTERN AS BB090 ABOVE, FOR THE WARNING TABLE.
030600*
030700     IF       ZP-VL-WARN-COUNT < 12
030800              ADD 1 TO ZP-VL-WARN-COUNT.
030900*
