000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR THE VALORIZATION TABLE FILE *
000400*     SORTED ASCENDING BY VAL-YEAR - LOADED WHOLE    *
000500*     INTO ZP-TABLE-BLOCK (WSZPTAB.COB) AT AA020     *
000600*                                                    *
000700*****************************************************
000800*  RECORD SIZE 14 BYTES - EXACT, NO SPARE ROOM.
000900*
001000* 26/11/25 VBC - CREATED.
001100*
001200 FD  ZP-VALTAB-FILE.
001300 01  ZP-VALTAB-RECORD.
001400     03  VAL-YEAR                PIC 9(4).
001500     03  VAL-INDEX-MAIN          PIC 9V9(4).
001600     03  VAL-INDEX-SUB           PIC 9V9(4).
001700*                                  ZERO = ABSENT, ZP200/ZP300 USE
001800*                                  ZP-CN-DEFAULT-PROFIT INSTEAD.
001900*
