000100*****************************************************
000200*                                                    *
000300*  WORKING STORAGE FOR ZP VALORIZATION TABLE         *
000400*     LOADED FROM THE VALTAB FILE AT AA020           *
000500*     PLUS FIXED REFERENCE VALUES USED BY ZP300      *
000600*                                                    *
000700*****************************************************
000800*  TABLE SIZE 120 YEARS - COVERS 1970 THRU 2089
000900*
001000* 21/11/25 VBC - CREATED.
001100* 05/12/25 VBC - ADDED AVERAGE PENSION / REALISTIC
001200*                RANGE FIELDS FOR THE SANITY MODULE
001300*                PER TICKET ZP-121, SO ZP300 NO
001400*                LONGER CARRIES ITS OWN COPY.
001500*
001600 01  ZP-TABLE-BLOCK.
001700     03  ZP-TB-ENTRY-CNT      PIC 999  COMP.
001800     03  ZP-TB-ENTRY          OCCURS 120 TIMES
001900                               INDEXED BY ZP-TB-IDX.
002000         05  ZP-TB-YEAR       PIC 9(4).
002100         05  ZP-TB-INDEX-MAIN PIC 9V9999   COMP-3.
002200         05  ZP-TB-INDEX-SUB  PIC 9V9999   COMP-3.
002300     03  FILLER                PIC X(04).
002400*
002500 01  ZP-REFERENCE-VALUES.
002600     03  ZP-RV-AVG-PENSION-MALE    PIC S9(7)V99
002700                                   COMP-3 VALUE 3500.00.
002800     03  ZP-RV-AVG-PENSION-FEMALE  PIC S9(7)V99
002900                                   COMP-3 VALUE 2800.00.
003000     03  ZP-RV-MAX-REALISTIC       PIC S9(7)V99
003100                                   COMP-3 VALUE 20000.00.
003200     03  ZP-RV-MIN-REALISTIC       PIC S9(7)V99
003300                                   COMP-3 VALUE 1000.00.
003400     03  FILLER                    PIC X(04).
003500*
