000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR THE APPLICANT INPUT FILE    *
000400*     ONE LINE PER APPLICANT, INPUT ORDER            *
000500*                                                    *
000600*****************************************************
000700*  RECORD SIZE 66 BYTES.
000800*
000900* 26/11/25 VBC - CREATED.
001000*
001100 FD  ZP-APPLICANT-FILE.
001200 01  ZP-APPLICANT-RECORD.
001300     03  APPL-ID                 PIC X(8).
001400     03  APPL-AGE                PIC 9(3).
001500     03  APPL-GENDER             PIC X.
001600*                                  RAW FILE VALUE - M/K/m/f - SEE
001700*                                  ZP100 FOR NORMALISATION RULES.
001800     03  APPL-GROSS-SALARY       PIC 9(7)V99.
001900     03  APPL-WORK-START-YEAR    PIC 9(4).
002000     03  APPL-WORK-END-YEAR      PIC 9(4).
002100*                                  ZERO = NOT SUPPLIED, DERIVE IT.
002200     03  APPL-ZUS-MAIN-BAL       PIC 9(9)V99.
002300     03  APPL-ZUS-SUB-BAL        PIC 9(9)V99.
002400     03  APPL-SICK-DAYS          PIC 9(3)V9.
002500     03  APPL-DESIRED-PENSION    PIC 9(7)V99.
002600*                                  INFORMATIONAL ONLY - NOT USED
002700*                                  IN THE PROJECTION ITSELF.
002800     03  FILLER                  PIC X(2).
002900*
