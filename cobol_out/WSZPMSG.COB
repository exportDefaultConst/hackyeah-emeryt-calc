000100*****************************************************
000200*                                                    *
000300*  WORKING STORAGE FOR ZP MESSAGE LITERALS           *
000400*     VALIDATION (ZE/ZW), SANITY (ZS) AND SYSTEM     *
000500*     (ZP) MESSAGE TEXT USED BY ZP000/100/200/300    *
000600*                                                    *
000700*****************************************************
000800* 22/11/25 VBC - CREATED.
000900* 04/12/25 VBC - RE-WORDED ZW05/ZW07/ZW08 TO MATCH
001000*                THE ZUS LEAFLET WORDING - TICKET
001100*                ZP-119.
001200* 18/12/25 VBC - ADDED ZS09 BASELINE "OK" MESSAGE.
001300*
001400 01  ZP-ERROR-MESSAGES.
001500     03  ZE01  PIC X(20) VALUE "AGE BELOW 18".
001600     03  ZE02  PIC X(20) VALUE "AGE ABOVE 67".
001700     03  ZE03  PIC X(20) VALUE "INVALID GENDER".
001800     03  ZE04  PIC X(35)
001900           VALUE "GROSS SALARY MUST BE POSITIVE".
002000     03  ZE05  PIC X(35)
002100           VALUE "WORK START YEAR BEFORE 1970".
002200     03  ZE06  PIC X(35)
002300           VALUE "WORK START YEAR AFTER CURRENT YEAR".
002400     03  ZE07  PIC X(35)
002500           VALUE "AGE INCONSISTENT WITH START YEAR".
002600     03  ZE08  PIC X(35)
002700           VALUE "WORK END YEAR BEFORE START YEAR".
002800     03  ZE09  PIC X(30)
002900           VALUE "ZUS MAIN BALANCE NEGATIVE".
003000     03  ZE10  PIC X(30)
003100           VALUE "ZUS SUB BALANCE NEGATIVE".
003200     03  ZE11  PIC X(20) VALUE "SICK DAYS NEGATIVE".
003300     03  ZE12  PIC X(25)
003400           VALUE "SICK DAYS EXCEED 250".
003500     03  FILLER PIC X(04).
003600*
003700 01  ZP-WARNING-MESSAGES.
003800     03  ZW01  PIC X(20) VALUE "VERY YOUNG AGE".
003900     03  ZW02  PIC X(30)
004000           VALUE "SALARY BELOW MINIMUM WAGE".
004100     03  ZW03  PIC X(20) VALUE "VERY HIGH SALARY".
004200     03  ZW04  PIC X(30)
004300           VALUE "STARTED WORK UNDER AGE 18".
004400     03  ZW05  PIC X(35)
004500           VALUE "WORK END YEAR ALREADY PASSED".
004600     03  ZW06  PIC X(35)
004700           VALUE "VERY DISTANT RETIREMENT YEAR".
004800     03  ZW07  PIC X(25)
004900           VALUE "EARLY RETIREMENT AGE".
005000     03  ZW08  PIC X(25)
005100           VALUE "LATE RETIREMENT AGE".
005200     03  ZW09  PIC X(30)
005300           VALUE "VERY HIGH ZUS MAIN BALANCE".
005400     03  ZW10  PIC X(30)
005500           VALUE "VERY HIGH ZUS SUB BALANCE".
005600     03  ZW11  PIC X(30)
005700           VALUE "ATYPICAL BALANCE PROPORTION".
005800     03  ZW12  PIC X(30)
005900           VALUE "VERY HIGH SICK LEAVE DAYS".
006000     03  FILLER PIC X(04).
006100*
006200 01  ZP-SANITY-MESSAGES.
006300     03  ZS01  PIC X(30)
006400           VALUE "BELOW MINIMUM THRESHOLD".
006500     03  ZS02  PIC X(30)
006600           VALUE "MINIMUM GUARANTEE APPLIED".
006700     03  ZS03  PIC X(30)
006800           VALUE "ABOVE MAXIMUM REALISTIC".
006900     03  ZS04  PIC X(35)
007000           VALUE "DEVIATION FROM GENDER AVERAGE".
007100     03  ZS05  PIC X(35)
007200           VALUE "REPLACEMENT RATE OUT OF RANGE".
007300     03  ZS06  PIC X(30)
007400           VALUE "PENSION ABOVE LAST SALARY".
007500     03  ZS07  PIC X(25)
007600           VALUE "LOW TOTAL CAPITAL".
007700     03  ZS08  PIC X(30)
007800           VALUE "VERY HIGH TOTAL CAPITAL".
007900     03  ZS09  PIC X(25)
008000           VALUE "WITHIN NORMAL BOUNDS".
008100     03  FILLER PIC X(04).
008200*
008300 01  ZP-SYSTEM-MESSAGES.
008400     03  ZP001 PIC X(30)
008500           VALUE "VALTAB FILE NOT FOUND -".
008600     03  ZP002 PIC X(32)
008700           VALUE "APPLICANT FILE NOT FOUND -".
008800     03  ZP003 PIC X(33)
008900           VALUE "ERROR OPENING RESULTS FILE -".
009000     03  ZP004 PIC X(33)
009100           VALUE "ERROR OPENING HISTORY FILE -".
009200     03  ZP005 PIC X(40)
009300           VALUE "VALORIZATION TABLE FULL - ENTRY IGNORED".
009400     03  FILLER PIC X(04).
009500*
